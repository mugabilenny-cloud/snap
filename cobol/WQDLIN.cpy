000010*----------------------------------------------------------------*
000020* WQDLIN   -  LINEA DE IMPRESION DEL REPORTE (132 COLUMNAS),     *
000030*             REUTILIZADA PARA LAS 3 SECCIONES DEL REPORTE:      *
000040*             1) DETALLE DE JOURNEY POR ORDEN                    *
000050*             2) ANALYTICS POR RESTAURANTE (CON QUIEBRE)         *
000060*             3) GANANCIAS POR REPARTIDOR (CON QUIEBRE)          *
000070*             CADA PARRAFO DE TITULO/DETALLE DOCUMENTA QUE       *
000080*             CONTENIDO LLEVA CADA CAMPO EN ESE MOMENTO.         *
000090*----------------------------------------------------------------*
000100* 1999-10-11  TWK  CR-1013  ALTA INICIAL DE LA LINEA DE REPORTE. *
000110* 1999-10-20  TWK  CR-1013  SE AGREGAN CAMPOS P-AMT1/P-AMT2 PARA *
000120*                           REUTILIZAR LA LINEA EN LAS 3         *
000130*                           SECCIONES DEL REPORTE.               *
000140*----------------------------------------------------------------*
000150 01  WQDLIN.
000160     03 P1                            PIC X(08).
000170*        SEC.1 ID DE ORDEN
000180     03 FILLER                        PIC X(02).
000190     03 P11                           PIC X(18).
000200*        SEC.1 NOMBRE CLIENTE / SEC.2 NOMBRE RESTAURANTE /
000210*        SEC.3 NOMBRE REPARTIDOR
000220     03 FILLER                        PIC X(02).
000230     03 P43                           PIC X(18).
000240*        SEC.1 NOMBRE RESTAURANTE
000250     03 FILLER                        PIC X(02).
000260     03 P75                           PIC X(14).
000270*        SEC.1 NOMBRE REPARTIDOR O 'UNASSIGNED'
000280     03 FILLER                        PIC X(02).
000290     03 PEST                          PIC X(16).
000300*        SEC.1 ETIQUETA DE ESTADO
000310     03 FILLER                        PIC X(02).
000320     03 PPASO                         PIC X(08).
000330*        SEC.1 PASO 'NN OF 12' / SEC.2 CANT.ORDENES /
000340*        SEC.3 CANT.ENTREGAS
000350     03 FILLER                        PIC X(02).
000360     03 PPCT                          PIC X(07).
000370*        SEC.1 PORCENTAJE DE AVANCE / SEC.2 ORDENES COMPLETADAS
000380     03 FILLER                        PIC X(02).
000390     03 PAMT1                         PIC X(16).
000400*        SEC.1 IMPORTE TOTAL / SEC.2 INGRESOS / SEC.3 GANANCIAS
000410     03 FILLER                        PIC X(02).
000420     03 PAMT2                         PIC X(10).
000430*        SEC.2 PROMEDIO POR ORDEN / SEC.3 PROMEDIO POR ENTREGA
000440     03 FILLER                        PIC X(01).
