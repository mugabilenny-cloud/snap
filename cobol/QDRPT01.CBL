000010 IDENTIFICATION DIVISION.
000020*-----------------------
000030 PROGRAM-ID. QDRPT01.
000040*AUTHOR. T. WANYERA.
000050*INSTALLATION. KAMPALA LOGISTICS DATA CENTER.
000060*DATE-WRITTEN. 1999-10-11.
000070*DATE-COMPILED.
000080*SECURITY. CONFIDENTIAL - QUAD-MESH OPERATIONS - INTERNAL USE.
000090*-------------------------------------------------------------*
000100* REPORTE DE OPERACIONES DEL DIA: LEE EL MAESTRO DE CLIENTES, *
000110* EL DE RESTAURANTES Y EL DE REPARTIDORES PARA ARMAR TABLAS   *
000120* DE CONSULTA, LUEGO RECORRE EL ARCHIVO DE ORDENES YA          *
000130* PROCESADO POR QDORD01 (ORDERSOUT) E IMPRIME:                 *
000140*   SECCION 1 - DETALLE DE JOURNEY (AVANCE) POR ORDEN.         *
000150*   SECCION 2 - ANALYTICS POR RESTAURANTE, CON TOTAL GENERAL.  *
000160*   SECCION 3 - GANANCIAS POR REPARTIDOR, CON TOTAL GENERAL.   *
000170*-------------------------------------------------------------*
000180*                     HISTORIAL DE CAMBIOS                    *
000190*-------------------------------------------------------------*
000200* 1999-10-11  TWK  CR-1013  ALTA INICIAL DEL REPORTE.          *
000210* 1999-10-20  TWK  CR-1013  SE AGREGAN LAS SECCIONES 2 Y 3     *
000220*                           (ANALYTICS DE RESTAURANTE Y        *
000230*                           GANANCIAS DE REPARTIDOR).          *
000240* 2000-01-06  RMO  CR-1099  REVISION Y2K - EL SIGLO DEL ANO     *
000250*                           RECIBIDO POR ACCEPT FROM DATE SE     *
000260*                           DERIVA POR REGLA (AA < 50 = 2000S,   *
000270*                           AA >= 50 = 1900S) ANTES DE ARMAR EL  *
000280*                           ENCABEZADO DE PAGINA.                *
000290* 2001-06-05  RMO  CR-1188  EL PROMEDIO POR ORDEN/ENTREGA SE    *
000300*                           IMPRIME EN BLANCO CUANDO NO HAY     *
000310*                           ORDENES COMPLETADAS, EN LUGAR DE    *
000320*                           CERO, PARA NO CONFUNDIR AL LECTOR.  *
000330* 2002-04-08  RMO  CR-1251  EL PROMEDIO SE REDONDEABA A 2       *
000340*                           DECIMALES EN WS-PROMEDIO Y LUEGO SE *
000350*                           TRUNCABA AL PASARLO A LA IMAGEN DE  *
000360*                           0 DECIMALES (MOVE NO REDONDEA); SE  *
000370*                           AGREGA WS-PROMEDIO-ENT DE 0          *
000380A*                          DECIMALES Y EL ROUNDED SE HACE      *
000390B*                          DIRECTAMENTE SOBRE ESE CAMPO EN LAS *
000400C*                          4 SECCIONES QUE CALCULAN PROMEDIO.  *
000410*-------------------------------------------------------------*
000420
000430 ENVIRONMENT DIVISION.
000440*-------------------------------------------------------------*
000450 CONFIGURATION SECTION.
000460*---------------------
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490
000500 INPUT-OUTPUT SECTION.
000510*--------------------
000520 FILE-CONTROL.
000530*------------
000540
000550     SELECT CUSTFILE         ASSIGN TO CUSTFILE
000560                             ORGANIZATION IS LINE SEQUENTIAL
000570                             FILE STATUS  IS FS-CUSTFILE.
000580
000590     SELECT RESTFILE         ASSIGN TO RESTFILE
000600                             ORGANIZATION IS LINE SEQUENTIAL
000610                             FILE STATUS  IS FS-RESTFILE.
000620
000630     SELECT RIDERFILE        ASSIGN TO RIDERFILE
000640                             ORGANIZATION IS LINE SEQUENTIAL
000650                             FILE STATUS  IS FS-RIDERFILE.
000660
000670     SELECT ORDERSOUT        ASSIGN TO ORDERSOUT
000680                             ORGANIZATION IS LINE SEQUENTIAL
000690                             FILE STATUS  IS FS-ORDERSOUT.
000700
000710     SELECT REPORT           ASSIGN TO REPORT
000720                             ORGANIZATION IS LINE SEQUENTIAL
000730                             FILE STATUS  IS FS-REPORT.
000740
000750 DATA DIVISION.
000760*-------------
000770
000780 FILE SECTION.
000790*------------
000800
000810 FD  CUSTFILE
000820     RECORDING MODE IS F.
000830 01  CUSTFILE-FD                   PIC X(170).
000840
000850 FD  RESTFILE
000860     RECORDING MODE IS F.
000870 01  RESTFILE-FD                   PIC X(195).
000880
000890 FD  RIDERFILE
000900     RECORDING MODE IS F.
000910 01  RIDERFILE-FD                  PIC X(179).
000920
000930 FD  ORDERSOUT
000940     RECORDING MODE IS F.
000950 01  ORDERSOUT-FD                  PIC X(527).
000960
000970 FD  REPORT
000980     RECORDING MODE IS F.
000990 01  REPORT-FD                     PIC X(132).
001000
001010
001020 WORKING-STORAGE SECTION.
001030*-----------------------
001040 77  CTE-PROGRAMA                  PIC X(20) VALUE 'QDRPT01'.
001050
001060*----------------------------------------------------------------*
001070* STATUS DE ARCHIVOS Y SWITCHES DE APERTURA.                    *
001080*----------------------------------------------------------------*
001090 77  FS-CUSTFILE                   PIC X(02) VALUE ' '.
001100     88 88-FS-CUSTFILE-OK                     VALUE '00'.
001110     88 88-FS-CUSTFILE-EOF                     VALUE '10'.
001120 77  WS-OPEN-CUSTFILE               PIC X     VALUE 'N'.
001130     88 88-OPEN-CUSTFILE-SI                    VALUE 'S'.
001140     88 88-OPEN-CUSTFILE-NO                    VALUE 'N'.
001150
001160 77  FS-RESTFILE                   PIC X(02) VALUE ' '.
001170     88 88-FS-RESTFILE-OK                      VALUE '00'.
001180     88 88-FS-RESTFILE-EOF                      VALUE '10'.
001190 77  WS-OPEN-RESTFILE                PIC X     VALUE 'N'.
001200     88 88-OPEN-RESTFILE-SI                     VALUE 'S'.
001210     88 88-OPEN-RESTFILE-NO                     VALUE 'N'.
001220
001230 77  FS-RIDERFILE                  PIC X(02) VALUE ' '.
001240     88 88-FS-RIDERFILE-OK                     VALUE '00'.
001250     88 88-FS-RIDERFILE-EOF                     VALUE '10'.
001260 77  WS-OPEN-RIDERFILE               PIC X     VALUE 'N'.
001270     88 88-OPEN-RIDERFILE-SI                    VALUE 'S'.
001280     88 88-OPEN-RIDERFILE-NO                    VALUE 'N'.
001290
001300 77  FS-ORDERSOUT                  PIC X(02) VALUE ' '.
001310     88 88-FS-ORDERSOUT-OK                     VALUE '00'.
001320     88 88-FS-ORDERSOUT-EOF                     VALUE '10'.
001330 77  WS-OPEN-ORDERSOUT               PIC X     VALUE 'N'.
001340     88 88-OPEN-ORDERSOUT-SI                    VALUE 'S'.
001350     88 88-OPEN-ORDERSOUT-NO                    VALUE 'N'.
001360
001370 77  FS-REPORT                     PIC X(02) VALUE ' '.
001380     88 88-FS-REPORT-OK                        VALUE '00'.
001390 77  WS-OPEN-REPORT                  PIC X     VALUE 'N'.
001400     88 88-OPEN-REPORT-SI                       VALUE 'S'.
001410     88 88-OPEN-REPORT-NO                       VALUE 'N'.
001420
001430*----------------------------------------------------------------*
001440* CONTADORES DE LECTURA/ESCRITURA (COMP, SEGUN NORMA DEL AREA).  *
001450*----------------------------------------------------------------*
001460 77  WS-LEIDOS-CUSTFILE             PIC S9(09) COMP VALUE +0.
001470 77  WS-LEIDOS-RESTFILE             PIC S9(09) COMP VALUE +0.
001480 77  WS-LEIDOS-RIDERFILE            PIC S9(09) COMP VALUE +0.
001490 77  WS-LEIDOS-ORDERSOUT            PIC S9(09) COMP VALUE +0.
001500 77  WS-GRABADOS-REPORT             PIC S9(09) COMP VALUE +0.
001510
001520 77  WS-LEIDOS-CUSTFILE-ED          PIC ZZZ.ZZZ.ZZ9.
001530 77  WS-LEIDOS-RESTFILE-ED          PIC ZZZ.ZZZ.ZZ9.
001540 77  WS-LEIDOS-RIDERFILE-ED         PIC ZZZ.ZZZ.ZZ9.
001550 77  WS-LEIDOS-ORDERSOUT-ED         PIC ZZZ.ZZZ.ZZ9.
001560 77  WS-GRABADOS-REPORT-ED          PIC ZZZ.ZZZ.ZZ9.
001570
001580*----------------------------------------------------------------*
001590* PAGINACION DEL REPORTE (IDEM WCN-LINEAS-MAX DE LOS LISTADOS).  *
001600*----------------------------------------------------------------*
001610 77  WS-HOJA                        PIC 9(05) VALUE 0.
001620 77  WS-HOJA-ED                     PIC ZZ.ZZZ.
001630 77  WS-LINEA                       PIC 9(02) VALUE 80.
001640 77  WCN-LINEAS-MAX                 PIC 9(02) VALUE 60.
001650
001660 01  WS-CURRENT-DATE.
001670     03 WS-CURRENT-DATE-DATE.
001680        05 WS-CURRENT-DATE-YYYY     PIC 9(04) VALUE 0.
001690        05 WS-CURRENT-DATE-MM       PIC 9(02) VALUE 0.
001700        05 WS-CURRENT-DATE-DD       PIC 9(02) VALUE 0.
001710     03 WS-CURRENT-DATE-TIME.
001720        05 WS-CURRENT-DATE-HS       PIC 9(02) VALUE 0.
001730        05 WS-CURRENT-DATE-MS       PIC 9(02) VALUE 0.
001740        05 WS-CURRENT-DATE-SS       PIC 9(02) VALUE 0.
001750     03 FILLER                      PIC X(01).
001760
001770*        AREA DE TRABAJO PARA ACCEPT FROM DATE/TIME (LA FECHA    *
001780*        DEL SISTEMA ENTREGA AAMMDD, DE 2 DIGITOS DE ANO; EL     *
001790*        SIGLO SE DERIVA POR REGLA - VER REVISION Y2K ARRIBA).   *
001800 77  WS-FECHA-AAMMDD                 PIC 9(06) VALUE 0.
001810 77  WS-FECHA-AA                     PIC 9(02) VALUE 0.
001820 77  WS-HORA-HHMMSSCC                PIC 9(08) VALUE 0.
001830
001840*----------------------------------------------------------------*
001850* TABLA EN MEMORIA DE CLIENTES (SOLO ID/NOMBRE, PARA BUSCAR EL   *
001860* NOMBRE DEL CLIENTE DE CADA ORDEN EN LA SECCION 1).             *
001870*----------------------------------------------------------------*
001880 01  WT-CUSTOMERS.
001890     03 WT-CUS-MAX-OCCURS            PIC S9(09) COMP VALUE 2000.
001900     03 WT-CUS-CANT-CARGADOS         PIC S9(09) COMP VALUE +0.
001910     03 FILLER                       PIC X(01).
001920     03 WT-CUS-TABLA OCCURS 2001 TIMES
001930                  ASCENDING KEY IS WT-CUS-ID
001940                  INDEXED BY       IDX-CUS.
001950        05 WT-CUS-ID                 PIC X(08).
001960        05 WT-CUS-NOMBRE             PIC X(30).
001970
001980 77  WS-CUS-HUBO-CAMBIO              PIC X     VALUE 'S'.
001990     88 88-CUS-HUBO-CAMBIO-SI                   VALUE 'S'.
002000     88 88-CUS-HUBO-CAMBIO-NO                   VALUE 'N'.
002010 77  WT-CUS-VECTOR-TEMP              PIC X(38).
002020
002030*----------------------------------------------------------------*
002040* TABLA EN MEMORIA DE RESTAURANTES, CON LOS ACUMULADORES DE      *
002050* ANALYTICS DE LA SECCION 2 (ORDENES/COMPLETADAS/INGRESOS).      *
002060*----------------------------------------------------------------*
002070 01  WT-RESTAURANTS.
002080     03 WT-RST-MAX-OCCURS            PIC S9(09) COMP VALUE 500.
002090     03 WT-RST-CANT-CARGADOS         PIC S9(09) COMP VALUE +0.
002100     03 FILLER                       PIC X(01).
002110     03 WT-RST-TABLA OCCURS 501 TIMES
002120                  ASCENDING KEY IS WT-RST-ID
002130                  INDEXED BY       IDX-RST.
002140        05 WT-RST-ID                 PIC X(08).
002150        05 WT-RST-NOMBRE             PIC X(30).
002160        05 WT-RST-TOT-ORDENES        PIC S9(09) COMP VALUE +0.
002170        05 WT-RST-TOT-COMPLETADAS    PIC S9(09) COMP VALUE +0.
002180        05 WT-RST-TOT-INGRESOS       PIC S9(09)V99 COMP-3
002190                                      VALUE +0.
002200
002210 77  WS-RST-HUBO-CAMBIO              PIC X     VALUE 'S'.
002220     88 88-RST-HUBO-CAMBIO-SI                   VALUE 'S'.
002230     88 88-RST-HUBO-CAMBIO-NO                   VALUE 'N'.
002240*        AREA DE INTERCAMBIO CAMPO A CAMPO (NO BYTE A BYTE, YA   *
002250*        QUE LA ENTRADA TIENE CAMPOS COMP Y COMP-3 MEZCLADOS).   *
002260 77  WT-RST-VXR-ID                   PIC X(08).
002270 77  WT-RST-VXR-NOMBRE               PIC X(30).
002280 77  WT-RST-VXR-ORDENES              PIC S9(09) COMP.
002290 77  WT-RST-VXR-COMPLETADAS          PIC S9(09) COMP.
002300 77  WT-RST-VXR-INGRESOS             PIC S9(09)V99 COMP-3.
002310
002320*----------------------------------------------------------------*
002330* TABLA EN MEMORIA DE REPARTIDORES, CON LOS ACUMULADORES DE      *
002340* GANANCIAS DE LA SECCION 3 (ENTREGAS COMPLETADAS/GANANCIAS).    *
002350*----------------------------------------------------------------*
002360 01  WT-RIDERS.
002370     03 WT-RID-MAX-OCCURS            PIC S9(09) COMP VALUE 500.
002380     03 WT-RID-CANT-CARGADOS         PIC S9(09) COMP VALUE +0.
002390     03 FILLER                       PIC X(01).
002400     03 WT-RID-TABLA OCCURS 501 TIMES
002410                  ASCENDING KEY IS WT-RID-ID
002420                  INDEXED BY       IDX-RID.
002430        05 WT-RID-ID                 PIC X(08).
002440        05 WT-RID-NOMBRE             PIC X(30).
002450        05 WT-RID-TOT-ENTREGAS       PIC S9(09) COMP VALUE +0.
002460        05 WT-RID-TOT-GANANCIAS      PIC S9(09)V99 COMP-3
002470                                      VALUE +0.
002480
002490 77  WS-RID-HUBO-CAMBIO              PIC X     VALUE 'S'.
002500     88 88-RID-HUBO-CAMBIO-SI                   VALUE 'S'.
002510     88 88-RID-HUBO-CAMBIO-NO                   VALUE 'N'.
002520 77  WT-RID-VXR-ID                   PIC X(08).
002530 77  WT-RID-VXR-NOMBRE               PIC X(30).
002540 77  WT-RID-VXR-ENTREGAS             PIC S9(09) COMP.
002550 77  WT-RID-VXR-GANANCIAS            PIC S9(09)V99 COMP-3.
002560
002570*----------------------------------------------------------------*
002580* INDICADORES DE BUSQUEDA (SEARCH ALL) Y CAMPOS DE TRABAJO DEL   *
002590* ARMADO DE LA LINEA DE JOURNEY (SECCION 1).                     *
002600*----------------------------------------------------------------*
002610 77  WS-CUS-ENCONTRADO               PIC X     VALUE 'N'.
002620     88 88-CUS-ENCONTRADO-SI                    VALUE 'S'.
002630     88 88-CUS-ENCONTRADO-NO                    VALUE 'N'.
002640 77  WS-RST-ENCONTRADO               PIC X     VALUE 'N'.
002650     88 88-RST-ENCONTRADO-SI                    VALUE 'S'.
002660     88 88-RST-ENCONTRADO-NO                    VALUE 'N'.
002670 77  WS-RID-ENCONTRADO               PIC X     VALUE 'N'.
002680     88 88-RID-ENCONTRADO-SI                    VALUE 'S'.
002690     88 88-RID-ENCONTRADO-NO                    VALUE 'N'.
002700
002710 77  WS-NOM-CLIENTE                  PIC X(18) VALUE SPACES.
002720 77  WS-NOM-RESTAURANTE              PIC X(18) VALUE SPACES.
002730 77  WS-NOM-REPARTIDOR               PIC X(14) VALUE SPACES.
002740
002750 77  WS-PASO                         PIC S9(02) COMP VALUE +0.
002760 77  WS-PASO-ED                      PIC 99.
002770 77  WS-PASO-LIT                     PIC X(08) VALUE SPACES.
002780 77  WS-LABEL                        PIC X(16) VALUE SPACES.
002790 77  WS-PORCENTAJE                   PIC S9(03)V99 VALUE +0.
002800 77  WS-PORCENTAJE-ED                PIC ZZ9.99.
002810 77  WS-TOTAL-ED                     PIC Z,ZZZ,ZZZ,ZZ9.99.
002820
002830*----------------------------------------------------------------*
002840* CAMPOS DE TRABAJO DEL PROMEDIO (SECCIONES 2 Y 3) Y DE LOS      *
002850* TOTALES GENERALES.                                             *
002860*----------------------------------------------------------------*
002870 77  WS-PROMEDIO-ENT                 PIC S9(09) COMP-3       CR-1250
002880                                      VALUE +0.
002890 77  WS-PROMEDIO-ED                  PIC Z,ZZZ,ZZ9.
002900 77  WS-INGRESOS-ED                  PIC Z,ZZZ,ZZZ,ZZ9.99.
002910 77  WS-GANANCIAS-ED                 PIC Z,ZZZ,ZZZ,ZZ9.99.
002920 77  WS-ORDENES-ED                   PIC ZZZ,ZZ9.
002930 77  WS-COMPLETADAS-ED                PIC ZZZ,ZZ9.
002940 77  WS-ENTREGAS-ED                  PIC ZZZ,ZZ9.
002950
002960 77  WS-GT-REST-ORDENES               PIC S9(09) COMP
002970                                      VALUE +0.
002980 77  WS-GT-REST-COMPLETADAS           PIC S9(09) COMP
002990                                      VALUE +0.
003000 77  WS-GT-REST-INGRESOS              PIC S9(09)V99 COMP-3
003010                                      VALUE +0.
003020 77  WS-GT-RID-ENTREGAS               PIC S9(09) COMP
003030                                      VALUE +0.
003040 77  WS-GT-RID-GANANCIAS              PIC S9(09)V99 COMP-3
003050                                      VALUE +0.
003060
003070*------------------------------------
003080* DEFINICION DE REGISTROS MAESTROS Y LINEA DE REPORTE
003090*------------------------------------
003100 COPY WCUST.
003110 01  WCUST-REG-R REDEFINES WCUST-REG.
003120     03 WCUST-BYTES                  PIC X(170).
003130
003140 COPY WREST.
003150 01  WREST-REG-R REDEFINES WREST-REG.
003160     03 WREST-BYTES                  PIC X(195).
003170
003180 COPY WRIDER.
003190 01  WRIDER-REG-R REDEFINES WRIDER-REG.
003200     03 WRIDER-BYTES                 PIC X(179).
003210
003220 COPY WORDER.
003230
003240 COPY WQDLIN.
003250
003260*---------------------------------------------------
003270* DEFINICION DE COPY WORKING RUTINA DE CANCELACION
003280*---------------------------------------------------
003290 COPY WCANCELA.
003300
003310
003320 PROCEDURE DIVISION.
003330*------------------
003340
003350 00000-CUERPO-PRINCIPAL.
003360*-----------------------
003370
003380     PERFORM 10000-INICIO.
003390
003400     PERFORM 20000-PROCESO-JOURNEY
003410       UNTIL 88-FS-ORDERSOUT-EOF.
003420
003430     PERFORM 26000-IMPRIMO-REST.
003440
003450     PERFORM 27000-IMPRIMO-RIDER.
003460
003470     PERFORM 40000-FINALIZO.
003480
003490     STOP RUN.
003500
003510 10000-INICIO.
003520*-------------
003530
003540     INITIALIZE WCANCELA.
003550     MOVE CTE-PROGRAMA           TO WCANCELA-PROGRAMA.
003560
003570     PERFORM 10100-ABRO-ARCHIVOS.
003580
003590     PERFORM 10200-CARGO-CLIENTES.
003600
003610     PERFORM 10300-CARGO-RESTAURANTES.
003620
003630     PERFORM 10400-CARGO-REPARTIDORES.
003640
003650     PERFORM 10600-OBTENGO-FECHA-HORA.
003660
003670     PERFORM 10500-READ-ORDERSOUT.
003680
003690 FIN-10000.
003700     EXIT.
003710
003720 10600-OBTENGO-FECHA-HORA.                                        CR-1099 
003730*------------------------
003740
003750     ACCEPT WS-FECHA-AAMMDD           FROM DATE.
003760     MOVE WS-FECHA-AAMMDD (1:2)        TO WS-FECHA-AA.
003770     MOVE WS-FECHA-AAMMDD (3:2)        TO WS-CURRENT-DATE-MM.
003780     MOVE WS-FECHA-AAMMDD (5:2)        TO WS-CURRENT-DATE-DD.
003790
003800     IF WS-FECHA-AA < 50
003810        COMPUTE WS-CURRENT-DATE-YYYY = 2000 + WS-FECHA-AA
003820     ELSE
003830        COMPUTE WS-CURRENT-DATE-YYYY = 1900 + WS-FECHA-AA
003840     END-IF.
003850
003860     ACCEPT WS-HORA-HHMMSSCC          FROM TIME.
003870     MOVE WS-HORA-HHMMSSCC (1:2)       TO WS-CURRENT-DATE-HS.
003880     MOVE WS-HORA-HHMMSSCC (3:2)       TO WS-CURRENT-DATE-MS.
003890     MOVE WS-HORA-HHMMSSCC (5:2)       TO WS-CURRENT-DATE-SS.
003900
003910 FIN-10600.
003920     EXIT.
003930
003940 10100-ABRO-ARCHIVOS.
003950*-------------------
003960
003970     MOVE '10100-ABRO-ARCHIVOS'       TO WCANCELA-PARRAFO.
003980
003990     OPEN INPUT  CUSTFILE.
004000     EVALUATE FS-CUSTFILE
004010         WHEN '00'
004020              SET 88-OPEN-CUSTFILE-SI TO TRUE
004030         WHEN OTHER
004040              MOVE 'CUSTFILE'         TO WCANCELA-RECURSO
004050              MOVE 'OPEN INPUT'       TO WCANCELA-OPERACION
004060              MOVE FS-CUSTFILE        TO WCANCELA-CODRET
004070              MOVE 'ERROR EN OPEN'    TO WCANCELA-MENSAJE
004080              PERFORM 99999-CANCELO
004090     END-EVALUATE.
004100
004110     OPEN INPUT  RESTFILE.
004120     EVALUATE FS-RESTFILE
004130         WHEN '00'
004140              SET 88-OPEN-RESTFILE-SI TO TRUE
004150         WHEN OTHER
004160              MOVE 'RESTFILE'         TO WCANCELA-RECURSO
004170              MOVE 'OPEN INPUT'       TO WCANCELA-OPERACION
004180              MOVE FS-RESTFILE        TO WCANCELA-CODRET
004190              MOVE 'ERROR EN OPEN'    TO WCANCELA-MENSAJE
004200              PERFORM 99999-CANCELO
004210     END-EVALUATE.
004220
004230     OPEN INPUT  RIDERFILE.
004240     EVALUATE FS-RIDERFILE
004250         WHEN '00'
004260              SET 88-OPEN-RIDERFILE-SI TO TRUE
004270         WHEN OTHER
004280              MOVE 'RIDERFILE'        TO WCANCELA-RECURSO
004290              MOVE 'OPEN INPUT'       TO WCANCELA-OPERACION
004300              MOVE FS-RIDERFILE       TO WCANCELA-CODRET
004310              MOVE 'ERROR EN OPEN'    TO WCANCELA-MENSAJE
004320              PERFORM 99999-CANCELO
004330     END-EVALUATE.
004340
004350     OPEN INPUT  ORDERSOUT.
004360     EVALUATE FS-ORDERSOUT
004370         WHEN '00'
004380              SET 88-OPEN-ORDERSOUT-SI TO TRUE
004390         WHEN OTHER
004400              MOVE 'ORDERSOUT'        TO WCANCELA-RECURSO
004410              MOVE 'OPEN INPUT'       TO WCANCELA-OPERACION
004420              MOVE FS-ORDERSOUT       TO WCANCELA-CODRET
004430              MOVE 'ERROR EN OPEN'    TO WCANCELA-MENSAJE
004440              PERFORM 99999-CANCELO
004450     END-EVALUATE.
004460
004470     OPEN OUTPUT REPORT.
004480     EVALUATE FS-REPORT
004490         WHEN '00'
004500              SET 88-OPEN-REPORT-SI   TO TRUE
004510         WHEN OTHER
004520              MOVE 'REPORT'           TO WCANCELA-RECURSO
004530              MOVE 'OPEN OUTPUT'      TO WCANCELA-OPERACION
004540              MOVE FS-REPORT          TO WCANCELA-CODRET
004550              MOVE 'ERROR EN OPEN'    TO WCANCELA-MENSAJE
004560              PERFORM 99999-CANCELO
004570     END-EVALUATE.
004580
004590 FIN-10100.
004600     EXIT.
004610
004620*----------------------------------------------------------------*
004630* CARGA Y ORDENAMIENTO DE LA TABLA DE CLIENTES.                  *
004640*----------------------------------------------------------------*
004650 10200-CARGO-CLIENTES.
004660*---------------------
004670
004680     PERFORM 10210-READ-CUSTFILE.
004690
004700     PERFORM 10215-PROCESO-CLIENTE UNTIL 88-FS-CUSTFILE-EOF.
004710
004720     PERFORM 10230-ORDENO-TABLA-CLI.
004730
004740 FIN-10200.
004750     EXIT.
004760
004770 10210-READ-CUSTFILE.
004780*--------------------
004790
004800     INITIALIZE WCUST-REG.
004810     READ CUSTFILE INTO WCUST-REG.
004820
004830     EVALUATE TRUE
004840         WHEN 88-FS-CUSTFILE-OK
004850              ADD 1                TO WS-LEIDOS-CUSTFILE
004860         WHEN 88-FS-CUSTFILE-EOF
004870              CONTINUE
004880         WHEN OTHER
004890              MOVE '10210-READ-CUSTFILE' TO WCANCELA-PARRAFO
004900              MOVE 'CUSTFILE'        TO WCANCELA-RECURSO
004910              MOVE 'READ'            TO WCANCELA-OPERACION
004920              MOVE FS-CUSTFILE       TO WCANCELA-CODRET
004930              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
004940              PERFORM 99999-CANCELO
004950     END-EVALUATE.
004960
004970 FIN-10210.
004980     EXIT.
004990
005000 10215-PROCESO-CLIENTE.
005010*------------------------
005020
005030     PERFORM 10220-AGREGO-CLIENTE.
005040     PERFORM 10210-READ-CUSTFILE.
005050
005060 FIN-10215.
005070     EXIT.
005080
005090 10220-AGREGO-CLIENTE.
005100*---------------------
005110
005120     ADD 1                          TO WT-CUS-CANT-CARGADOS.
005130     MOVE WCUST-ID   TO WT-CUS-ID   (WT-CUS-CANT-CARGADOS).
005140     MOVE WCUST-NOMBRE TO WT-CUS-NOMBRE (WT-CUS-CANT-CARGADOS).
005150
005160 FIN-10220.
005170     EXIT.
005180
005190 10230-ORDENO-TABLA-CLI.
005200*-----------------------
005210
005220     PERFORM 10231-PASADA-CLI WITH TEST AFTER
005230             VARYING IDX-CUS FROM 1 BY 1
005240               UNTIL 88-CUS-HUBO-CAMBIO-NO.
005250
005260 FIN-10230.
005270     EXIT.
005280
005290 10231-PASADA-CLI.
005300*-----------------------
005310
005320     SET 88-CUS-HUBO-CAMBIO-NO   TO TRUE.
005330
005340     PERFORM 10232-COMPARO-CLI VARYING IDX-CUS FROM 1 BY 1
005350               UNTIL IDX-CUS > WT-CUS-CANT-CARGADOS - 1.
005360
005370 FIN-10231.
005380     EXIT.
005390
005400 10232-COMPARO-CLI.
005410*-----------------------
005420
005430     IF WT-CUS-ID (IDX-CUS) > WT-CUS-ID (IDX-CUS + 1)
005440        MOVE WT-CUS-TABLA (IDX-CUS)     TO
005450                                WT-CUS-VECTOR-TEMP
005460        MOVE WT-CUS-TABLA (IDX-CUS + 1)  TO
005470                                WT-CUS-TABLA (IDX-CUS)
005480        MOVE WT-CUS-VECTOR-TEMP         TO
005490                                WT-CUS-TABLA (IDX-CUS + 1)
005500        SET 88-CUS-HUBO-CAMBIO-SI        TO TRUE
005510     END-IF.
005520
005530 FIN-10232.
005540     EXIT.
005550
005560*----------------------------------------------------------------*
005570* CARGA Y ORDENAMIENTO DE LA TABLA DE RESTAURANTES, CON SUS      *
005580* ACUMULADORES DE ANALYTICS INICIALIZADOS EN CERO.               *
005590*----------------------------------------------------------------*
005600 10300-CARGO-RESTAURANTES.
005610*-------------------------
005620
005630     PERFORM 10310-READ-RESTFILE.
005640
005650     PERFORM 10315-PROCESO-RESTAURANTE UNTIL 88-FS-RESTFILE-EOF.
005660
005670     PERFORM 10330-ORDENO-TABLA-REST.
005680
005690 FIN-10300.
005700     EXIT.
005710
005720 10310-READ-RESTFILE.
005730*--------------------
005740
005750     INITIALIZE WREST-REG.
005760     READ RESTFILE INTO WREST-REG.
005770
005780     EVALUATE TRUE
005790         WHEN 88-FS-RESTFILE-OK
005800              ADD 1                TO WS-LEIDOS-RESTFILE
005810         WHEN 88-FS-RESTFILE-EOF
005820              CONTINUE
005830         WHEN OTHER
005840              MOVE '10310-READ-RESTFILE' TO WCANCELA-PARRAFO
005850              MOVE 'RESTFILE'        TO WCANCELA-RECURSO
005860              MOVE 'READ'            TO WCANCELA-OPERACION
005870              MOVE FS-RESTFILE       TO WCANCELA-CODRET
005880              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
005890              PERFORM 99999-CANCELO
005900     END-EVALUATE.
005910
005920 FIN-10310.
005930     EXIT.
005940
005950 10315-PROCESO-RESTAURANTE.
005960*--------------------------
005970
005980     PERFORM 10320-AGREGO-RESTAURANTE.
005990     PERFORM 10310-READ-RESTFILE.
006000
006010 FIN-10315.
006020     EXIT.
006030
006040 10320-AGREGO-RESTAURANTE.
006050*-------------------------
006060
006070     ADD 1                          TO WT-RST-CANT-CARGADOS.
006080     MOVE WREST-ID      TO WT-RST-ID (WT-RST-CANT-CARGADOS).
006090     MOVE WREST-NOMBRE  TO WT-RST-NOMBRE (WT-RST-CANT-CARGADOS).
006100     MOVE 0             TO WT-RST-TOT-ORDENES
006110                                      (WT-RST-CANT-CARGADOS).
006120     MOVE 0             TO WT-RST-TOT-COMPLETADAS
006130                                      (WT-RST-CANT-CARGADOS).
006140     MOVE 0             TO WT-RST-TOT-INGRESOS
006150                                      (WT-RST-CANT-CARGADOS).
006160
006170 FIN-10320.
006180     EXIT.
006190
006200 10330-ORDENO-TABLA-REST.
006210*------------------------
006220
006230     PERFORM 10331-PASADA-REST WITH TEST AFTER
006240             VARYING IDX-RST FROM 1 BY 1
006250               UNTIL 88-RST-HUBO-CAMBIO-NO.
006260
006270 FIN-10330.
006280     EXIT.
006290
006300 10331-PASADA-REST.
006310*------------------------
006320
006330     SET 88-RST-HUBO-CAMBIO-NO   TO TRUE.
006340
006350     PERFORM 10332-COMPARO-REST VARYING IDX-RST FROM 1 BY 1
006360               UNTIL IDX-RST > WT-RST-CANT-CARGADOS - 1.
006370
006380 FIN-10331.
006390     EXIT.
006400
006410 10332-COMPARO-REST.
006420*------------------------
006430
006440     IF WT-RST-ID (IDX-RST) > WT-RST-ID (IDX-RST + 1)
006450        MOVE WT-RST-ID           (IDX-RST)   TO
006460                                WT-RST-VXR-ID
006470        MOVE WT-RST-NOMBRE       (IDX-RST)   TO
006480                                WT-RST-VXR-NOMBRE
006490        MOVE WT-RST-TOT-ORDENES  (IDX-RST)   TO
006500                                WT-RST-VXR-ORDENES
006510        MOVE WT-RST-TOT-COMPLETADAS (IDX-RST) TO
006520                                WT-RST-VXR-COMPLETADAS
006530        MOVE WT-RST-TOT-INGRESOS (IDX-RST)   TO
006540                                WT-RST-VXR-INGRESOS
006550
006560        MOVE WT-RST-ID           (IDX-RST + 1) TO
006570                                WT-RST-ID (IDX-RST)
006580        MOVE WT-RST-NOMBRE       (IDX-RST + 1) TO
006590                                WT-RST-NOMBRE (IDX-RST)
006600        MOVE WT-RST-TOT-ORDENES  (IDX-RST + 1) TO
006610                                WT-RST-TOT-ORDENES (IDX-RST)
006620        MOVE WT-RST-TOT-COMPLETADAS (IDX-RST + 1) TO
006630                           WT-RST-TOT-COMPLETADAS (IDX-RST)
006640        MOVE WT-RST-TOT-INGRESOS (IDX-RST + 1) TO
006650                           WT-RST-TOT-INGRESOS (IDX-RST)
006660
006670        MOVE WT-RST-VXR-ID                     TO
006680                           WT-RST-ID (IDX-RST + 1)
006690        MOVE WT-RST-VXR-NOMBRE                 TO
006700                           WT-RST-NOMBRE (IDX-RST + 1)
006710        MOVE WT-RST-VXR-ORDENES                 TO
006720                           WT-RST-TOT-ORDENES (IDX-RST + 1)
006730        MOVE WT-RST-VXR-COMPLETADAS             TO
006740                      WT-RST-TOT-COMPLETADAS (IDX-RST + 1)
006750        MOVE WT-RST-VXR-INGRESOS                TO
006760                      WT-RST-TOT-INGRESOS (IDX-RST + 1)
006770        SET 88-RST-HUBO-CAMBIO-SI                TO TRUE
006780     END-IF.
006790
006800 FIN-10332.
006810     EXIT.
006820
006830*----------------------------------------------------------------*
006840* CARGA Y ORDENAMIENTO DE LA TABLA DE REPARTIDORES, CON SUS      *
006850* ACUMULADORES DE GANANCIAS INICIALIZADOS EN CERO.               *
006860*----------------------------------------------------------------*
006870 10400-CARGO-REPARTIDORES.
006880*-------------------------
006890
006900     PERFORM 10410-READ-RIDERFILE.
006910
006920     PERFORM 10415-PROCESO-REPARTIDOR UNTIL 88-FS-RIDERFILE-EOF.
006930
006940     PERFORM 10430-ORDENO-TABLA-RID.
006950
006960 FIN-10400.
006970     EXIT.
006980
006990 10410-READ-RIDERFILE.
007000*---------------------
007010
007020     INITIALIZE WRIDER-REG.
007030     READ RIDERFILE INTO WRIDER-REG.
007040
007050     EVALUATE TRUE
007060         WHEN 88-FS-RIDERFILE-OK
007070              ADD 1                TO WS-LEIDOS-RIDERFILE
007080         WHEN 88-FS-RIDERFILE-EOF
007090              CONTINUE
007100         WHEN OTHER
007110              MOVE '10410-READ-RIDERFILE' TO WCANCELA-PARRAFO
007120              MOVE 'RIDERFILE'       TO WCANCELA-RECURSO
007130              MOVE 'READ'            TO WCANCELA-OPERACION
007140              MOVE FS-RIDERFILE      TO WCANCELA-CODRET
007150              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
007160              PERFORM 99999-CANCELO
007170     END-EVALUATE.
007180
007190 FIN-10410.
007200     EXIT.
007210
007220 10415-PROCESO-REPARTIDOR.
007230*--------------------------
007240
007250     PERFORM 10420-AGREGO-REPARTIDOR.
007260     PERFORM 10410-READ-RIDERFILE.
007270
007280 FIN-10415.
007290     EXIT.
007300
007310 10420-AGREGO-REPARTIDOR.
007320*------------------------
007330
007340     ADD 1                          TO WT-RID-CANT-CARGADOS.
007350     MOVE WRIDER-ID    TO WT-RID-ID (WT-RID-CANT-CARGADOS).
007360     MOVE WRIDER-NOMBRE TO WT-RID-NOMBRE (WT-RID-CANT-CARGADOS).
007370     MOVE 0            TO WT-RID-TOT-ENTREGAS
007380                                      (WT-RID-CANT-CARGADOS).
007390     MOVE 0            TO WT-RID-TOT-GANANCIAS
007400                                      (WT-RID-CANT-CARGADOS).
007410
007420 FIN-10420.
007430     EXIT.
007440
007450 10430-ORDENO-TABLA-RID.
007460*-----------------------
007470
007480     PERFORM 10431-PASADA-RID WITH TEST AFTER
007490             VARYING IDX-RID FROM 1 BY 1
007500               UNTIL 88-RID-HUBO-CAMBIO-NO.
007510
007520 FIN-10430.
007530     EXIT.
007540
007550 10431-PASADA-RID.
007560*-----------------------
007570
007580     SET 88-RID-HUBO-CAMBIO-NO   TO TRUE.
007590
007600     PERFORM 10432-COMPARO-RID VARYING IDX-RID FROM 1 BY 1
007610               UNTIL IDX-RID > WT-RID-CANT-CARGADOS - 1.
007620
007630 FIN-10431.
007640     EXIT.
007650
007660 10432-COMPARO-RID.
007670*-----------------------
007680
007690     IF WT-RID-ID (IDX-RID) > WT-RID-ID (IDX-RID + 1)
007700        MOVE WT-RID-ID           (IDX-RID)   TO
007710                                WT-RID-VXR-ID
007720        MOVE WT-RID-NOMBRE       (IDX-RID)   TO
007730                                WT-RID-VXR-NOMBRE
007740        MOVE WT-RID-TOT-ENTREGAS (IDX-RID)   TO
007750                                WT-RID-VXR-ENTREGAS
007760        MOVE WT-RID-TOT-GANANCIAS (IDX-RID)  TO
007770                                WT-RID-VXR-GANANCIAS
007780
007790        MOVE WT-RID-ID           (IDX-RID + 1) TO
007800                                WT-RID-ID (IDX-RID)
007810        MOVE WT-RID-NOMBRE       (IDX-RID + 1) TO
007820                                WT-RID-NOMBRE (IDX-RID)
007830        MOVE WT-RID-TOT-ENTREGAS (IDX-RID + 1) TO
007840                           WT-RID-TOT-ENTREGAS (IDX-RID)
007850        MOVE WT-RID-TOT-GANANCIAS (IDX-RID + 1) TO
007860                           WT-RID-TOT-GANANCIAS (IDX-RID)
007870
007880        MOVE WT-RID-VXR-ID                     TO
007890                           WT-RID-ID (IDX-RID + 1)
007900        MOVE WT-RID-VXR-NOMBRE                 TO
007910                           WT-RID-NOMBRE (IDX-RID + 1)
007920        MOVE WT-RID-VXR-ENTREGAS                TO
007930                           WT-RID-TOT-ENTREGAS (IDX-RID + 1)
007940        MOVE WT-RID-VXR-GANANCIAS                TO
007950                           WT-RID-TOT-GANANCIAS (IDX-RID + 1)
007960        SET 88-RID-HUBO-CAMBIO-SI                TO TRUE
007970     END-IF.
007980
007990 FIN-10432.
008000     EXIT.
008010
008020 10500-READ-ORDERSOUT.
008030*---------------------
008040
008050     INITIALIZE WORDER-REG.
008060     READ ORDERSOUT INTO WORDER-REG.
008070
008080     EVALUATE TRUE
008090         WHEN 88-FS-ORDERSOUT-OK
008100              ADD 1                TO WS-LEIDOS-ORDERSOUT
008110         WHEN 88-FS-ORDERSOUT-EOF
008120              CONTINUE
008130         WHEN OTHER
008140              MOVE '10500-READ-ORDERSOUT' TO WCANCELA-PARRAFO
008150              MOVE 'ORDERSOUT'       TO WCANCELA-RECURSO
008160              MOVE 'READ'            TO WCANCELA-OPERACION
008170              MOVE FS-ORDERSOUT      TO WCANCELA-CODRET
008180              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
008190              PERFORM 99999-CANCELO
008200     END-EVALUATE.
008210
008220 FIN-10500.
008230     EXIT.
008240
008250*----------------------------------------------------------------*
008260* SECCION 1 - UNA ORDEN A LA VEZ: ARMO EL JOURNEY, IMPRIMO LA    *
008270* LINEA DE DETALLE Y ACUMULO EN LAS TABLAS DE ANALYTICS.         *
008280*----------------------------------------------------------------*
008290 20000-PROCESO-JOURNEY.
008300*----------------------
008310
008320     PERFORM 22000-ARMO-JOURNEY.
008330
008340     PERFORM 25000-IMPRIMO-JOURNEY.
008350
008360     PERFORM 23000-ACUM-ANALYTICS-REST.
008370
008380     PERFORM 24000-ACUM-ANALYTICS-RIDER.
008390
008400     PERFORM 10500-READ-ORDERSOUT.
008410
008420 FIN-20000.
008430     EXIT.
008440
008450 22000-ARMO-JOURNEY.
008460*-------------------
008470
008480     PERFORM 22100-BUSCO-PASO.
008490
008500     COMPUTE WS-PORCENTAJE ROUNDED =
008510             WS-PASO / 12 * 100.
008520
008530     STRING WS-PASO-ED  DELIMITED BY SIZE
008540            ' OF 12'     DELIMITED BY SIZE
008550       INTO WS-PASO-LIT.
008560
008570     SET 88-CUS-ENCONTRADO-NO        TO TRUE.
008580     MOVE '(UNKNOWN CUSTOMER)'       TO WS-NOM-CLIENTE.
008590     SET IDX-CUS TO 1.
008600     SEARCH ALL WT-CUS-TABLA
008610         WHEN WT-CUS-ID (IDX-CUS) = WORD-CUST-ID
008620              SET 88-CUS-ENCONTRADO-SI  TO TRUE
008630              MOVE WT-CUS-NOMBRE (IDX-CUS) TO WS-NOM-CLIENTE
008640     END-SEARCH.
008650
008660     SET 88-RST-ENCONTRADO-NO        TO TRUE.
008670     MOVE '(UNKNOWN RESTAURANT)'     TO WS-NOM-RESTAURANTE.
008680     SET IDX-RST TO 1.
008690     SEARCH ALL WT-RST-TABLA
008700         WHEN WT-RST-ID (IDX-RST) = WORD-REST-ID
008710              SET 88-RST-ENCONTRADO-SI  TO TRUE
008720              MOVE WT-RST-NOMBRE (IDX-RST) TO WS-NOM-RESTAURANTE
008730     END-SEARCH.
008740
008750     IF WORD-RIDER-ID = SPACES
008760        MOVE 'UNASSIGNED'           TO WS-NOM-REPARTIDOR
008770     ELSE
008780        SET 88-RID-ENCONTRADO-NO    TO TRUE
008790        MOVE '(UNKNOWN RIDER)'      TO WS-NOM-REPARTIDOR
008800        SET IDX-RID TO 1
008810        SEARCH ALL WT-RID-TABLA
008820            WHEN WT-RID-ID (IDX-RID) = WORD-RIDER-ID
008830                 SET 88-RID-ENCONTRADO-SI TO TRUE
008840                 MOVE WT-RID-NOMBRE (IDX-RID) TO
008850                                      WS-NOM-REPARTIDOR
008860        END-SEARCH
008870     END-IF.
008880
008890 FIN-22000.
008900     EXIT.
008910
008920*----------------------------------------------------------------*
008930* EL CODIGO DE ESTADO DE LA ORDEN (01-12) ES LITERALMENTE EL     *
008940* NUMERO DE PASO; SOLO HACE FALTA LA ETIQUETA DESCRIPTIVA.       *
008950*----------------------------------------------------------------*
008960 22100-BUSCO-PASO.
008970*-----------------
008980
008990     EVALUATE WORD-ESTADO
009000         WHEN '01'
009010              MOVE 'PENDING-PAYMENT'    TO WS-LABEL
009020         WHEN '02'
009030              MOVE 'PAYMENT-ESCROWED'   TO WS-LABEL
009040         WHEN '03'
009050              MOVE 'RESTAURANT-NOTIF'   TO WS-LABEL
009060         WHEN '04'
009070              MOVE 'RESTAURANT-CONF'    TO WS-LABEL
009080         WHEN '05'
009090              MOVE 'SEEKING-RIDER'      TO WS-LABEL
009100         WHEN '06'
009110              MOVE 'RIDER-ASSIGNED'     TO WS-LABEL
009120         WHEN '07'
009130              MOVE 'RIDER-ENR-PICKUP'   TO WS-LABEL
009140         WHEN '08'
009150              MOVE 'RIDER-AT-REST'      TO WS-LABEL
009160         WHEN '09'
009170              MOVE 'ORDER-PICKED-UP'    TO WS-LABEL
009180         WHEN '10'
009190              MOVE 'RIDER-ENR-DELIV'    TO WS-LABEL
009200         WHEN '11'
009210              MOVE 'RIDER-AT-DELIV'     TO WS-LABEL
009220         WHEN '12'
009230              MOVE 'DELIVERED'          TO WS-LABEL
009240         WHEN OTHER
009250              MOVE 'UNKNOWN'            TO WS-LABEL
009260     END-EVALUATE.
009270
009280     IF WORD-ESTADO >= '01' AND WORD-ESTADO <= '12'
009290        MOVE WORD-ESTADO             TO WS-PASO-ED
009300        MOVE WS-PASO-ED              TO WS-PASO
009310     ELSE
009320        MOVE 0                       TO WS-PASO
009330        MOVE WS-PASO                 TO WS-PASO-ED
009340     END-IF.
009350
009360 FIN-22100.
009370     EXIT.
009380
009390*----------------------------------------------------------------*
009400* ACUMULACION DE ANALYTICS DE RESTAURANTE (SECCION 2).  TODA     *
009410* ORDEN CUENTA PARA EL TOTAL; SOLO LAS ENTREGADAS (ESTADO 12)    *
009420* CUENTAN PARA COMPLETADAS E INGRESOS (SUBTOTAL SIN EL FLETE).   *
009430*----------------------------------------------------------------*
009440 23000-ACUM-ANALYTICS-REST.
009450*--------------------------
009460
009470     IF 88-RST-ENCONTRADO-SI
009480        ADD 1 TO WT-RST-TOT-ORDENES (IDX-RST)
009490        IF WORD-ESTADO = '12'
009500           ADD 1 TO WT-RST-TOT-COMPLETADAS (IDX-RST)
009510           COMPUTE WT-RST-TOT-INGRESOS (IDX-RST) =
009520                   WT-RST-TOT-INGRESOS (IDX-RST)
009530                 + (WORD-TOTAL - WORD-FLETE)
009540        END-IF
009550     END-IF.
009560
009570 FIN-23000.
009580     EXIT.
009590
009600*----------------------------------------------------------------*
009610* ACUMULACION DE GANANCIAS DE REPARTIDOR (SECCION 3).  SOLO LAS  *
009620* ENTREGAS COMPLETADAS (ESTADO 12) CUENTAN.                      *
009630*----------------------------------------------------------------*
009640 24000-ACUM-ANALYTICS-RIDER.
009650*---------------------------
009660
009670     IF WORD-RIDER-ID NOT = SPACES AND 88-RID-ENCONTRADO-SI
009680        IF WORD-ESTADO = '12'
009690           ADD 1 TO WT-RID-TOT-ENTREGAS (IDX-RID)
009700           COMPUTE WT-RID-TOT-GANANCIAS (IDX-RID) =
009710                   WT-RID-TOT-GANANCIAS (IDX-RID) + WORD-FLETE
009720        END-IF
009730     END-IF.
009740
009750 FIN-24000.
009760     EXIT.
009770
009780*----------------------------------------------------------------*
009790* IMPRESION DE LA SECCION 1 (DETALLE DE JOURNEY POR ORDEN).      *
009800*----------------------------------------------------------------*
009810 25000-IMPRIMO-JOURNEY.
009820*----------------------
009830
009840     ADD 1                           TO WS-LINEA.
009850     IF WS-LINEA                     > WCN-LINEAS-MAX
009860        PERFORM 25100-TITULO-JOURNEY
009870     END-IF.
009880
009890     PERFORM 25200-DETALLE-JOURNEY.
009900
009910 FIN-25000.
009920     EXIT.
009930
009940 25100-TITULO-JOURNEY.
009950*---------------------
009960
009970     ADD 1                           TO WS-HOJA.
009980
009990     MOVE ' '                        TO WQDLIN.
010000     MOVE 'FECHA:'                   TO P1.
010010     MOVE WS-CURRENT-DATE-DD         TO P11(1:2).
010020     MOVE '/'                        TO P11(3:1).
010030     MOVE WS-CURRENT-DATE-MM         TO P11(4:2).
010040     MOVE '/'                        TO P11(6:1).
010050     MOVE WS-CURRENT-DATE-YYYY       TO P11(7:4).
010060     MOVE 'QUAD-MESH ORDER JOURNEY REPORT - SECTION 1' TO P43.
010070     MOVE 'PAGE'                     TO PPASO.
010080     MOVE WS-HOJA                    TO WS-HOJA-ED.
010090     MOVE WS-HOJA-ED                 TO PPCT.
010100     PERFORM 29000-WRITE-REPORT.
010110
010120     MOVE ' '                        TO WQDLIN.
010130     MOVE 'ORDER ID' TO P1.
010140     MOVE 'CUSTOMER' TO P11.
010150     MOVE 'RESTAURANT' TO P43.
010160     MOVE 'RIDER' TO P75.
010170     MOVE 'STATUS' TO PEST.
010180     MOVE 'STEP' TO PPASO.
010190     MOVE 'PCT' TO PPCT.
010200     MOVE 'TOTAL AMOUNT' TO PAMT1.
010210     PERFORM 29000-WRITE-REPORT.
010220
010230     MOVE ' '                        TO WQDLIN.
010240     MOVE ALL '-'                    TO WQDLIN(1:131).
010250     PERFORM 29000-WRITE-REPORT.
010260
010270     MOVE 3                          TO WS-LINEA.
010280
010290 FIN-25100.
010300     EXIT.
010310
010320 25200-DETALLE-JOURNEY.
010330*----------------------
010340
010350     MOVE ' '                        TO WQDLIN.
010360     MOVE WORD-ID                    TO P1.
010370     MOVE WS-NOM-CLIENTE             TO P11.
010380     MOVE WS-NOM-RESTAURANTE         TO P43.
010390     MOVE WS-NOM-REPARTIDOR          TO P75.
010400     MOVE WS-LABEL                   TO PEST.
010410     MOVE WS-PASO-LIT                TO PPASO.
010420     MOVE WS-PORCENTAJE              TO WS-PORCENTAJE-ED.
010430     MOVE WS-PORCENTAJE-ED           TO PPCT.
010440     MOVE WORD-TOTAL                 TO WS-TOTAL-ED.
010450     MOVE WS-TOTAL-ED                TO PAMT1.
010460     PERFORM 29000-WRITE-REPORT.
010470
010480 FIN-25200.
010490     EXIT.
010500
010510*----------------------------------------------------------------*
010520* IMPRESION DE LA SECCION 2 (ANALYTICS POR RESTAURANTE), CON     *
010530* TOTAL GENERAL AL PIE.                                          *
010540*----------------------------------------------------------------*
010550 26000-IMPRIMO-REST.
010560*-------------------
010570
010580     PERFORM 26100-TITULO-REST.
010590
010600     PERFORM 26150-RENGLON-REST VARYING IDX-RST FROM 1 BY 1
010610               UNTIL IDX-RST > WT-RST-CANT-CARGADOS.
010620
010630     PERFORM 26300-TOTAL-GENERAL-REST.
010640
010650 FIN-26000.
010660     EXIT.
010670
010680 26150-RENGLON-REST.
010690*--------------------
010700
010710     ADD 1                        TO WS-LINEA.
010720     IF WS-LINEA                  > WCN-LINEAS-MAX
010730        PERFORM 26100-TITULO-REST
010740     END-IF.
010750     PERFORM 26200-DETALLE-REST.
010760
010770 FIN-26150.
010780     EXIT.
010790
010800 26100-TITULO-REST.
010810*------------------
010820
010830     ADD 1                           TO WS-HOJA.
010840
010850     MOVE ' '                        TO WQDLIN.
010860     MOVE 'FECHA:'                   TO P1.
010870     MOVE WS-CURRENT-DATE-DD         TO P11(1:2).
010880     MOVE '/'                        TO P11(3:1).
010890     MOVE WS-CURRENT-DATE-MM         TO P11(4:2).
010900     MOVE '/'                        TO P11(6:1).
010910     MOVE WS-CURRENT-DATE-YYYY       TO P11(7:4).
010920     MOVE 'QUAD-MESH RESTAURANT ANALYTICS - SECTION 2' TO P43.
010930     MOVE 'PAGE'                     TO PPASO.
010940     MOVE WS-HOJA                    TO WS-HOJA-ED.
010950     MOVE WS-HOJA-ED                 TO PPCT.
010960     PERFORM 29000-WRITE-REPORT.
010970
010980     MOVE ' '                        TO WQDLIN.
010990     MOVE 'RESTAURANT' TO P11.
011000     MOVE 'ORDERS' TO PPASO.
011010     MOVE 'DONE' TO PPCT.
011020     MOVE 'REVENUE' TO PAMT1.
011030     MOVE 'AVG ORDER' TO PAMT2.
011040     PERFORM 29000-WRITE-REPORT.
011050
011060     MOVE ' '                        TO WQDLIN.
011070     MOVE ALL '-'                    TO WQDLIN(1:131).
011080     PERFORM 29000-WRITE-REPORT.
011090
011100     MOVE 3                          TO WS-LINEA.
011110
011120 FIN-26100.
011130     EXIT.
011140
011150 26200-DETALLE-REST.                                              CR-1188 
011160*-------------------
011170
011180     MOVE ' '                        TO WQDLIN.
011190     MOVE WT-RST-NOMBRE (IDX-RST)    TO P11.
011200     MOVE WT-RST-TOT-ORDENES (IDX-RST) TO WS-ORDENES-ED.
011210     MOVE WS-ORDENES-ED              TO PPASO.
011220     MOVE WT-RST-TOT-COMPLETADAS (IDX-RST) TO WS-COMPLETADAS-ED.
011230     MOVE WS-COMPLETADAS-ED          TO PPCT.
011240     MOVE WT-RST-TOT-INGRESOS (IDX-RST) TO WS-INGRESOS-ED.
011250     MOVE WS-INGRESOS-ED             TO PAMT1.
011260
011270     IF WT-RST-TOT-COMPLETADAS (IDX-RST) = 0
011280        MOVE SPACES                  TO PAMT2
011290     ELSE
011300        COMPUTE WS-PROMEDIO-ENT ROUNDED =                          CR-1250
011310                WT-RST-TOT-INGRESOS (IDX-RST)
011320              / WT-RST-TOT-COMPLETADAS (IDX-RST)
011330        MOVE WS-PROMEDIO-ENT          TO WS-PROMEDIO-ED       CR-1250
011340        MOVE WS-PROMEDIO-ED           TO PAMT2
011350     END-IF.
011360
011370     PERFORM 29000-WRITE-REPORT.
011380
011390     ADD WT-RST-TOT-ORDENES     (IDX-RST) TO WS-GT-REST-ORDENES.
011400     ADD WT-RST-TOT-COMPLETADAS (IDX-RST)
011410                                  TO WS-GT-REST-COMPLETADAS.
011420     COMPUTE WS-GT-REST-INGRESOS =
011430             WS-GT-REST-INGRESOS + WT-RST-TOT-INGRESOS (IDX-RST).
011440
011450 FIN-26200.
011460     EXIT.
011470
011480 26300-TOTAL-GENERAL-REST.                                        CR-1188 
011490*-------------------------
011500
011510     ADD 1                           TO WS-LINEA.
011520     IF WS-LINEA                     > WCN-LINEAS-MAX
011530        PERFORM 26100-TITULO-REST
011540     END-IF.
011550
011560     MOVE ' '                        TO WQDLIN.
011570     MOVE ALL '-'                    TO WQDLIN(1:131).
011580     PERFORM 29000-WRITE-REPORT.
011590
011600     MOVE ' '                        TO WQDLIN.
011610     MOVE 'GRAND TOTAL'              TO P11.
011620     MOVE WS-GT-REST-ORDENES         TO WS-ORDENES-ED.
011630     MOVE WS-ORDENES-ED              TO PPASO.
011640     MOVE WS-GT-REST-COMPLETADAS     TO WS-COMPLETADAS-ED.
011650     MOVE WS-COMPLETADAS-ED          TO PPCT.
011660     MOVE WS-GT-REST-INGRESOS        TO WS-INGRESOS-ED.
011670     MOVE WS-INGRESOS-ED             TO PAMT1.
011680
011690     IF WS-GT-REST-COMPLETADAS = 0
011700        MOVE SPACES                  TO PAMT2
011710     ELSE
011720        COMPUTE WS-PROMEDIO-ENT ROUNDED =                          CR-1250
011730                WS-GT-REST-INGRESOS / WS-GT-REST-COMPLETADAS
011740        MOVE WS-PROMEDIO-ENT          TO WS-PROMEDIO-ED       CR-1250
011750        MOVE WS-PROMEDIO-ED           TO PAMT2
011760     END-IF.
011770
011780     PERFORM 29000-WRITE-REPORT.
011790
011800 FIN-26300.
011810     EXIT.
011820
011830*----------------------------------------------------------------*
011840* IMPRESION DE LA SECCION 3 (GANANCIAS POR REPARTIDOR), CON      *
011850* TOTAL GENERAL AL PIE.                                          *
011860*----------------------------------------------------------------*
011870 27000-IMPRIMO-RIDER.
011880*--------------------
011890
011900     PERFORM 27100-TITULO-RIDER.
011910
011920     PERFORM 27150-RENGLON-RIDER VARYING IDX-RID FROM 1 BY 1
011930               UNTIL IDX-RID > WT-RID-CANT-CARGADOS.
011940
011950     PERFORM 27300-TOTAL-GENERAL-RIDER.
011960
011970 FIN-27000.
011980     EXIT.
011990
012000 27150-RENGLON-RIDER.
012010*---------------------
012020
012030     ADD 1                        TO WS-LINEA.
012040     IF WS-LINEA                  > WCN-LINEAS-MAX
012050        PERFORM 27100-TITULO-RIDER
012060     END-IF.
012070     PERFORM 27200-DETALLE-RIDER.
012080
012090 FIN-27150.
012100     EXIT.
012110
012120 27100-TITULO-RIDER.
012130*-------------------
012140
012150     ADD 1                           TO WS-HOJA.
012160
012170     MOVE ' '                        TO WQDLIN.
012180     MOVE 'FECHA:'                   TO P1.
012190     MOVE WS-CURRENT-DATE-DD         TO P11(1:2).
012200     MOVE '/'                        TO P11(3:1).
012210     MOVE WS-CURRENT-DATE-MM         TO P11(4:2).
012220     MOVE '/'                        TO P11(6:1).
012230     MOVE WS-CURRENT-DATE-YYYY       TO P11(7:4).
012240     MOVE 'QUAD-MESH RIDER EARNINGS - SECTION 3' TO P43.
012250     MOVE 'PAGE'                     TO PPASO.
012260     MOVE WS-HOJA                    TO WS-HOJA-ED.
012270     MOVE WS-HOJA-ED                 TO PPCT.
012280     PERFORM 29000-WRITE-REPORT.
012290
012300     MOVE ' '                        TO WQDLIN.
012310     MOVE 'RIDER' TO P11.
012320     MOVE 'DELIVERED' TO PPASO.
012330     MOVE 'EARNINGS' TO PAMT1.
012340     MOVE 'AVG/DELIV' TO PAMT2.
012350     PERFORM 29000-WRITE-REPORT.
012360
012370     MOVE ' '                        TO WQDLIN.
012380     MOVE ALL '-'                    TO WQDLIN(1:131).
012390     PERFORM 29000-WRITE-REPORT.
012400
012410     MOVE 3                          TO WS-LINEA.
012420
012430 FIN-27100.
012440     EXIT.
012450
012460 27200-DETALLE-RIDER.                                             CR-1188 
012470*--------------------
012480
012490     MOVE ' '                        TO WQDLIN.
012500     MOVE WT-RID-NOMBRE (IDX-RID)    TO P11.
012510     MOVE WT-RID-TOT-ENTREGAS (IDX-RID) TO WS-ENTREGAS-ED.
012520     MOVE WS-ENTREGAS-ED             TO PPASO.
012530     MOVE WT-RID-TOT-GANANCIAS (IDX-RID) TO WS-GANANCIAS-ED.
012540     MOVE WS-GANANCIAS-ED            TO PAMT1.
012550
012560     IF WT-RID-TOT-ENTREGAS (IDX-RID) = 0
012570        MOVE SPACES                  TO PAMT2
012580     ELSE
012590        COMPUTE WS-PROMEDIO-ENT ROUNDED =                          CR-1250
012600                WT-RID-TOT-GANANCIAS (IDX-RID)
012610              / WT-RID-TOT-ENTREGAS (IDX-RID)
012620        MOVE WS-PROMEDIO-ENT          TO WS-PROMEDIO-ED       CR-1250
012630        MOVE WS-PROMEDIO-ED           TO PAMT2
012640     END-IF.
012650
012660     PERFORM 29000-WRITE-REPORT.
012670
012680     ADD WT-RID-TOT-ENTREGAS (IDX-RID) TO WS-GT-RID-ENTREGAS.
012690     COMPUTE WS-GT-RID-GANANCIAS =
012700             WS-GT-RID-GANANCIAS + WT-RID-TOT-GANANCIAS (IDX-RID).
012710
012720 FIN-27200.
012730     EXIT.
012740
012750 27300-TOTAL-GENERAL-RIDER.                                       CR-1188 
012760*--------------------------
012770
012780     ADD 1                           TO WS-LINEA.
012790     IF WS-LINEA                     > WCN-LINEAS-MAX
012800        PERFORM 27100-TITULO-RIDER
012810     END-IF.
012820
012830     MOVE ' '                        TO WQDLIN.
012840     MOVE ALL '-'                    TO WQDLIN(1:131).
012850     PERFORM 29000-WRITE-REPORT.
012860
012870     MOVE ' '                        TO WQDLIN.
012880     MOVE 'GRAND TOTAL'              TO P11.
012890     MOVE WS-GT-RID-ENTREGAS         TO WS-ENTREGAS-ED.
012900     MOVE WS-ENTREGAS-ED             TO PPASO.
012910     MOVE WS-GT-RID-GANANCIAS        TO WS-GANANCIAS-ED.
012920     MOVE WS-GANANCIAS-ED            TO PAMT1.
012930
012940     IF WS-GT-RID-ENTREGAS = 0
012950        MOVE SPACES                  TO PAMT2
012960     ELSE
012970        COMPUTE WS-PROMEDIO-ENT ROUNDED =                          CR-1250
012980                WS-GT-RID-GANANCIAS / WS-GT-RID-ENTREGAS
012990        MOVE WS-PROMEDIO-ENT          TO WS-PROMEDIO-ED       CR-1250
013000        MOVE WS-PROMEDIO-ED           TO PAMT2
013010     END-IF.
013020
013030     PERFORM 29000-WRITE-REPORT.
013040
013050 FIN-27300.
013060     EXIT.
013070
013080*----------------------------------------------------------------*
013090* ESCRITURA COMPARTIDA POR LAS 3 SECCIONES DEL REPORTE.          *
013100*----------------------------------------------------------------*
013110 29000-WRITE-REPORT.
013120*-------------------
013130
013140     WRITE REPORT-FD FROM WQDLIN.
013150
013160     EVALUATE FS-REPORT
013170         WHEN '00'
013180              ADD 1                TO WS-GRABADOS-REPORT
013190         WHEN OTHER
013200              MOVE '29000-WRITE-REPORT' TO WCANCELA-PARRAFO
013210              MOVE 'REPORT'          TO WCANCELA-RECURSO
013220              MOVE 'WRITE'           TO WCANCELA-OPERACION
013230              MOVE FS-REPORT         TO WCANCELA-CODRET
013240              MOVE WQDLIN            TO WCANCELA-MENSAJE
013250              PERFORM 99999-CANCELO
013260     END-EVALUATE.
013270
013280 FIN-29000.
013290     EXIT.
013300
013310 40000-FINALIZO.
013320*---------------
013330
013340     PERFORM 40100-TOTALES-CONTROL.
013350
013360     PERFORM 40200-CIERRO-ARCHIVOS.
013370
013380 FIN-40000.
013390     EXIT.
013400
013410 40100-TOTALES-CONTROL.
013420*----------------------
013430
013440     MOVE WS-LEIDOS-CUSTFILE          TO WS-LEIDOS-CUSTFILE-ED.
013450     MOVE WS-LEIDOS-RESTFILE          TO WS-LEIDOS-RESTFILE-ED.
013460     MOVE WS-LEIDOS-RIDERFILE         TO WS-LEIDOS-RIDERFILE-ED.
013470     MOVE WS-LEIDOS-ORDERSOUT         TO WS-LEIDOS-ORDERSOUT-ED.
013480     MOVE WS-GRABADOS-REPORT          TO WS-GRABADOS-REPORT-ED.
013490
013500     DISPLAY ' '.
013510     DISPLAY '****************************************'.
013520     DISPLAY 'TOTALES DE CONTROL PGM: QDRPT01          '.
013530     DISPLAY '****************************************'.
013540     DISPLAY '* CLIENTES LEIDOS          : '
013550                                         WS-LEIDOS-CUSTFILE-ED.
013560     DISPLAY '* RESTAURANTES LEIDOS      : '
013570                                         WS-LEIDOS-RESTFILE-ED.
013580     DISPLAY '* REPARTIDORES LEIDOS      : '
013590                                         WS-LEIDOS-RIDERFILE-ED.
013600     DISPLAY '* ORDENES LEIDAS           : '
013610                                         WS-LEIDOS-ORDERSOUT-ED.
013620     DISPLAY '* LINEAS GRABADAS REPORTE  : '
013630                                         WS-GRABADOS-REPORT-ED.
013640     DISPLAY '****************************************'.
013650     DISPLAY ' '.
013660
013670 FIN-40100.
013680     EXIT.
013690
013700 40200-CIERRO-ARCHIVOS.
013710*----------------------
013720
013730     IF 88-OPEN-CUSTFILE-SI
013740        SET 88-OPEN-CUSTFILE-NO       TO TRUE
013750        CLOSE CUSTFILE
013760     END-IF.
013770
013780     IF 88-OPEN-RESTFILE-SI
013790        SET 88-OPEN-RESTFILE-NO       TO TRUE
013800        CLOSE RESTFILE
013810     END-IF.
013820
013830     IF 88-OPEN-RIDERFILE-SI
013840        SET 88-OPEN-RIDERFILE-NO      TO TRUE
013850        CLOSE RIDERFILE
013860     END-IF.
013870
013880     IF 88-OPEN-ORDERSOUT-SI
013890        SET 88-OPEN-ORDERSOUT-NO      TO TRUE
013900        CLOSE ORDERSOUT
013910     END-IF.
013920
013930     IF 88-OPEN-REPORT-SI
013940        SET 88-OPEN-REPORT-NO         TO TRUE
013950        CLOSE REPORT
013960     END-IF.
013970
013980 FIN-40200.
013990     EXIT.
014000
014010 99999-CANCELO.
014020*--------------
014030
014040     PERFORM 40200-CIERRO-ARCHIVOS.
014050
014060     CALL 'CANCELA' USING WCANCELA.
014070
014080     STOP RUN.
014090
014100 FIN-99999.
014110     EXIT.
014120
014130 END PROGRAM QDRPT01.
