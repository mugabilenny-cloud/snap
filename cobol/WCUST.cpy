000010*----------------------------------------------------------------*
000020* WCUST    -  COPY DE REGISTRO MAESTRO DE CLIENTES               *
000030*             (CUSTOMER MASTER)                                  *
000040*             LONGITUD DE REGISTRO (170)                         *
000050*----------------------------------------------------------------*
000060* 1999-02-11  JNK  CR-0871  ALTA INICIAL DEL COPY DE CLIENTES.   *
000070* 1999-02-19  JNK  CR-0871  SE AGREGA DIRECCION DE ENTREGA.      *
000080* 2001-06-05  RMO  CR-1188  SE DOCUMENTAN DIGITOS DE LATITUD Y   *
000090*                           LONGITUD PARA EL CHEQUEO GPS.        *
000100*----------------------------------------------------------------*
000110 01  WCUST-REG.
000120     03 WCUST-ID                     PIC X(08).
000130     03 WCUST-NOMBRE                 PIC X(30).
000140     03 WCUST-EMAIL                  PIC X(30).
000150     03 WCUST-TELEFONO               PIC X(15).
000160     03 WCUST-LATITUD                PIC S9(3)V9(6).
000170     03 WCUST-LONGITUD               PIC S9(3)V9(6).
000180     03 WCUST-DIRECCION              PIC X(40).
000190     03 FILLER                       PIC X(29).
