000010*----------------------------------------------------------------*
000020* WRIDER   -  COPY DE REGISTRO MAESTRO DE REPARTIDORES           *
000030*             (RIDER MASTER) MAS TABLA EN MEMORIA Y COLA FIFO    *
000040*             DE ASIGNACION.  LONGITUD DE REGISTRO (179)         *
000050*----------------------------------------------------------------*
000060* 1999-02-11  JNK  CR-0871  ALTA INICIAL DEL COPY DE REPARTIDORES*
000070* 1999-03-02  JNK  CR-0902  SE AGREGA CUENTA BANCARIA DE PAGO.   *
000080* 1999-11-30  TWK  CR-1054  SE AGREGA TABLA EN MEMORIA Y COLA    *
000090*                           FIFO PARA ASIGNACION DE REPARTIDOR.  *
000100* 2001-06-05  RMO  CR-1188  SE DOCUMENTA RATING Y TOTAL ENTREGAS.*
000110*----------------------------------------------------------------*
000120 01  WRIDER-REG.
000130     03 WRIDER-ID                    PIC X(08).
000140     03 WRIDER-NOMBRE                PIC X(30).
000150     03 WRIDER-EMAIL                 PIC X(30).
000160     03 WRIDER-TELEFONO              PIC X(15).
000170     03 WRIDER-LATITUD               PIC S9(3)V9(6).
000180     03 WRIDER-LONGITUD              PIC S9(3)V9(6).
000190     03 WRIDER-DIRECCION             PIC X(40).
000200     03 WRIDER-CTA-BANCARIA          PIC X(16).
000210     03 WRIDER-IND-DISPONIBLE        PIC X(01).
000220        88 88-WRIDER-DISPONIBLE                VALUE 'Y'.
000230        88 88-WRIDER-OCUPADO                   VALUE 'N'.
000240     03 WRIDER-RATING                PIC S9(1)V9(1).
000250     03 WRIDER-TOT-ENTREGAS          PIC S9(5).
000260     03 FILLER                       PIC X(14).
000270
000280*----------------------------------------------------------------*
000290* TABLA EN MEMORIA DE REPARTIDORES, ORDENADA POR WT-RID-ID PARA  *
000300* BUSQUEDA BINARIA (SEARCH ALL) EN QDORD01 Y QDRPT01.            *
000310*----------------------------------------------------------------*
000320 01  WT-RIDERS.
000330     03 WT-RIDER-MAX-OCCURS           PIC S9(09) COMP VALUE 500.
000340     03 WT-RIDER-CANT-CARGADOS        PIC S9(09) COMP VALUE +0.
000350     03 FILLER                        PIC X(01).
000360     03 WT-RIDER-TABLA OCCURS 501 TIMES
000370                  ASCENDING KEY IS WT-RID-ID
000380                  INDEXED BY       IDX-RID.
000390        05 WT-RID-ID                  PIC X(08).
000400        05 WT-RID-NOMBRE              PIC X(30).
000410        05 WT-RID-LATITUD             PIC S9(3)V9(6).
000420        05 WT-RID-LONGITUD            PIC S9(3)V9(6).
000430        05 WT-RID-CTA-BANCARIA        PIC X(16).
000440        05 WT-RID-DISPONIBLE          PIC X(01).
000450           88 88-RID-DISPONIBLE                 VALUE 'Y'.
000460           88 88-RID-OCUPADO                    VALUE 'N'.
000470        05 WT-RID-RATING              PIC S9(1)V9(1).
000480        05 WT-RID-TOT-ENTREGAS        PIC S9(5).
000490
000500*----------------------------------------------------------------*
000510* COLA FIFO DE REPARTIDORES DISPONIBLES PARA ASIGNACION.         *
000520* WS-RIDERQ-FRENTE APUNTA AL PROXIMO A DESENCOLAR, WS-RIDERQ-    *
000530* FONDO AL PROXIMO LUGAR LIBRE PARA ENCOLAR (COLA CIRCULAR).     *
000540*----------------------------------------------------------------*
000550 01  WS-RIDERQ-CONTROL.
000560     03 WS-RIDERQ-MAX-OCCURS          PIC S9(09) COMP VALUE 500.
000570     03 WS-RIDERQ-CANTIDAD            PIC S9(09) COMP VALUE +0.
000580     03 WS-RIDERQ-FRENTE              PIC S9(09) COMP VALUE +1.
000590     03 WS-RIDERQ-FONDO               PIC S9(09) COMP VALUE +0.
000600     03 FILLER                        PIC X(01).
000610
000620 01  WT-RIDERQ-TABLA.
000630     03 WT-RIDERQ-ID OCCURS 500 TIMES PIC X(08).
000640     03 FILLER                        PIC X(01).
000650
000660*----------------------------------------------------------------*
000670* SWITCH DE REORDENAMIENTO (BURBUJEO) DE WT-RIDER-TABLA Y AREA   *
000680* DE INTERCAMBIO DE UNA ENTRADA COMPLETA (80 BYTES).             *
000690*----------------------------------------------------------------*
000700 01  WS-RID-HUBO-CAMBIO                PIC X     VALUE 'S'.
000710     88 88-RID-HUBO-CAMBIO-SI                     VALUE 'S'.
000720     88 88-RID-HUBO-CAMBIO-NO                     VALUE 'N'.
000730 01  WS-VXR-VECTOR-TEMP                PIC X(80).
