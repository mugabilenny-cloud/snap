000010*----------------------------------------------------------------*
000020* WHIST    -  COPY DE REGISTRO DE HISTORIA DE ESTADOS (AUDITORIA)*
000030*             DE LA ORDEN.  LONGITUD DE REGISTRO (79)            *
000040*             NOTA: EL REGISTRO CUBRE EXACTAMENTE LOS 79 BYTES   *
000050*             DEL ARCHIVO DE SALIDA, SIN RELLENO DISPONIBLE.     *
000060*----------------------------------------------------------------*
000070* 1999-09-20  TWK  CR-1011  ALTA INICIAL DEL COPY DE HISTORIA.   *
000080* 1999-11-30  TWK  CR-1030  SE PROBO RESERVAR 6 BYTES DE RELLENO *
000090*                           PARA UN FUTURO CODIGO DE MOTIVO DE   *
000100*                           RECHAZO; SE REVIRTIO EL MISMO DIA -  *
000110*                           EL ARCHIVO DE SALIDA ES DE 79 BYTES  *
000120*                           FIJOS Y NO HAY LUGAR PARA CRECER SIN *
000130*                           CAMBIAR TAMBIEN EL FD.               *
000140*----------------------------------------------------------------*
000150 01  WHIST-REG.
000160     03 WHIST-ORD-ID                 PIC X(08).
000170     03 WHIST-ESTADO                 PIC X(02).
000180     03 WHIST-TIMESTAMP              PIC X(19).
000190     03 WHIST-NOTA                   PIC X(50).
