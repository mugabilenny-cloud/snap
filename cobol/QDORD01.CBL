000010 IDENTIFICATION DIVISION.
000020*-----------------------
000030 PROGRAM-ID. QDORD01.
000040*AUTHOR. T. WANYERA.
000050*INSTALLATION. KAMPALA LOGISTICS DATA CENTER.
000060*DATE-WRITTEN. 1999-09-14.
000070*DATE-COMPILED.
000080*SECURITY. CONFIDENTIAL - QUAD-MESH OPERATIONS - INTERNAL USE.
000090*-------------------------------------------------------------*
000100* ESTE PROGRAMA PROCESA EL CICLO DE VIDA DE LAS ORDENES DE    *
000110* ENTREGA DE QUAD-MESH (PAGO EN GARANTIA -> CONFIRMACION DE   *
000120* RESTAURANTE -> ASIGNACION DE REPARTIDOR -> RETIRO CON GPS   *
000130* -> ENTREGA CON GPS), LIBERA LOS FONDOS EN GARANTIA EN LAS   *
000140* TRES TANDAS (RESTAURANTE DE UNA SOLA VEZ, REPARTIDOR EN DOS *
000150* MITADES) Y MANTIENE LA COLA FIFO DE ASIGNACION DE           *
000160* REPARTIDORES.                                               *
000170*-------------------------------------------------------------*
000180* CARGA CLIENTES, RESTAURANTES Y REPARTIDORES EN TABLA; CARGA *
000190* LAS ORDENES DEL DIA Y LAS VALORIZA; APLICA LOS EVENTOS GPS  *
000200* DEL STREAM EN ORDEN CRONOLOGICO; GRABA ORDENES-SALIDA,      *
000210* ESCROW-SALIDA E HISTORIA-SALIDA.                            *
000220*-------------------------------------------------------------*
000230*                     HISTORIAL DE CAMBIOS                    *
000240*-------------------------------------------------------------*
000250* 1999-09-14  TWK  CR-1010  ALTA INICIAL DEL PROGRAMA.        *
000260* 1999-09-20  TWK  CR-1011  SE AGREGA ESCRITURA DE HISTORIA.   *
000270* 1999-09-29  TWK  CR-1012  SE INCORPORA CHEQUEO GPS VIA       *
000280*                           CALL A QDDIST01.                   *
000290* 1999-10-14  TWK  CR-1013  SE AGREGA COLA FIFO DE             *
000300*                           ASIGNACION DE REPARTIDOR.          *
000310* 1999-11-30  TWK  CR-1054  SE AGREGA PLAZO DE ACEPTACION DEL  *
000320*                           REPARTIDOR (5 MINUTOS, SOLO        *
000330*                           INFORMATIVO).                      *
000340* 2000-01-06  RMO  CR-1099  REVISION Y2K - TODAS LAS FECHAS DE *
000350*                           ESTE PROGRAMA VIAJAN EN FORMATO     *
000360*                           AAAA-MM-DD EN EL REGISTRO DE       *
000370*                           ENTRADA; NO SE USA SIGLO DE 2 DIG. *
000380* 2001-06-05  RMO  CR-1188  SE AGREGA CONTROL DE TOTALES DE     *
000390*                           ESCROW Y PAGOS A LA SALIDA POR      *
000400*                           CONSOLA.                            *
000410* 2002-04-08  RMO  CR-1250  SE CORRIGEN LAS IMAGENES EDITADAS   *
000420*                           DE LOS TOTALES DE CONSOLA: TRAIAN   *
000430*                           PUNTO COMO SEPARADOR DE MILES Y     *
000440*                           COMA COMO DECIMAL, AL REVES DE LA   *
000450*                           NORMA DEL AREA (PUNTO DECIMAL, VER  *
000460A*                          CR-1188 DE CANCELA). SE DEJAN EN    *
000470B*                          PIC Z,ZZZ,ZZZ,ZZ9.99 COMO EN QDRPT01*
000480*-------------------------------------------------------------*
000490
000500 ENVIRONMENT DIVISION.
000510*-------------------------------------------------------------*
000520 CONFIGURATION SECTION.
000530*---------------------
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560
000570 INPUT-OUTPUT SECTION.
000580*--------------------
000590
000600 FILE-CONTROL.
000610*------------
000620
000630     SELECT CUSTFILE          ASSIGN       TO CUSTFILE
000640                              ORGANIZATION IS LINE SEQUENTIAL
000650                              FILE STATUS  IS FS-CUST.
000660
000670     SELECT RESTFILE          ASSIGN       TO RESTFILE
000680                              ORGANIZATION IS LINE SEQUENTIAL
000690                              FILE STATUS  IS FS-REST.
000700
000710     SELECT RIDERFILE         ASSIGN       TO RIDERFILE
000720                              ORGANIZATION IS LINE SEQUENTIAL
000730                              FILE STATUS  IS FS-RIDER.
000740
000750     SELECT ORDERSIN          ASSIGN       TO ORDERSIN
000760                              ORGANIZATION IS LINE SEQUENTIAL
000770                              FILE STATUS  IS FS-ORDIN.
000780
000790     SELECT GPSEVENTS         ASSIGN       TO GPSEVENTS
000800                              ORGANIZATION IS LINE SEQUENTIAL
000810                              FILE STATUS  IS FS-EVT.
000820
000830     SELECT ORDERSOUT         ASSIGN       TO ORDERSOUT
000840                              ORGANIZATION IS LINE SEQUENTIAL
000850                              FILE STATUS  IS FS-ORDOUT.
000860
000870     SELECT ESCROWOUT         ASSIGN       TO ESCROWOUT
000880                              ORGANIZATION IS LINE SEQUENTIAL
000890                              FILE STATUS  IS FS-ESCOUT.
000900
000910     SELECT HISTORYOUT        ASSIGN       TO HISTORYOUT
000920                              ORGANIZATION IS LINE SEQUENTIAL
000930                              FILE STATUS  IS FS-HISTOUT.
000940
000950 DATA DIVISION.
000960*-------------
000970
000980 FILE SECTION.
000990*------------
001000
001010 FD  CUSTFILE
001020     RECORDING MODE IS F.
001030 01  REG-CUSTFILE-FD                 PIC X(170).
001040
001050 FD  RESTFILE
001060     RECORDING MODE IS F.
001070 01  REG-RESTFILE-FD                 PIC X(195).
001080
001090 FD  RIDERFILE
001100     RECORDING MODE IS F.
001110 01  REG-RIDERFILE-FD                PIC X(179).
001120
001130 FD  ORDERSIN
001140     RECORDING MODE IS F.
001150 01  REG-ORDERSIN-FD                 PIC X(527).
001160
001170 FD  GPSEVENTS
001180     RECORDING MODE IS F.
001190 01  REG-GPSEVENTS-FD                PIC X(055).
001200
001210 FD  ORDERSOUT
001220     RECORDING MODE IS F.
001230 01  REG-ORDERSOUT-FD                PIC X(527).
001240
001250 FD  ESCROWOUT
001260     RECORDING MODE IS F.
001270 01  REG-ESCROWOUT-FD                PIC X(050).
001280
001290 FD  HISTORYOUT
001300     RECORDING MODE IS F.
001310 01  REG-HISTORYOUT-FD               PIC X(079).
001320
001330
001340 WORKING-STORAGE SECTION.
001350*-----------------------
001360 77  CTE-PROGRAMA                    PIC X(20) VALUE 'QDORD01'.
001370 77  WS-PARRAFO                      PIC X(20) VALUE ' '.
001380 77  WS-TOLERANCIA-GPS               PIC S9(9)V99 VALUE 50.00.
001390
001400*         FILE STATUS Y SWITCHES DE CADA ARCHIVO              *
001410*-------------------------------------------------------------*
001420 77  FS-CUST                         PIC X(02) VALUE ' '.
001430     88 88-FS-CUST-OK                          VALUE '00'.
001440     88 88-FS-CUST-EOF                         VALUE '10'.
001450 77  WS-OPEN-CUST                    PIC X     VALUE 'N'.
001460     88 88-OPEN-CUST-SI                        VALUE 'S'.
001470     88 88-OPEN-CUST-NO                        VALUE 'N'.
001480
001490 77  FS-REST                         PIC X(02) VALUE ' '.
001500     88 88-FS-REST-OK                          VALUE '00'.
001510     88 88-FS-REST-EOF                         VALUE '10'.
001520 77  WS-OPEN-REST                    PIC X     VALUE 'N'.
001530     88 88-OPEN-REST-SI                        VALUE 'S'.
001540     88 88-OPEN-REST-NO                        VALUE 'N'.
001550
001560 77  FS-RIDER                        PIC X(02) VALUE ' '.
001570     88 88-FS-RIDER-OK                         VALUE '00'.
001580     88 88-FS-RIDER-EOF                        VALUE '10'.
001590 77  WS-OPEN-RIDER                   PIC X     VALUE 'N'.
001600     88 88-OPEN-RIDER-SI                       VALUE 'S'.
001610     88 88-OPEN-RIDER-NO                       VALUE 'N'.
001620
001630 77  FS-ORDIN                        PIC X(02) VALUE ' '.
001640     88 88-FS-ORDIN-OK                         VALUE '00'.
001650     88 88-FS-ORDIN-EOF                        VALUE '10'.
001660 77  WS-OPEN-ORDIN                   PIC X     VALUE 'N'.
001670     88 88-OPEN-ORDIN-SI                       VALUE 'S'.
001680     88 88-OPEN-ORDIN-NO                       VALUE 'N'.
001690
001700 77  FS-EVT                          PIC X(02) VALUE ' '.
001710     88 88-FS-EVT-OK                           VALUE '00'.
001720     88 88-FS-EVT-EOF                          VALUE '10'.
001730 77  WS-OPEN-EVT                     PIC X     VALUE 'N'.
001740     88 88-OPEN-EVT-SI                         VALUE 'S'.
001750     88 88-OPEN-EVT-NO                         VALUE 'N'.
001760
001770 77  FS-ORDOUT                       PIC X(02) VALUE ' '.
001780     88 88-FS-ORDOUT-OK                        VALUE '00'.
001790 77  WS-OPEN-ORDOUT                  PIC X     VALUE 'N'.
001800     88 88-OPEN-ORDOUT-SI                      VALUE 'S'.
001810     88 88-OPEN-ORDOUT-NO                      VALUE 'N'.
001820
001830 77  FS-ESCOUT                       PIC X(02) VALUE ' '.
001840     88 88-FS-ESCOUT-OK                        VALUE '00'.
001850 77  WS-OPEN-ESCOUT                  PIC X     VALUE 'N'.
001860     88 88-OPEN-ESCOUT-SI                      VALUE 'S'.
001870     88 88-OPEN-ESCOUT-NO                      VALUE 'N'.
001880
001890 77  FS-HISTOUT                      PIC X(02) VALUE ' '.
001900     88 88-FS-HISTOUT-OK                       VALUE '00'.
001910 77  WS-OPEN-HISTOUT                 PIC X     VALUE 'N'.
001920     88 88-OPEN-HISTOUT-SI                     VALUE 'S'.
001930     88 88-OPEN-HISTOUT-NO                     VALUE 'N'.
001940
001950*         CONTADORES DE CONTROL (TODOS COMP)                  *
001960*-------------------------------------------------------------*
001970 77  WS-LEIDOS-CUST                  PIC S9(09) COMP VALUE +0.
001980 77  WS-LEIDOS-REST                  PIC S9(09) COMP VALUE +0.
001990 77  WS-LEIDOS-RIDER                 PIC S9(09) COMP VALUE +0.
002000 77  WS-LEIDOS-ORDENES               PIC S9(09) COMP VALUE +0.
002010 77  WS-LEIDOS-EVENTOS               PIC S9(09) COMP VALUE +0.
002020 77  WS-EVENTOS-APLICADOS            PIC S9(09) COMP VALUE +0.
002030 77  WS-EVENTOS-RECHAZADOS           PIC S9(09) COMP VALUE +0.
002040 77  WS-ORDENES-ENTREGADAS           PIC S9(09) COMP VALUE +0.
002050 77  WS-GRABADOS-ORDOUT              PIC S9(09) COMP VALUE +0.
002060 77  WS-GRABADOS-ESCOUT              PIC S9(09) COMP VALUE +0.
002070 77  WS-GRABADOS-HISTOUT             PIC S9(09) COMP VALUE +0.
002080 77  WS-IDX-ITEM                     PIC S9(02) COMP VALUE +0.
002090
002100*         EDITADOS PARA TOTALES DE CONTROL POR CONSOLA         *
002110*-------------------------------------------------------------*
002120 77  WS-LEIDOS-ORDENES-ED             PIC ZZZ.ZZZ.ZZ9.
002130 77  WS-LEIDOS-EVENTOS-ED             PIC ZZZ.ZZZ.ZZ9.
002140 77  WS-EVENTOS-APLICADOS-ED          PIC ZZZ.ZZZ.ZZ9.
002150 77  WS-EVENTOS-RECHAZADOS-ED         PIC ZZZ.ZZZ.ZZ9.
002160 77  WS-ORDENES-ENTREGADAS-ED         PIC ZZZ.ZZZ.ZZ9.
002170 77  WS-TOT-ESCROW-ED                 PIC Z,ZZZ,ZZZ,ZZ9.99.
002180 77  WS-TOT-PAGO-REST-ED              PIC Z,ZZZ,ZZZ,ZZ9.99.
002190 77  WS-TOT-PAGO-RIDER-ED             PIC Z,ZZZ,ZZZ,ZZ9.99.
002200
002210*         ACUMULADORES DE GARANTIA (COMP-3, HABITO DEL SHOP    *
002220*         PARA CAMPOS ACUMULADORES QUE NO SON DE ARCHIVO)      *
002230*-------------------------------------------------------------*
002240 01  WS-TOTALES-CONTROL.
002250     03 WS-TOT-ESCROW                PIC S9(9)V99 COMP-3 VALUE 0.
002260     03 WS-TOT-PAGO-REST              PIC S9(9)V99 COMP-3 VALUE 0.
002270     03 WS-TOT-PAGO-RIDER             PIC S9(9)V99 COMP-3 VALUE 0.
002280     03 FILLER                       PIC X(09).
002290 01  WS-TOTALES-CONTROL-R REDEFINES WS-TOTALES-CONTROL.
002300     03 WS-TOTALES-BYTES              PIC X(26).
002310
002320*         VARIABLES DE TRABAJO DE VALORIZACION DE ORDEN        *
002330*-------------------------------------------------------------*
002340 77  WS-SUBTOTAL-ORDEN                PIC S9(9)V99 VALUE 0.
002350 77  WS-IMPORTE-ITEM                  PIC S9(9)V99 VALUE 0.
002360 77  WS-TOTAL-ORDEN                   PIC S9(9)V99 VALUE 0.
002370 77  WS-MITAD-RESTANTE                PIC S9(9)V99 VALUE 0.
002380
002390*         INDICADORES DE BUSQUEDA Y ASIGNACION                 *
002400*-------------------------------------------------------------*
002410 77  WS-ORDEN-ENCONTRADA              PIC X     VALUE 'N'.
002420     88 88-ORDEN-ENCONTRADA                     VALUE 'S'.
002430     88 88-ORDEN-NO-ENCONTRADA                  VALUE 'N'.
002440 77  WS-RIDER-ENCONTRADO              PIC X     VALUE 'N'.
002450     88 88-RIDER-ENCONTRADO                     VALUE 'S'.
002460     88 88-RIDER-NO-ENCONTRADO                  VALUE 'N'.
002470 77  WS-RIDER-ASIGNADO                PIC X     VALUE 'N'.
002480     88 88-RIDER-ASIGNADO-SI                    VALUE 'S'.
002490     88 88-RIDER-ASIGNADO-NO                    VALUE 'N'.
002500 77  WS-RIDER-ID-CANDIDATO            PIC X(08) VALUE ' '.
002510 77  WS-RIDER-ID-PARAM                PIC X(08) VALUE ' '.
002520
002530*         AREA DE TRABAJO PARA EL REGISTRO DE HISTORIA         *
002540*-------------------------------------------------------------*
002550 77  WS-HIST-ORD-ID                   PIC X(08) VALUE ' '.
002560 77  WS-HIST-ESTADO                   PIC X(02) VALUE ' '.
002570 77  WS-HIST-TIMESTAMP                PIC X(19) VALUE ' '.
002580 77  WS-HIST-NOTA                     PIC X(50) VALUE ' '.
002590
002600*         DESCOMPOSICION DE TIMESTAMP PARA EL PLAZO DE         *
002610*         ACEPTACION DEL REPARTIDOR (EVENT-TIME + 5 MINUTOS)   *
002620*-------------------------------------------------------------*
002630 01  WS-TS-BUFFER                     PIC X(19) VALUE ' '.
002640 01  WS-TS-PARSE REDEFINES WS-TS-BUFFER.
002650     03 WS-TS-AAAAMMDD                PIC X(10).
002660     03 FILLER                        PIC X(01).
002670     03 WS-TS-HH                      PIC 99.
002680     03 FILLER                        PIC X(01).
002690     03 WS-TS-MI                      PIC 99.
002700     03 FILLER                        PIC X(01).
002710     03 WS-TS-SS                      PIC 99.
002720
002730 01  WS-DEADLINE-BUFFER               PIC X(19) VALUE ' '.
002740 01  WS-DEADLINE-PARSE REDEFINES WS-DEADLINE-BUFFER.
002750     03 WS-DL-AAAAMMDD                PIC X(10).
002760     03 FILLER                        PIC X(01).
002770     03 WS-DL-HH                      PIC 99.
002780     03 FILLER                        PIC X(01).
002790     03 WS-DL-MI                      PIC 99.
002800     03 FILLER                        PIC X(01).
002810     03 WS-DL-SS                      PIC 99.
002820
002830*         FECHA Y HORA DE CORRIDA (SOLO PARA EL TITULO)        *
002840*-------------------------------------------------------------*
002850 01  WS-CURRENT-DATE.
002860     03 WS-CURRENT-DATE-DATE.
002870        05 WS-CURRENT-DATE-YYYY       PIC 9(04) VALUE 0.
002880        05 WS-CURRENT-DATE-MM         PIC 9(02) VALUE 0.
002890        05 WS-CURRENT-DATE-DD         PIC 9(02) VALUE 0.
002900     03 WS-CURRENT-DATE-TIME.
002910        05 WS-CURRENT-DATE-HS         PIC 9(02) VALUE 0.
002920        05 WS-CURRENT-DATE-MS         PIC 9(02) VALUE 0.
002930        05 WS-CURRENT-DATE-SS         PIC 9(02) VALUE 0.
002940     03 FILLER                        PIC X(01).
002950
002960*----------------------------------------------------------------*
002970* TABLA EN MEMORIA DE CLIENTES, ORDENADA POR WT-CUS-ID            *
002980*----------------------------------------------------------------*
002990 01  WT-CUSTOMERS.
003000     03 WT-CUST-MAX-OCCURS            PIC S9(09) COMP VALUE 2000.
003010     03 WT-CUST-CANT-CARGADOS         PIC S9(09) COMP VALUE +0.
003020     03 FILLER                        PIC X(01).
003030     03 WT-CUST-HUBO-CAMBIO           PIC X     VALUE 'S'.
003040        88 88-CUST-HUBO-CAMBIO-SI                VALUE 'S'.
003050        88 88-CUST-HUBO-CAMBIO-NO                VALUE 'N'.
003060     03 WT-CUST-VECTOR-TEMP           PIC X(96).
003070     03 WT-CUST-TABLA OCCURS 2001 TIMES
003080                  ASCENDING KEY IS WT-CUS-ID
003090                  INDEXED BY       IDX-CUS.
003100        05 WT-CUS-ID                  PIC X(08).
003110        05 WT-CUS-NOMBRE               PIC X(30).
003120        05 WT-CUS-LATITUD              PIC S9(3)V9(6).
003130        05 WT-CUS-LONGITUD             PIC S9(3)V9(6).
003140        05 WT-CUS-DIRECCION            PIC X(40).
003150
003160*----------------------------------------------------------------*
003170* TABLA EN MEMORIA DE RESTAURANTES, ORDENADA POR WT-RST-ID        *
003180*----------------------------------------------------------------*
003190 01  WT-RESTAURANTS.
003200     03 WT-REST-MAX-OCCURS            PIC S9(09) COMP VALUE 500.
003210     03 WT-REST-CANT-CARGADOS         PIC S9(09) COMP VALUE +0.
003220     03 FILLER                        PIC X(01).
003230     03 WT-REST-HUBO-CAMBIO           PIC X     VALUE 'S'.
003240        88 88-REST-HUBO-CAMBIO-SI                VALUE 'S'.
003250        88 88-REST-HUBO-CAMBIO-NO                VALUE 'N'.
003260     03 WT-REST-VECTOR-TEMP           PIC X(73).
003270     03 WT-REST-TABLA OCCURS 501 TIMES
003280                  ASCENDING KEY IS WT-RST-ID
003290                  INDEXED BY       IDX-RST.
003300        05 WT-RST-ID                   PIC X(08).
003310        05 WT-RST-NOMBRE               PIC X(30).
003320        05 WT-RST-LATITUD              PIC S9(3)V9(6).
003330        05 WT-RST-LONGITUD             PIC S9(3)V9(6).
003340        05 WT-RST-CTA-BANCARIA         PIC X(16).
003350        05 WT-RST-ACTIVO               PIC X(01).
003360
003370*----------------------------------------------------------------*
003380* COPY DEL MAESTRO DE REPARTIDORES: TABLA WT-RIDERS Y COLA FIFO  *
003390* WT-RIDERQ-TABLA / WS-RIDERQ-CONTROL.                           *
003400*----------------------------------------------------------------*
003410 COPY WRIDER.
003420
003430*----------------------------------------------------------------*
003440* TABLA EN MEMORIA DE ORDENES, ORDENADA POR WT-ORD-ID.  CADA      *
003450* ENTRADA LLEVA EL DETALLE DE ARTICULOS Y LA GARANTIA (ESCROW)    *
003460* ASOCIADA, PARA ESCRIBIR LUEGO ORDERSOUT Y ESCROWOUT.            *
003470*----------------------------------------------------------------*
003480 01  WT-ORDENES.
003490     03 WT-ORD-MAX-OCCURS             PIC S9(09) COMP VALUE 5000.
003500     03 WT-ORD-CANT-CARGADOS          PIC S9(09) COMP VALUE +0.
003510     03 FILLER                        PIC X(01).
003520     03 WT-ORD-HUBO-CAMBIO            PIC X     VALUE 'S'.
003530        88 88-ORD-HUBO-CAMBIO-SI                 VALUE 'S'.
003540        88 88-ORD-HUBO-CAMBIO-NO                 VALUE 'N'.
003550     03 WT-ORD-SWAP-AREA              PIC X(526).
003560     03 WT-ORD-TABLA OCCURS 5001 TIMES
003570                  ASCENDING KEY IS WT-ORD-ID
003580                  INDEXED BY       IDX-ORD.
003590        05 WT-ORD-ID                   PIC X(08).
003600        05 WT-ORD-CUST-ID              PIC X(08).
003610        05 WT-ORD-REST-ID              PIC X(08).
003620        05 WT-ORD-CANT-ARTIC           PIC S9(2).
003630        05 WT-ORD-ARTICULO OCCURS 10 TIMES.
003640           07 WT-ORD-ART-NOMBRE         PIC X(25).
003650           07 WT-ORD-ART-CANTIDAD       PIC S9(3).
003660           07 WT-ORD-ART-PRECIO         PIC S9(9)V99.
003670        05 WT-ORD-SUBTOTAL             PIC S9(9)V99.
003680        05 WT-ORD-FLETE                PIC S9(9)V99.
003690        05 WT-ORD-TOTAL                PIC S9(9)V99.
003700        05 WT-ORD-ESTADO                PIC X(02).
003710        05 WT-ORD-ESTADO-PAGO           PIC X(01).
003720        05 WT-ORD-RIDER-ID              PIC X(08).
003730        05 WT-ORD-CREADO-TS             PIC X(19).
003740        05 WT-ORD-ESC-TOTAL             PIC S9(9)V99.
003750        05 WT-ORD-ESC-REST-AMT          PIC S9(9)V99.
003760        05 WT-ORD-ESC-RIDER-AMT         PIC S9(9)V99.
003770        05 WT-ORD-ESC-REST-PAGADO       PIC X(01).
003780        05 WT-ORD-ESC-MITAD-PAGADA      PIC X(01).
003790        05 WT-ORD-ESC-TOTAL-PAGADO      PIC X(01).
003800        05 WT-ORD-ESC-MITAD-MONTO       PIC S9(9)V99.
003810
003820*----------------------------------------------------------------*
003830* COPYS DE LOS REGISTROS DE ARCHIVO                              *
003840*----------------------------------------------------------------*
003850 COPY WCUST.
003860 COPY WREST.
003870 COPY WORDER.
003880 COPY WESCROW.
003890 COPY WHIST.
003900 COPY WEVENT.
003910
003920*----------------------------------------------------------------*
003930* AREA DE COMUNICACION CON LA RUTINA DE DISTANCIA GPS Y CON LA   *
003940* RUTINA DE CANCELACION.                                         *
003950*----------------------------------------------------------------*
003960 COPY WQDDIST.
003970 COPY WCANCELA.
003980
003990
004000 PROCEDURE DIVISION.
004010*------------------
004020
004030 00000-CUERPO-PRINCIPAL.
004040*-----------------------
004050
004060     PERFORM 10000-INICIO.
004070
004080     PERFORM 20000-PROCESO-ORDENES.
004090
004100     PERFORM 30000-PROCESO-EVENTOS.
004110
004120     PERFORM 40000-FINALIZO.
004130
004140     STOP RUN.
004150
004160*================================================================*
004170* 1.  CARGA DE DATOS DE REFERENCIA                               *
004180*================================================================*
004190
004200 10000-INICIO.
004210*-------------
004220
004230     INITIALIZE WCANCELA.
004240     MOVE CTE-PROGRAMA               TO WCANCELA-PROGRAMA.
004250
004260     PERFORM 10100-ABRO-ARCHIVOS.
004270
004280     PERFORM 10200-CARGO-CLIENTES.
004290
004300     PERFORM 10300-CARGO-RESTAURANTES.
004310
004320     PERFORM 10400-CARGO-REPARTIDORES.
004330
004340 FIN-10000.
004350     EXIT.
004360
004370 10100-ABRO-ARCHIVOS.
004380*-------------------
004390
004400     MOVE '10100-ABRO-ARCHIVOS'       TO WS-PARRAFO.
004410
004420     OPEN INPUT  CUSTFILE.
004430     EVALUATE FS-CUST
004440         WHEN '00' SET 88-OPEN-CUST-SI TO TRUE
004450         WHEN OTHER
004460              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
004470              MOVE 'CUSTFILE'         TO WCANCELA-RECURSO
004480              MOVE 'OPEN INPUT'       TO WCANCELA-OPERACION
004490              MOVE FS-CUST            TO WCANCELA-CODRET
004500              MOVE 'ERROR EN OPEN'    TO WCANCELA-MENSAJE
004510              PERFORM 99999-CANCELO
004520     END-EVALUATE.
004530
004540     OPEN INPUT  RESTFILE.
004550     EVALUATE FS-REST
004560         WHEN '00' SET 88-OPEN-REST-SI TO TRUE
004570         WHEN OTHER
004580              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
004590              MOVE 'RESTFILE'         TO WCANCELA-RECURSO
004600              MOVE 'OPEN INPUT'       TO WCANCELA-OPERACION
004610              MOVE FS-REST            TO WCANCELA-CODRET
004620              MOVE 'ERROR EN OPEN'    TO WCANCELA-MENSAJE
004630              PERFORM 99999-CANCELO
004640     END-EVALUATE.
004650
004660     OPEN INPUT  RIDERFILE.
004670     EVALUATE FS-RIDER
004680         WHEN '00' SET 88-OPEN-RIDER-SI TO TRUE
004690         WHEN OTHER
004700              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
004710              MOVE 'RIDERFLE'         TO WCANCELA-RECURSO
004720              MOVE 'OPEN INPUT'       TO WCANCELA-OPERACION
004730              MOVE FS-RIDER           TO WCANCELA-CODRET
004740              MOVE 'ERROR EN OPEN'    TO WCANCELA-MENSAJE
004750              PERFORM 99999-CANCELO
004760     END-EVALUATE.
004770
004780     OPEN INPUT  ORDERSIN.
004790     EVALUATE FS-ORDIN
004800         WHEN '00' SET 88-OPEN-ORDIN-SI TO TRUE
004810         WHEN OTHER
004820              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
004830              MOVE 'ORDERSIN'         TO WCANCELA-RECURSO
004840              MOVE 'OPEN INPUT'       TO WCANCELA-OPERACION
004850              MOVE FS-ORDIN           TO WCANCELA-CODRET
004860              MOVE 'ERROR EN OPEN'    TO WCANCELA-MENSAJE
004870              PERFORM 99999-CANCELO
004880     END-EVALUATE.
004890
004900     OPEN INPUT  GPSEVENTS.
004910     EVALUATE FS-EVT
004920         WHEN '00' SET 88-OPEN-EVT-SI TO TRUE
004930         WHEN OTHER
004940              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
004950              MOVE 'GPSEVNTS'         TO WCANCELA-RECURSO
004960              MOVE 'OPEN INPUT'       TO WCANCELA-OPERACION
004970              MOVE FS-EVT             TO WCANCELA-CODRET
004980              MOVE 'ERROR EN OPEN'    TO WCANCELA-MENSAJE
004990              PERFORM 99999-CANCELO
005000     END-EVALUATE.
005010
005020     OPEN OUTPUT ORDERSOUT.
005030     EVALUATE FS-ORDOUT
005040         WHEN '00' SET 88-OPEN-ORDOUT-SI TO TRUE
005050         WHEN OTHER
005060              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
005070              MOVE 'ORDRSOUT'         TO WCANCELA-RECURSO
005080              MOVE 'OPEN OUTPUT'      TO WCANCELA-OPERACION
005090              MOVE FS-ORDOUT          TO WCANCELA-CODRET
005100              MOVE 'ERROR EN OPEN'    TO WCANCELA-MENSAJE
005110              PERFORM 99999-CANCELO
005120     END-EVALUATE.
005130
005140     OPEN OUTPUT ESCROWOUT.
005150     EVALUATE FS-ESCOUT
005160         WHEN '00' SET 88-OPEN-ESCOUT-SI TO TRUE
005170         WHEN OTHER
005180              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
005190              MOVE 'ESCROUT '         TO WCANCELA-RECURSO
005200              MOVE 'OPEN OUTPUT'      TO WCANCELA-OPERACION
005210              MOVE FS-ESCOUT          TO WCANCELA-CODRET
005220              MOVE 'ERROR EN OPEN'    TO WCANCELA-MENSAJE
005230              PERFORM 99999-CANCELO
005240     END-EVALUATE.
005250
005260     OPEN OUTPUT HISTORYOUT.
005270     EVALUATE FS-HISTOUT
005280         WHEN '00' SET 88-OPEN-HISTOUT-SI TO TRUE
005290         WHEN OTHER
005300              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
005310              MOVE 'HISTOUT '         TO WCANCELA-RECURSO
005320              MOVE 'OPEN OUTPUT'      TO WCANCELA-OPERACION
005330              MOVE FS-HISTOUT         TO WCANCELA-CODRET
005340              MOVE 'ERROR EN OPEN'    TO WCANCELA-MENSAJE
005350              PERFORM 99999-CANCELO
005360     END-EVALUATE.
005370
005380 FIN-10100.
005390     EXIT.
005400
005410 10200-CARGO-CLIENTES.
005420*---------------------
005430
005440     PERFORM 10210-READ-CUSTFILE.
005450
005460     PERFORM 10220-AGREGO-CUSTFILE
005470       UNTIL 88-FS-CUST-EOF.
005480
005490     SET 88-CUST-HUBO-CAMBIO-SI      TO TRUE.
005500     PERFORM 10230-ORDENO-TABLA-CUST
005510       UNTIL 88-CUST-HUBO-CAMBIO-NO.
005520
005530 FIN-10200.
005540     EXIT.
005550
005560 10210-READ-CUSTFILE.
005570*-------------------
005580
005590     MOVE '10210-READ-CUSTFILE'       TO WS-PARRAFO.
005600
005610     READ CUSTFILE INTO WCUST-REG.
005620
005630     EVALUATE TRUE
005640         WHEN 88-FS-CUST-OK
005650              ADD 1                   TO WS-LEIDOS-CUST
005660         WHEN 88-FS-CUST-EOF
005670              CONTINUE
005680         WHEN OTHER
005690              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
005700              MOVE 'CUSTFILE'         TO WCANCELA-RECURSO
005710              MOVE 'READ'             TO WCANCELA-OPERACION
005720              MOVE FS-CUST            TO WCANCELA-CODRET
005730              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE
005740              PERFORM 99999-CANCELO
005750     END-EVALUATE.
005760
005770 FIN-10210.
005780     EXIT.
005790
005800 10220-AGREGO-CUSTFILE.
005810*---------------------
005820
005830     ADD 1                           TO WT-CUST-CANT-CARGADOS.
005840
005850     IF WT-CUST-CANT-CARGADOS > WT-CUST-MAX-OCCURS
005860        MOVE '10220-AGREGO-CUSTFILE'  TO WCANCELA-PARRAFO
005870        MOVE 'WT-CUST '               TO WCANCELA-RECURSO
005880        MOVE 'ALTA CLIENTE'           TO WCANCELA-OPERACION
005890        MOVE 'TABLA DE CLIENTES EXCEDIDA - REVISAR DIMENSION'
005900                                      TO WCANCELA-MENSAJE
005910        PERFORM 99999-CANCELO
005920     END-IF.
005930
005940     MOVE WCUST-ID       TO WT-CUS-ID      (WT-CUST-CANT-CARGADOS).
005950     MOVE WCUST-NOMBRE   TO WT-CUS-NOMBRE  (WT-CUST-CANT-CARGADOS).
005960     MOVE WCUST-LATITUD  TO WT-CUS-LATITUD (WT-CUST-CANT-CARGADOS).
005970     MOVE WCUST-LONGITUD TO WT-CUS-LONGITUD
005980                                         (WT-CUST-CANT-CARGADOS).
005990     MOVE WCUST-DIRECCION TO WT-CUS-DIRECCION
006000                                         (WT-CUST-CANT-CARGADOS).
006010
006020     PERFORM 10210-READ-CUSTFILE.
006030
006040 FIN-10220.
006050     EXIT.
006060
006070 10230-ORDENO-TABLA-CUST.
006080*------------------------
006090
006100     SET 88-CUST-HUBO-CAMBIO-NO      TO TRUE.
006110
006120     PERFORM 10231-COMPARO-CUST VARYING IDX-CUS FROM 1 BY 1
006130       UNTIL IDX-CUS > WT-CUST-CANT-CARGADOS.
006140
006150 FIN-10230.
006160     EXIT.
006170
006180 10231-COMPARO-CUST.
006190*-----------------------
006200
006210     IF WT-CUS-ID (IDX-CUS) > WT-CUS-ID (IDX-CUS + 1)
006220        AND IDX-CUS < WT-CUST-CANT-CARGADOS
006230        MOVE WT-CUST-TABLA (IDX-CUS + 1) TO WT-CUST-VECTOR-TEMP
006240        MOVE WT-CUST-TABLA (IDX-CUS)
006250                              TO WT-CUST-TABLA (IDX-CUS + 1)
006260        MOVE WT-CUST-VECTOR-TEMP TO WT-CUST-TABLA (IDX-CUS)
006270        SET 88-CUST-HUBO-CAMBIO-SI TO TRUE
006280     END-IF.
006290
006300 FIN-10231.
006310     EXIT.
006320
006330 10300-CARGO-RESTAURANTES.
006340*-------------------------
006350
006360     PERFORM 10310-READ-RESTFILE.
006370
006380     PERFORM 10320-AGREGO-RESTFILE
006390       UNTIL 88-FS-REST-EOF.
006400
006410     SET 88-REST-HUBO-CAMBIO-SI      TO TRUE.
006420     PERFORM 10330-ORDENO-TABLA-REST
006430       UNTIL 88-REST-HUBO-CAMBIO-NO.
006440
006450 FIN-10300.
006460     EXIT.
006470
006480 10310-READ-RESTFILE.
006490*--------------------
006500
006510     MOVE '10310-READ-RESTFILE'       TO WS-PARRAFO.
006520
006530     READ RESTFILE INTO WREST-REG.
006540
006550     EVALUATE TRUE
006560         WHEN 88-FS-REST-OK
006570              ADD 1                   TO WS-LEIDOS-REST
006580         WHEN 88-FS-REST-EOF
006590              CONTINUE
006600         WHEN OTHER
006610              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
006620              MOVE 'RESTFILE'         TO WCANCELA-RECURSO
006630              MOVE 'READ'             TO WCANCELA-OPERACION
006640              MOVE FS-REST            TO WCANCELA-CODRET
006650              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE
006660              PERFORM 99999-CANCELO
006670     END-EVALUATE.
006680
006690 FIN-10310.
006700     EXIT.
006710
006720 10320-AGREGO-RESTFILE.
006730*----------------------
006740
006750     ADD 1                           TO WT-REST-CANT-CARGADOS.
006760
006770     IF WT-REST-CANT-CARGADOS > WT-REST-MAX-OCCURS
006780        MOVE '10320-AGREGO-RESTFILE'  TO WCANCELA-PARRAFO
006790        MOVE 'WT-REST '               TO WCANCELA-RECURSO
006800        MOVE 'ALTA RESTAURANTE'       TO WCANCELA-OPERACION
006810        MOVE 'TABLA DE RESTAURANTES EXCEDIDA'
006820                                      TO WCANCELA-MENSAJE
006830        PERFORM 99999-CANCELO
006840     END-IF.
006850
006860     MOVE WREST-ID        TO WT-RST-ID (WT-REST-CANT-CARGADOS).
006870     MOVE WREST-NOMBRE    TO WT-RST-NOMBRE
006880                                         (WT-REST-CANT-CARGADOS).
006890     MOVE WREST-LATITUD   TO WT-RST-LATITUD
006900                                         (WT-REST-CANT-CARGADOS).
006910     MOVE WREST-LONGITUD  TO WT-RST-LONGITUD
006920                                         (WT-REST-CANT-CARGADOS).
006930     MOVE WREST-CTA-BANCARIA TO WT-RST-CTA-BANCARIA
006940                                         (WT-REST-CANT-CARGADOS).
006950     MOVE WREST-IND-ACTIVO TO WT-RST-ACTIVO
006960                                         (WT-REST-CANT-CARGADOS).
006970
006980     PERFORM 10310-READ-RESTFILE.
006990
007000 FIN-10320.
007010     EXIT.
007020
007030 10330-ORDENO-TABLA-REST.
007040*------------------------
007050
007060     SET 88-REST-HUBO-CAMBIO-NO      TO TRUE.
007070
007080     PERFORM 10331-COMPARO-REST VARYING IDX-RST FROM 1 BY 1
007090       UNTIL IDX-RST > WT-REST-CANT-CARGADOS.
007100
007110 FIN-10330.
007120     EXIT.
007130
007140 10331-COMPARO-REST.
007150*-----------------------
007160
007170     IF WT-RST-ID (IDX-RST) > WT-RST-ID (IDX-RST + 1)
007180        AND IDX-RST < WT-REST-CANT-CARGADOS
007190        MOVE WT-REST-TABLA (IDX-RST + 1) TO WT-REST-VECTOR-TEMP
007200        MOVE WT-REST-TABLA (IDX-RST)
007210                              TO WT-REST-TABLA (IDX-RST + 1)
007220        MOVE WT-REST-VECTOR-TEMP TO WT-REST-TABLA (IDX-RST)
007230        SET 88-REST-HUBO-CAMBIO-SI TO TRUE
007240     END-IF.
007250
007260 FIN-10331.
007270     EXIT.
007280
007290 10400-CARGO-REPARTIDORES.
007300*-------------------------
007310
007320     PERFORM 10410-READ-RIDERFILE.
007330
007340     PERFORM 10420-AGREGO-RIDERFILE
007350       UNTIL 88-FS-RIDER-EOF.
007360
007370     SET 88-RID-HUBO-CAMBIO-SI       TO TRUE.
007380     PERFORM 10430-ORDENO-TABLA-RIDER
007390       UNTIL 88-RID-HUBO-CAMBIO-NO.
007400
007410 FIN-10400.
007420     EXIT.
007430
007440 10410-READ-RIDERFILE.
007450*---------------------
007460
007470     MOVE '10410-READ-RIDERFILE'      TO WS-PARRAFO.
007480
007490     READ RIDERFILE INTO WRIDER-REG.
007500
007510     EVALUATE TRUE
007520         WHEN 88-FS-RIDER-OK
007530              ADD 1                   TO WS-LEIDOS-RIDER
007540         WHEN 88-FS-RIDER-EOF
007550              CONTINUE
007560         WHEN OTHER
007570              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
007580              MOVE 'RIDERFLE'         TO WCANCELA-RECURSO
007590              MOVE 'READ'             TO WCANCELA-OPERACION
007600              MOVE FS-RIDER           TO WCANCELA-CODRET
007610              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE
007620              PERFORM 99999-CANCELO
007630     END-EVALUATE.
007640
007650 FIN-10410.
007660     EXIT.
007670
007680 10420-AGREGO-RIDERFILE.
007690*-----------------------
007700
007710     ADD 1                           TO WT-RIDER-CANT-CARGADOS.
007720
007730     IF WT-RIDER-CANT-CARGADOS > WT-RIDER-MAX-OCCURS
007740        MOVE '10420-AGREGO-RIDERFILE' TO WCANCELA-PARRAFO
007750        MOVE 'WT-RIDER'               TO WCANCELA-RECURSO
007760        MOVE 'ALTA REPARTIDOR'        TO WCANCELA-OPERACION
007770        MOVE 'TABLA DE REPARTIDORES EXCEDIDA'
007780                                      TO WCANCELA-MENSAJE
007790        PERFORM 99999-CANCELO
007800     END-IF.
007810
007820     MOVE WRIDER-ID          TO WT-RID-ID
007830                                    (WT-RIDER-CANT-CARGADOS).
007840     MOVE WRIDER-NOMBRE      TO WT-RID-NOMBRE
007850                                    (WT-RIDER-CANT-CARGADOS).
007860     MOVE WRIDER-LATITUD     TO WT-RID-LATITUD
007870                                    (WT-RIDER-CANT-CARGADOS).
007880     MOVE WRIDER-LONGITUD    TO WT-RID-LONGITUD
007890                                    (WT-RIDER-CANT-CARGADOS).
007900     MOVE WRIDER-CTA-BANCARIA TO WT-RID-CTA-BANCARIA
007910                                    (WT-RIDER-CANT-CARGADOS).
007920     MOVE WRIDER-IND-DISPONIBLE TO WT-RID-DISPONIBLE
007930                                    (WT-RIDER-CANT-CARGADOS).
007940     MOVE WRIDER-RATING      TO WT-RID-RATING
007950                                    (WT-RIDER-CANT-CARGADOS).
007960     MOVE WRIDER-TOT-ENTREGAS TO WT-RID-TOT-ENTREGAS
007970                                    (WT-RIDER-CANT-CARGADOS).
007980
007990*    SE ENCOLA EL REPARTIDOR EN LA COLA FIFO EN EL MISMO ORDEN
008000*    DE LECTURA DEL ARCHIVO (NO EN EL ORDEN DE LA TABLA
008010*    ORDENADA QUE SE USA PARA BUSQUEDA BINARIA).
008020     MOVE WRIDER-ID                  TO WS-RIDER-ID-PARAM.
008030     PERFORM 36200-ENCOLO-RIDER.
008040
008050     PERFORM 10410-READ-RIDERFILE.
008060
008070 FIN-10420.
008080     EXIT.
008090
008100 10430-ORDENO-TABLA-RIDER.
008110*-------------------------
008120
008130     SET 88-RID-HUBO-CAMBIO-NO       TO TRUE.
008140
008150     PERFORM 10431-COMPARO-RIDER VARYING IDX-RID FROM 1 BY 1
008160       UNTIL IDX-RID > WT-RIDER-CANT-CARGADOS.
008170
008180 FIN-10430.
008190     EXIT.
008200
008210 10431-COMPARO-RIDER.
008220*------------------------
008230
008240     IF WT-RID-ID (IDX-RID) > WT-RID-ID (IDX-RID + 1)
008250        AND IDX-RID < WT-RIDER-CANT-CARGADOS
008260        MOVE WT-RIDER-TABLA (IDX-RID + 1) TO WS-VXR-VECTOR-TEMP
008270        MOVE WT-RIDER-TABLA (IDX-RID)
008280                              TO WT-RIDER-TABLA (IDX-RID + 1)
008290        MOVE WS-VXR-VECTOR-TEMP TO WT-RIDER-TABLA (IDX-RID)
008300        SET 88-RID-HUBO-CAMBIO-SI TO TRUE
008310     END-IF.
008320
008330 FIN-10431.
008340     EXIT.
008350
008360*================================================================*
008370* 2.  CARGA Y VALORIZACION DE LAS ORDENES DEL DIA                *
008380*================================================================*
008390
008400 20000-PROCESO-ORDENES.
008410*----------------------
008420
008430     PERFORM 20100-READ-ORDERSIN.
008440
008450     PERFORM 20200-AGREGO-ORDEN
008460       UNTIL 88-FS-ORDIN-EOF.
008470
008480     SET 88-ORD-HUBO-CAMBIO-SI       TO TRUE.
008490     PERFORM 20500-ORDENO-TABLA-ORD
008500       UNTIL 88-ORD-HUBO-CAMBIO-NO.
008510
008520 FIN-20000.
008530     EXIT.
008540
008550 20100-READ-ORDERSIN.
008560*--------------------
008570
008580     MOVE '20100-READ-ORDERSIN'       TO WS-PARRAFO.
008590
008600     READ ORDERSIN INTO WORDER-REG.
008610
008620     EVALUATE TRUE
008630         WHEN 88-FS-ORDIN-OK
008640              ADD 1                   TO WS-LEIDOS-ORDENES
008650         WHEN 88-FS-ORDIN-EOF
008660              CONTINUE
008670         WHEN OTHER
008680              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
008690              MOVE 'ORDERSIN'         TO WCANCELA-RECURSO
008700              MOVE 'READ'             TO WCANCELA-OPERACION
008710              MOVE FS-ORDIN           TO WCANCELA-CODRET
008720              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE
008730              PERFORM 99999-CANCELO
008740     END-EVALUATE.
008750
008760 FIN-20100.
008770     EXIT.
008780
008790 20200-AGREGO-ORDEN.
008800*-------------------
008810
008820     PERFORM 20210-VALORIZO-ORDEN.
008830
008840     PERFORM 20220-INCORPORO-ORDEN.
008850
008860     MOVE WORD-ID                    TO WS-HIST-ORD-ID.
008870     MOVE '01'                       TO WS-HIST-ESTADO.
008880     MOVE WORD-CREADO-TS              TO WS-HIST-TIMESTAMP.
008890     MOVE 'ORDER CREATED'            TO WS-HIST-NOTA.
008900     PERFORM 31300-ESCRIBO-HISTORIA.
008910
008920     PERFORM 20100-READ-ORDERSIN.
008930
008940 FIN-20200.
008950     EXIT.
008960
008970 20210-VALORIZO-ORDEN.
008980*---------------------
008990
009000* ***************************************************************
009010* TOTAL DEL PEDIDO = SUMATORIA (PRECIO UNITARIO X CANTIDAD) DE
009020* CADA ARTICULO, MAS EL FLETE.  EL RESTAURANTE COBRA EL
009030* SUBTOTAL DE ARTICULOS; EL REPARTIDOR COBRA EL FLETE.
009040* ***************************************************************
009050
009060     MOVE 0                          TO WS-SUBTOTAL-ORDEN.
009070
009080     PERFORM 20211-ACUM-ITEM VARYING WS-IDX-ITEM FROM 1 BY 1
009090       UNTIL WS-IDX-ITEM > WORD-CANT-ARTIC.
009100
009110     COMPUTE WS-TOTAL-ORDEN = WS-SUBTOTAL-ORDEN + WORD-FLETE.
009120
009130 FIN-20210.
009140     EXIT.
009150
009160 20211-ACUM-ITEM.
009170*----------------
009180
009190     COMPUTE WS-IMPORTE-ITEM =
009200             WORD-ART-PRECIO (WS-IDX-ITEM) *
009210             WORD-ART-CANTIDAD (WS-IDX-ITEM).
009220
009230     ADD WS-IMPORTE-ITEM            TO WS-SUBTOTAL-ORDEN.
009240
009250 FIN-20211.
009260     EXIT.
009270
009280 20220-INCORPORO-ORDEN.
009290*----------------------
009300
009310     ADD 1                           TO WT-ORD-CANT-CARGADOS.
009320
009330     IF WT-ORD-CANT-CARGADOS > WT-ORD-MAX-OCCURS
009340        MOVE '20220-INCORPORO-ORDEN'  TO WCANCELA-PARRAFO
009350        MOVE 'WT-ORD  '               TO WCANCELA-RECURSO
009360        MOVE 'ALTA ORDEN'             TO WCANCELA-OPERACION
009370        MOVE 'TABLA DE ORDENES EXCEDIDA - REVISAR DIMENSION'
009380                                      TO WCANCELA-MENSAJE
009390        PERFORM 99999-CANCELO
009400     END-IF.
009410
009420     MOVE WORD-ID          TO WT-ORD-ID      (WT-ORD-CANT-CARGADOS).
009430     MOVE WORD-CUST-ID     TO WT-ORD-CUST-ID (WT-ORD-CANT-CARGADOS).
009440     MOVE WORD-REST-ID     TO WT-ORD-REST-ID (WT-ORD-CANT-CARGADOS).
009450     MOVE WORD-CANT-ARTIC  TO WT-ORD-CANT-ARTIC
009460                                         (WT-ORD-CANT-CARGADOS).
009470
009480     PERFORM 20221-GRABO-ITEM VARYING WS-IDX-ITEM FROM 1 BY 1
009490       UNTIL WS-IDX-ITEM > 10.
009500
009510     MOVE WS-SUBTOTAL-ORDEN TO WT-ORD-SUBTOTAL
009520                                         (WT-ORD-CANT-CARGADOS).
009530     MOVE WORD-FLETE        TO WT-ORD-FLETE
009540                                         (WT-ORD-CANT-CARGADOS).
009550     MOVE WS-TOTAL-ORDEN    TO WT-ORD-TOTAL
009560                                         (WT-ORD-CANT-CARGADOS).
009570     MOVE '01'              TO WT-ORD-ESTADO
009580                                         (WT-ORD-CANT-CARGADOS).
009590     MOVE 'P'               TO WT-ORD-ESTADO-PAGO
009600                                         (WT-ORD-CANT-CARGADOS).
009610     MOVE SPACES            TO WT-ORD-RIDER-ID
009620                                         (WT-ORD-CANT-CARGADOS).
009630     MOVE WORD-CREADO-TS    TO WT-ORD-CREADO-TS
009640                                         (WT-ORD-CANT-CARGADOS).
009650     MOVE 0                 TO WT-ORD-ESC-TOTAL
009660                                         (WT-ORD-CANT-CARGADOS)
009670                               WT-ORD-ESC-REST-AMT
009680                                         (WT-ORD-CANT-CARGADOS)
009690                               WT-ORD-ESC-RIDER-AMT
009700                                         (WT-ORD-CANT-CARGADOS)
009710                               WT-ORD-ESC-MITAD-MONTO
009720                                         (WT-ORD-CANT-CARGADOS).
009730     MOVE 'N'               TO WT-ORD-ESC-REST-PAGADO
009740                                         (WT-ORD-CANT-CARGADOS)
009750                               WT-ORD-ESC-MITAD-PAGADA
009760                                         (WT-ORD-CANT-CARGADOS)
009770                               WT-ORD-ESC-TOTAL-PAGADO
009780                                         (WT-ORD-CANT-CARGADOS).
009790
009800 FIN-20220.
009810     EXIT.
009820
009830 20221-GRABO-ITEM.
009840*----------------
009850
009860     MOVE WORD-ART-NOMBRE (WS-IDX-ITEM) TO
009870          WT-ORD-ART-NOMBRE (WT-ORD-CANT-CARGADOS, WS-IDX-ITEM).
009880     MOVE WORD-ART-CANTIDAD (WS-IDX-ITEM) TO
009890          WT-ORD-ART-CANTIDAD (WT-ORD-CANT-CARGADOS, WS-IDX-ITEM).
009900     MOVE WORD-ART-PRECIO (WS-IDX-ITEM) TO
009910          WT-ORD-ART-PRECIO (WT-ORD-CANT-CARGADOS, WS-IDX-ITEM).
009920
009930 FIN-20221.
009940     EXIT.
009950
009960 20500-ORDENO-TABLA-ORD.
009970*-----------------------
009980
009990     SET 88-ORD-HUBO-CAMBIO-NO       TO TRUE.
010000
010010     PERFORM 20501-COMPARO-ORDEN VARYING IDX-ORD FROM 1 BY 1
010020       UNTIL IDX-ORD > WT-ORD-CANT-CARGADOS.
010030
010040 FIN-20500.
010050     EXIT.
010060
010070 20501-COMPARO-ORDEN.
010080*-----------------------
010090
010100     IF WT-ORD-ID (IDX-ORD) > WT-ORD-ID (IDX-ORD + 1)
010110        AND IDX-ORD < WT-ORD-CANT-CARGADOS
010120        PERFORM 20510-INTERCAMBIO-ORDEN
010130        SET 88-ORD-HUBO-CAMBIO-SI   TO TRUE
010140     END-IF.
010150
010160 FIN-20501.
010170     EXIT.
010180
010190 20510-INTERCAMBIO-ORDEN.
010200*------------------------
010210
010220* ***************************************************************
010230* LA ENTRADA DE LA TABLA DE ORDENES ES GRANDE (INCLUYE LOS 10
010240* ARTICULOS); SE INTERCAMBIAN LAS DOS ENTRADAS COMPLETAS VIA
010250* EL AREA DE TRABAJO WT-ORD-SWAP-AREA.
010260* ***************************************************************
010270
010280     MOVE WT-ORD-TABLA (IDX-ORD)     TO WT-ORD-SWAP-AREA.
010290     MOVE WT-ORD-TABLA (IDX-ORD + 1) TO WT-ORD-TABLA (IDX-ORD).
010300     MOVE WT-ORD-SWAP-AREA           TO WT-ORD-TABLA (IDX-ORD + 1).
010310
010320 FIN-20510.
010330     EXIT.
010340
010350*================================================================*
010360* 3.  APLICACION DE LOS EVENTOS GPS / CICLO DE VIDA               *
010370*================================================================*
010380
010390 30000-PROCESO-EVENTOS.
010400*----------------------
010410
010420     PERFORM 30100-READ-GPSEVENTS.
010430
010440     PERFORM 30200-APLICO-EVENTO
010450       UNTIL 88-FS-EVT-EOF.
010460
010470 FIN-30000.
010480     EXIT.
010490
010500 30100-READ-GPSEVENTS.
010510*---------------------
010520
010530     MOVE '30100-READ-GPSEVENTS'      TO WS-PARRAFO.
010540
010550     READ GPSEVENTS INTO WEVENT-REG.
010560
010570     EVALUATE TRUE
010580         WHEN 88-FS-EVT-OK
010590              ADD 1                   TO WS-LEIDOS-EVENTOS
010600         WHEN 88-FS-EVT-EOF
010610              CONTINUE
010620         WHEN OTHER
010630              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
010640              MOVE 'GPSEVNTS'         TO WCANCELA-RECURSO
010650              MOVE 'READ'             TO WCANCELA-OPERACION
010660              MOVE FS-EVT             TO WCANCELA-CODRET
010670              MOVE 'ERROR EN READ'    TO WCANCELA-MENSAJE
010680              PERFORM 99999-CANCELO
010690     END-EVALUATE.
010700
010710 FIN-30100.
010720     EXIT.
010730
010740 30200-APLICO-EVENTO.                                             CR-1012 
010750*--------------------
010760
010770     PERFORM 30210-BUSCO-ORDEN.
010780
010790     IF 88-ORDEN-ENCONTRADA
010800        EVALUATE WEVT-TIPO
010810            WHEN 'PA' PERFORM 31210-EVT-PAGO
010820            WHEN 'RC' PERFORM 31220-EVT-CONFIRMA-RESTAURANTE
010830            WHEN 'RA' PERFORM 31230-EVT-ACEPTA-RIDER
010840            WHEN 'AR' PERFORM 31240-EVT-LLEGADA-RESTAURANTE
010850            WHEN 'PU' PERFORM 31250-EVT-CONFIRMA-RETIRO
010860            WHEN 'AD' PERFORM 31260-EVT-LLEGADA-ENTREGA
010870            WHEN 'DL' PERFORM 31270-EVT-CONFIRMA-ENTREGA
010880            WHEN OTHER
010890                 ADD 1 TO WS-EVENTOS-RECHAZADOS
010900                 DISPLAY 'EVENTO RECHAZADO - TIPO DESCONOCIDO '
010910                         WEVT-TIPO ' ORDEN ' WEVT-ORD-ID
010920        END-EVALUATE
010930     END-IF.
010940
010950     PERFORM 30100-READ-GPSEVENTS.
010960
010970 FIN-30200.
010980     EXIT.
010990
011000 30210-BUSCO-ORDEN.
011010*------------------
011020
011030     IF 88-FS-EVT-EOF
011040        SET 88-ORDEN-NO-ENCONTRADA    TO TRUE
011050     ELSE
011060        SEARCH ALL WT-ORD-TABLA
011070            AT END
011080                   SET 88-ORDEN-NO-ENCONTRADA TO TRUE
011090                   ADD 1 TO WS-EVENTOS-RECHAZADOS
011100                   DISPLAY 'EVENTO RECHAZADO - ORDEN INEXISTENTE '
011110                           WEVT-ORD-ID
011120              WHEN
011130                   WT-ORD-ID (IDX-ORD) = WEVT-ORD-ID
011140                   SET 88-ORDEN-ENCONTRADA TO TRUE
011150        END-SEARCH
011160     END-IF.
011170
011180 FIN-30210.
011190     EXIT.
011200
011210 30220-RECHAZO-EVENTO.
011220*---------------------
011230
011240     ADD 1                           TO WS-EVENTOS-RECHAZADOS.
011250
011260     DISPLAY 'EVENTO RECHAZADO - ORDEN ' WEVT-ORD-ID
011270             ' TIPO ' WEVT-TIPO
011280             ' ESTADO ACTUAL ' WT-ORD-ESTADO (IDX-ORD).
011290
011300 FIN-30220.
011310     EXIT.
011320
011330*----------------------------------------------------------------*
011340* EVENTO PA - PAGO.  SOLO DESDE ESTADO 01.                       *
011350*----------------------------------------------------------------*
011360 31210-EVT-PAGO.
011370*---------------
011380
011390     IF WT-ORD-ESTADO (IDX-ORD) = '01'
011400
011410        PERFORM 35000-CREO-ESCROW
011420
011430        MOVE 'E'             TO WT-ORD-ESTADO-PAGO (IDX-ORD)
011440
011450        MOVE '02'            TO WT-ORD-ESTADO (IDX-ORD)
011460        MOVE WEVT-TIMESTAMP  TO WS-HIST-TIMESTAMP
011470        MOVE WEVT-ORD-ID     TO WS-HIST-ORD-ID
011480        MOVE '02'            TO WS-HIST-ESTADO
011490        MOVE 'PAYMENT ESCROWED' TO WS-HIST-NOTA
011500        PERFORM 31300-ESCRIBO-HISTORIA
011510
011520        MOVE '03'            TO WT-ORD-ESTADO (IDX-ORD)
011530        MOVE '03'            TO WS-HIST-ESTADO
011540        MOVE 'RESTAURANT NOTIFIED' TO WS-HIST-NOTA
011550        PERFORM 31300-ESCRIBO-HISTORIA
011560
011570        ADD 1                TO WS-EVENTOS-APLICADOS
011580     ELSE
011590        PERFORM 30220-RECHAZO-EVENTO
011600     END-IF.
011610
011620 FIN-31210.
011630     EXIT.
011640
011650*----------------------------------------------------------------*
011660* EVENTO RC - CONFIRMACION DEL RESTAURANTE.  SOLO DESDE 03.      *
011670*----------------------------------------------------------------*
011680 31220-EVT-CONFIRMA-RESTAURANTE.
011690*-------------------------------
011700
011710     IF WT-ORD-ESTADO (IDX-ORD) = '03'
011720
011730        PERFORM 35100-PAGO-RESTAURANTE
011740
011750        MOVE 'R'             TO WT-ORD-ESTADO-PAGO (IDX-ORD)
011760
011770        MOVE '04'            TO WT-ORD-ESTADO (IDX-ORD)
011780        MOVE WEVT-TIMESTAMP  TO WS-HIST-TIMESTAMP
011790        MOVE WEVT-ORD-ID     TO WS-HIST-ORD-ID
011800        MOVE '04'            TO WS-HIST-ESTADO
011810        MOVE 'RESTAURANT CONFIRMED' TO WS-HIST-NOTA
011820        PERFORM 31300-ESCRIBO-HISTORIA
011830
011840        MOVE '05'            TO WT-ORD-ESTADO (IDX-ORD)
011850        MOVE '05'            TO WS-HIST-ESTADO
011860        MOVE 'SEEKING RIDER' TO WS-HIST-NOTA
011870        PERFORM 31300-ESCRIBO-HISTORIA
011880
011890        PERFORM 36000-BUSCO-RIDER
011900
011910        IF 88-RIDER-ASIGNADO-SI
011920           MOVE '06'            TO WT-ORD-ESTADO (IDX-ORD)
011930           PERFORM 36050-CALCULO-DEADLINE
011940           MOVE '06'            TO WS-HIST-ESTADO
011950           STRING 'RIDER ASSIGNED - ACCEPT BY ' WS-DEADLINE-BUFFER
011960                  DELIMITED BY SIZE INTO WS-HIST-NOTA
011970           PERFORM 31300-ESCRIBO-HISTORIA
011980        END-IF
011990
012000        ADD 1                TO WS-EVENTOS-APLICADOS
012010     ELSE
012020        PERFORM 30220-RECHAZO-EVENTO
012030     END-IF.
012040
012050 FIN-31220.
012060     EXIT.
012070
012080*----------------------------------------------------------------*
012090* EVENTO RA - EL REPARTIDOR ACEPTA.  SOLO DESDE 06 CON           *
012100* REPARTIDOR YA ASIGNADO.                                        *
012110*----------------------------------------------------------------*
012120 31230-EVT-ACEPTA-RIDER.
012130*-----------------------
012140
012150     IF WT-ORD-ESTADO (IDX-ORD) = '06'
012160        AND WT-ORD-RIDER-ID (IDX-ORD) NOT = SPACES
012170
012180        PERFORM 36300-MARCO-RIDER-OCUPADO
012190
012200        MOVE '07'            TO WT-ORD-ESTADO (IDX-ORD)
012210        MOVE WEVT-TIMESTAMP  TO WS-HIST-TIMESTAMP
012220        MOVE WEVT-ORD-ID     TO WS-HIST-ORD-ID
012230        MOVE '07'            TO WS-HIST-ESTADO
012240        MOVE 'RIDER EN ROUTE TO PICKUP' TO WS-HIST-NOTA
012250        PERFORM 31300-ESCRIBO-HISTORIA
012260
012270        ADD 1                TO WS-EVENTOS-APLICADOS
012280     ELSE
012290        PERFORM 30220-RECHAZO-EVENTO
012300     END-IF.
012310
012320 FIN-31230.
012330     EXIT.
012340
012350*----------------------------------------------------------------*
012360* EVENTO AR - LLEGADA AL RESTAURANTE.  SOLO DESDE 07.  EL        *
012370* ESTADO SOLO AVANZA SI LA POSICION GPS INFORMADA ESTA DENTRO    *
012380* DE TOLERANCIA DEL RESTAURANTE (VER QDDIST01).                  *
012390*----------------------------------------------------------------*
012400 31240-EVT-LLEGADA-RESTAURANTE.
012410*------------------------------
012420
012430     IF WT-ORD-ESTADO (IDX-ORD) = '07'
012440
012450        SEARCH ALL WT-REST-TABLA
012460            AT END
012470                   MOVE 'FIN-31240'       TO WCANCELA-PARRAFO
012480                   MOVE 'WT-REST '        TO WCANCELA-RECURSO
012490                   MOVE 'BUSQUEDA'        TO WCANCELA-OPERACION
012500                   MOVE 'RESTAURANTE DE LA ORDEN NO EXISTE'
012510                                          TO WCANCELA-MENSAJE
012520                   PERFORM 99999-CANCELO
012530              WHEN
012540                   WT-RST-ID (IDX-RST) = WT-ORD-REST-ID (IDX-ORD)
012550                   CONTINUE
012560        END-SEARCH
012570
012580        MOVE WEVT-LATITUD          TO WQDDIST-LATITUD-1
012590        MOVE WEVT-LONGITUD         TO WQDDIST-LONGITUD-1
012600        MOVE WT-RST-LATITUD (IDX-RST)  TO WQDDIST-LATITUD-2
012610        MOVE WT-RST-LONGITUD (IDX-RST) TO WQDDIST-LONGITUD-2
012620        MOVE WS-TOLERANCIA-GPS     TO WQDDIST-TOLERANCIA
012630
012640        CALL 'QDDIST01' USING WQDDIST
012650
012660        IF 88-WQDDIST-DENTRO
012670           MOVE '08'            TO WT-ORD-ESTADO (IDX-ORD)
012680           MOVE WEVT-TIMESTAMP  TO WS-HIST-TIMESTAMP
012690           MOVE WEVT-ORD-ID     TO WS-HIST-ORD-ID
012700           MOVE '08'            TO WS-HIST-ESTADO
012710           MOVE 'RIDER AT RESTAURANT' TO WS-HIST-NOTA
012720           PERFORM 31300-ESCRIBO-HISTORIA
012730           ADD 1                TO WS-EVENTOS-APLICADOS
012740        ELSE
012750           ADD 1                TO WS-EVENTOS-APLICADOS
012760           DISPLAY 'CHEQUEO GPS FALLO - SIN CAMBIO DE ESTADO '
012770                   'ORDEN ' WEVT-ORD-ID ' DISTANCIA '
012780                   WQDDIST-DISTANCIA
012790        END-IF
012800     ELSE
012810        PERFORM 30220-RECHAZO-EVENTO
012820     END-IF.
012830
012840 FIN-31240.
012850     EXIT.
012860
012870*----------------------------------------------------------------*
012880* EVENTO PU - CONFIRMA RETIRO.  SOLO DESDE 08.                    *
012890*----------------------------------------------------------------*
012900 31250-EVT-CONFIRMA-RETIRO.
012910*--------------------------
012920
012930     IF WT-ORD-ESTADO (IDX-ORD) = '08'
012940
012950        PERFORM 35200-PAGO-RIDER-MITAD
012960
012970        MOVE 'H'             TO WT-ORD-ESTADO-PAGO (IDX-ORD)
012980
012990        MOVE '09'            TO WT-ORD-ESTADO (IDX-ORD)
013000        MOVE WEVT-TIMESTAMP  TO WS-HIST-TIMESTAMP
013010        MOVE WEVT-ORD-ID     TO WS-HIST-ORD-ID
013020        MOVE '09'            TO WS-HIST-ESTADO
013030        MOVE 'ORDER PICKED UP' TO WS-HIST-NOTA
013040        PERFORM 31300-ESCRIBO-HISTORIA
013050
013060        MOVE '10'            TO WT-ORD-ESTADO (IDX-ORD)
013070        MOVE '10'            TO WS-HIST-ESTADO
013080        MOVE 'RIDER EN ROUTE TO DELIVERY' TO WS-HIST-NOTA
013090        PERFORM 31300-ESCRIBO-HISTORIA
013100
013110        ADD 1                TO WS-EVENTOS-APLICADOS
013120     ELSE
013130        PERFORM 30220-RECHAZO-EVENTO
013140     END-IF.
013150
013160 FIN-31250.
013170     EXIT.
013180
013190*----------------------------------------------------------------*
013200* EVENTO AD - LLEGADA A LA ENTREGA.  SOLO DESDE 10.  EL ESTADO   *
013210* SOLO AVANZA SI LA POSICION GPS ESTA DENTRO DE TOLERANCIA DE    *
013220* LA DIRECCION DE ENTREGA DEL CLIENTE.                           *
013230*----------------------------------------------------------------*
013240 31260-EVT-LLEGADA-ENTREGA.
013250*--------------------------
013260
013270     IF WT-ORD-ESTADO (IDX-ORD) = '10'
013280
013290        SEARCH ALL WT-CUST-TABLA
013300            AT END
013310                   MOVE 'FIN-31260'       TO WCANCELA-PARRAFO
013320                   MOVE 'WT-CUST '        TO WCANCELA-RECURSO
013330                   MOVE 'BUSQUEDA'        TO WCANCELA-OPERACION
013340                   MOVE 'CLIENTE DE LA ORDEN NO EXISTE'
013350                                          TO WCANCELA-MENSAJE
013360                   PERFORM 99999-CANCELO
013370              WHEN
013380                   WT-CUS-ID (IDX-CUS) = WT-ORD-CUST-ID (IDX-ORD)
013390                   CONTINUE
013400        END-SEARCH
013410
013420        MOVE WEVT-LATITUD          TO WQDDIST-LATITUD-1
013430        MOVE WEVT-LONGITUD         TO WQDDIST-LONGITUD-1
013440        MOVE WT-CUS-LATITUD (IDX-CUS)  TO WQDDIST-LATITUD-2
013450        MOVE WT-CUS-LONGITUD (IDX-CUS) TO WQDDIST-LONGITUD-2
013460        MOVE WS-TOLERANCIA-GPS     TO WQDDIST-TOLERANCIA
013470
013480        CALL 'QDDIST01' USING WQDDIST
013490
013500        IF 88-WQDDIST-DENTRO
013510           MOVE '11'            TO WT-ORD-ESTADO (IDX-ORD)
013520           MOVE WEVT-TIMESTAMP  TO WS-HIST-TIMESTAMP
013530           MOVE WEVT-ORD-ID     TO WS-HIST-ORD-ID
013540           MOVE '11'            TO WS-HIST-ESTADO
013550           MOVE 'RIDER AT DELIVERY' TO WS-HIST-NOTA
013560           PERFORM 31300-ESCRIBO-HISTORIA
013570           ADD 1                TO WS-EVENTOS-APLICADOS
013580        ELSE
013590           ADD 1                TO WS-EVENTOS-APLICADOS
013600           DISPLAY 'CHEQUEO GPS FALLO - SIN CAMBIO DE ESTADO '
013610                   'ORDEN ' WEVT-ORD-ID ' DISTANCIA '
013620                   WQDDIST-DISTANCIA
013630        END-IF
013640     ELSE
013650        PERFORM 30220-RECHAZO-EVENTO
013660     END-IF.
013670
013680 FIN-31260.
013690     EXIT.
013700
013710*----------------------------------------------------------------*
013720* EVENTO DL - CONFIRMA ENTREGA.  SOLO DESDE 11 Y SOLO SI LA      *
013730* MITAD DEL REPARTIDOR YA FUE PAGADA.                            *
013740*----------------------------------------------------------------*
013750 31270-EVT-CONFIRMA-ENTREGA.
013760*---------------------------
013770
013780     IF WT-ORD-ESTADO (IDX-ORD) = '11'
013790        AND WT-ORD-ESC-MITAD-PAGADA (IDX-ORD) = 'Y'
013800
013810        PERFORM 35300-PAGO-RIDER-TOTAL
013820
013830        MOVE 'F'             TO WT-ORD-ESTADO-PAGO (IDX-ORD)
013840
013850        MOVE '12'            TO WT-ORD-ESTADO (IDX-ORD)
013860        MOVE WEVT-TIMESTAMP  TO WS-HIST-TIMESTAMP
013870        MOVE WEVT-ORD-ID     TO WS-HIST-ORD-ID
013880        MOVE '12'            TO WS-HIST-ESTADO
013890        MOVE 'DELIVERED'     TO WS-HIST-NOTA
013900        PERFORM 31300-ESCRIBO-HISTORIA
013910
013920        PERFORM 36400-COMPLETO-ENTREGA-RIDER
013930
013940        ADD 1                TO WS-ORDENES-ENTREGADAS
013950        ADD 1                TO WS-EVENTOS-APLICADOS
013960     ELSE
013970        PERFORM 30220-RECHAZO-EVENTO
013980     END-IF.
013990
014000 FIN-31270.
014010     EXIT.
014020
014030 31300-ESCRIBO-HISTORIA.
014040*-----------------------
014050
014060     MOVE '31300-ESCRIBO-HISTORIA'    TO WS-PARRAFO.
014070
014080     MOVE WS-HIST-ORD-ID              TO WHIST-ORD-ID.
014090     MOVE WS-HIST-ESTADO              TO WHIST-ESTADO.
014100     MOVE WS-HIST-TIMESTAMP           TO WHIST-TIMESTAMP.
014110     MOVE WS-HIST-NOTA                TO WHIST-NOTA.
014120
014130     WRITE REG-HISTORYOUT-FD          FROM WHIST-REG.
014140
014150     EVALUATE FS-HISTOUT
014160         WHEN '00'
014170              ADD 1                   TO WS-GRABADOS-HISTOUT
014180         WHEN OTHER
014190              MOVE WS-PARRAFO         TO WCANCELA-PARRAFO
014200              MOVE 'HISTOUT '         TO WCANCELA-RECURSO
014210              MOVE 'WRITE'            TO WCANCELA-OPERACION
014220              MOVE FS-HISTOUT         TO WCANCELA-CODRET
014230              MOVE 'ERROR EN WRITE'   TO WCANCELA-MENSAJE
014240              PERFORM 99999-CANCELO
014250     END-EVALUATE.
014260
014270 FIN-31300.
014280     EXIT.
014290
014300*================================================================*
014310* 4.  SISTEMA DE GARANTIA (ESCROW)                               *
014320*================================================================*
014330
014340 35000-CREO-ESCROW.                                               CR-1013 
014350*------------------
014360
014370     MOVE WT-ORD-SUBTOTAL (IDX-ORD)  TO WT-ORD-ESC-REST-AMT
014380                                                      (IDX-ORD).
014390     MOVE WT-ORD-FLETE    (IDX-ORD)  TO WT-ORD-ESC-RIDER-AMT
014400                                                      (IDX-ORD).
014410     COMPUTE WT-ORD-ESC-TOTAL (IDX-ORD) =
014420             WT-ORD-ESC-REST-AMT  (IDX-ORD) +
014430             WT-ORD-ESC-RIDER-AMT (IDX-ORD).
014440     MOVE 'N'     TO WT-ORD-ESC-REST-PAGADO    (IDX-ORD)
014450                     WT-ORD-ESC-MITAD-PAGADA   (IDX-ORD)
014460                     WT-ORD-ESC-TOTAL-PAGADO   (IDX-ORD).
014470
014480     ADD WT-ORD-ESC-TOTAL (IDX-ORD)  TO WS-TOT-ESCROW.
014490
014500 FIN-35000.
014510     EXIT.
014520
014530 35100-PAGO-RESTAURANTE.
014540*-----------------------
014550
014560* ***************************************************************
014570* LIBERA LA TANDA DEL RESTAURANTE.  SOLO TIENE EXITO UNA VEZ
014580* POR ORDEN (IDEMPOTENTE); UN SEGUNDO INTENTO NO HACE NADA.
014590* ***************************************************************
014600
014610     IF WT-ORD-ESC-REST-PAGADO (IDX-ORD) = 'N'
014620        MOVE 'Y'          TO WT-ORD-ESC-REST-PAGADO (IDX-ORD)
014630        ADD WT-ORD-ESC-REST-AMT (IDX-ORD) TO WS-TOT-PAGO-REST
014640     END-IF.
014650
014660 FIN-35100.
014670     EXIT.
014680
014690 35200-PAGO-RIDER-MITAD.                                          CR-1013 
014700*-----------------------
014710
014720* ***************************************************************
014730* LIBERA LA PRIMERA MITAD DEL FLETE AL REPARTIDOR, REDONDEADA
014740* AL ALZA A 2 DECIMALES.  IDEMPOTENTE.
014750* ***************************************************************
014760
014770     IF WT-ORD-ESC-MITAD-PAGADA (IDX-ORD) = 'N'
014780        COMPUTE WT-ORD-ESC-MITAD-MONTO (IDX-ORD) ROUNDED =
014790                WT-ORD-ESC-RIDER-AMT (IDX-ORD) / 2
014800        MOVE 'Y'          TO WT-ORD-ESC-MITAD-PAGADA (IDX-ORD)
014810        ADD WT-ORD-ESC-MITAD-MONTO (IDX-ORD) TO WS-TOT-PAGO-RIDER
014820     END-IF.
014830
014840 FIN-35200.
014850     EXIT.
014860
014870 35300-PAGO-RIDER-TOTAL.
014880*-----------------------
014890
014900* ***************************************************************
014910* LIBERA LA SEGUNDA MITAD DEL FLETE.  SOLO TIENE EXITO SI LA
014920* PRIMERA MITAD YA FUE PAGADA (ORDEN) Y NO SE HABIA PAGADO YA
014930* LA SEGUNDA (IDEMPOTENCIA).  LAS DOS MITADES SUMAN EXACTO EL
014940* FLETE PORQUE LA SEGUNDA ES EL FLETE MENOS LA PRIMERA.
014950* ***************************************************************
014960
014970     IF WT-ORD-ESC-MITAD-PAGADA (IDX-ORD) = 'Y'
014980        AND WT-ORD-ESC-TOTAL-PAGADO (IDX-ORD) = 'N'
014990        COMPUTE WS-MITAD-RESTANTE =
015000                WT-ORD-ESC-RIDER-AMT (IDX-ORD) -
015010                WT-ORD-ESC-MITAD-MONTO (IDX-ORD)
015020        MOVE 'Y'          TO WT-ORD-ESC-TOTAL-PAGADO (IDX-ORD)
015030        ADD WS-MITAD-RESTANTE TO WS-TOT-PAGO-RIDER
015040     END-IF.
015050
015060 FIN-35300.
015070     EXIT.
015080
015090*================================================================*
015100* 5.  COLA FIFO DE ASIGNACION DE REPARTIDORES                    *
015110*================================================================*
015120
015130 36000-BUSCO-RIDER.
015140*------------------
015150
015160     SET 88-RIDER-ASIGNADO-NO        TO TRUE.
015170
015180     PERFORM 36100-DESENCOLO-RIDER
015190       UNTIL 88-RIDER-ASIGNADO-SI
015200          OR WS-RIDERQ-CANTIDAD = 0.
015210
015220 FIN-36000.
015230     EXIT.
015240
015250 36100-DESENCOLO-RIDER.
015260*----------------------
015270
015280* ***************************************************************
015290* SE DESENCOLA UN REPARTIDOR DEL FRENTE DE LA COLA FIFO.  SI NO
015300* EXISTE O NO ESTA DISPONIBLE SE DESCARTA PERMANENTEMENTE (NO
015310* SE VUELVE A ENCOLAR) Y SE SIGUE PROBANDO CON EL SIGUIENTE.
015320* ***************************************************************
015330
015340     MOVE WT-RIDERQ-ID (WS-RIDERQ-FRENTE) TO WS-RIDER-ID-CANDIDATO.
015350
015360     ADD 1                           TO WS-RIDERQ-FRENTE.
015370     IF WS-RIDERQ-FRENTE > WS-RIDERQ-MAX-OCCURS
015380        MOVE 1                       TO WS-RIDERQ-FRENTE
015390     END-IF.
015400     SUBTRACT 1                      FROM WS-RIDERQ-CANTIDAD.
015410
015420     SET 88-RIDER-NO-ENCONTRADO      TO TRUE.
015430     SEARCH ALL WT-RIDER-TABLA
015440         AT END
015450                CONTINUE
015460           WHEN
015470                WT-RID-ID (IDX-RID) = WS-RIDER-ID-CANDIDATO
015480                SET 88-RIDER-ENCONTRADO TO TRUE
015490     END-SEARCH.
015500
015510     IF 88-RIDER-ENCONTRADO AND 88-RID-DISPONIBLE (IDX-RID)
015520        MOVE WS-RIDER-ID-CANDIDATO    TO WT-ORD-RIDER-ID (IDX-ORD)
015530        SET 88-RIDER-ASIGNADO-SI      TO TRUE
015540     END-IF.
015550
015560 FIN-36100.
015570     EXIT.
015580
015590 36200-ENCOLO-RIDER.                                              CR-1013 
015600*-------------------
015610
015620* ***************************************************************
015630* SE ENCOLA UN REPARTIDOR AL FONDO DE LA COLA FIFO.  USADO EN
015640* LA CARGA INICIAL (ORDEN DEL ARCHIVO) Y AL COMPLETAR UNA
015650* ENTREGA (EL REPARTIDOR VUELVE AL FONDO DE LA COLA).
015660* ***************************************************************
015670
015680     IF WS-RIDERQ-CANTIDAD < WS-RIDERQ-MAX-OCCURS
015690        ADD 1                        TO WS-RIDERQ-FONDO
015700        IF WS-RIDERQ-FONDO > WS-RIDERQ-MAX-OCCURS
015710           MOVE 1                    TO WS-RIDERQ-FONDO
015720        END-IF
015730        MOVE WS-RIDER-ID-PARAM       TO WT-RIDERQ-ID
015740                                         (WS-RIDERQ-FONDO)
015750        ADD 1                        TO WS-RIDERQ-CANTIDAD
015760     ELSE
015770        MOVE '36200-ENCOLO-RIDER'     TO WCANCELA-PARRAFO
015780        MOVE 'WT-RIDERQ'              TO WCANCELA-RECURSO
015790        MOVE 'ENCOLAR'                TO WCANCELA-OPERACION
015800        MOVE 'COLA DE REPARTIDORES EXCEDIDA'
015810                                      TO WCANCELA-MENSAJE
015820        PERFORM 99999-CANCELO
015830     END-IF.
015840
015850 FIN-36200.
015860     EXIT.
015870
015880 36300-MARCO-RIDER-OCUPADO.
015890*--------------------------
015900
015910     SEARCH ALL WT-RIDER-TABLA
015920         AT END
015930                MOVE '36300-MARCO-RIDER-OCUPADO'
015940                                      TO WCANCELA-PARRAFO
015950                MOVE 'WT-RIDER'       TO WCANCELA-RECURSO
015960                MOVE 'BUSQUEDA'       TO WCANCELA-OPERACION
015970                MOVE 'REPARTIDOR ASIGNADO NO EXISTE EN TABLA'
015980                                      TO WCANCELA-MENSAJE
015990                PERFORM 99999-CANCELO
016000           WHEN
016010                WT-RID-ID (IDX-RID) = WT-ORD-RIDER-ID (IDX-ORD)
016020                SET 88-RID-OCUPADO   TO TRUE
016030     END-SEARCH.
016040
016050 FIN-36300.
016060     EXIT.
016070
016080 36400-COMPLETO-ENTREGA-RIDER.
016090*-----------------------------
016100
016110     SEARCH ALL WT-RIDER-TABLA
016120         AT END
016130                MOVE '36400-COMPLETO-ENTREGA-RIDER'
016140                                      TO WCANCELA-PARRAFO
016150                MOVE 'WT-RIDER'       TO WCANCELA-RECURSO
016160                MOVE 'BUSQUEDA'       TO WCANCELA-OPERACION
016170                MOVE 'REPARTIDOR ASIGNADO NO EXISTE EN TABLA'
016180                                      TO WCANCELA-MENSAJE
016190                PERFORM 99999-CANCELO
016200           WHEN
016210                WT-RID-ID (IDX-RID) = WT-ORD-RIDER-ID (IDX-ORD)
016220                SET 88-RID-DISPONIBLE TO TRUE
016230                ADD 1 TO WT-RID-TOT-ENTREGAS (IDX-RID)
016240     END-SEARCH.
016250
016260     MOVE WT-ORD-RIDER-ID (IDX-ORD)  TO WS-RIDER-ID-PARAM.
016270     PERFORM 36200-ENCOLO-RIDER.
016280
016290 FIN-36400.
016300     EXIT.
016310
016320 36050-CALCULO-DEADLINE.
016330*-----------------------
016340
016350* ***************************************************************
016360* PLAZO DE ACEPTACION = HORA DEL EVENTO RC + 5 MINUTOS.  SOLO SE
016370* INFORMA EN LA NOTA DE HISTORIA; NO EXISTE EN EL ORIGEN
016380* PROCESO DE EXPIRACION QUE LO CONSUMA.  NO SE CONSIDERA EL
016390* CAMBIO DE DIA (CASO RARO, SOLO AFECTA EL TEXTO INFORMATIVO).
016400* ***************************************************************
016410
016420     MOVE WEVT-TIMESTAMP             TO WS-TS-BUFFER.
016430     MOVE WS-TS-BUFFER                TO WS-DEADLINE-BUFFER.
016440
016450     ADD 5                           TO WS-DL-MI.
016460     IF WS-DL-MI > 59
016470        SUBTRACT 60                  FROM WS-DL-MI
016480        ADD 1                        TO WS-DL-HH
016490        IF WS-DL-HH > 23
016500           SUBTRACT 24               FROM WS-DL-HH
016510        END-IF
016520     END-IF.
016530
016540 FIN-36050.
016550     EXIT.
016560
016570*================================================================*
016580* 6.  GRABACION DE SALIDAS Y TOTALES DE CONTROL                  *
016590*================================================================*
016600
016610 40000-FINALIZO.
016620*---------------
016630
016640     PERFORM 40100-GRABO-SALIDAS.
016650
016660     PERFORM 40200-TOTALES-CONTROL.
016670
016680     PERFORM 41000-CIERRO-ARCHIVOS.
016690
016700 FIN-40000.
016710     EXIT.
016720
016730 40100-GRABO-SALIDAS.
016740*--------------------
016750
016760     PERFORM 40101-GRABO-UNA-ORDEN VARYING IDX-ORD FROM 1 BY 1
016770       UNTIL IDX-ORD > WT-ORD-CANT-CARGADOS.
016780
016790 FIN-40100.
016800     EXIT.
016810
016820 40101-GRABO-UNA-ORDEN.
016830*-----------------------
016840
016850     PERFORM 40110-ARMO-ORDEN-SALIDA.
016860     PERFORM 40120-WRITE-ORDERSOUT.
016870     PERFORM 40130-ARMO-ESCROW-SALIDA.
016880     PERFORM 40140-WRITE-ESCROWOUT.
016890
016900 FIN-40101.
016910     EXIT.
016920
016930 40110-ARMO-ORDEN-SALIDA.
016940*------------------------
016950
016960     MOVE WT-ORD-ID       (IDX-ORD) TO WORD-ID.
016970     MOVE WT-ORD-CUST-ID  (IDX-ORD) TO WORD-CUST-ID.
016980     MOVE WT-ORD-REST-ID  (IDX-ORD) TO WORD-REST-ID.
016990     MOVE WT-ORD-CANT-ARTIC (IDX-ORD) TO WORD-CANT-ARTIC.
017000
017010     PERFORM 40111-ARMO-ITEM-SALIDA VARYING WS-IDX-ITEM FROM 1 BY 1
017020       UNTIL WS-IDX-ITEM > 10.
017030
017040     MOVE WT-ORD-FLETE    (IDX-ORD) TO WORD-FLETE.
017050     MOVE WT-ORD-TOTAL    (IDX-ORD) TO WORD-TOTAL.
017060     MOVE WT-ORD-ESTADO   (IDX-ORD) TO WORD-ESTADO.
017070     MOVE WT-ORD-ESTADO-PAGO (IDX-ORD) TO WORD-ESTADO-PAGO.
017080     MOVE WT-ORD-RIDER-ID (IDX-ORD) TO WORD-RIDER-ID.
017090     MOVE WT-ORD-CREADO-TS (IDX-ORD) TO WORD-CREADO-TS.
017100
017110 FIN-40110.
017120     EXIT.
017130
017140 40111-ARMO-ITEM-SALIDA.
017150*------------------------
017160
017170     MOVE WT-ORD-ART-NOMBRE (IDX-ORD, WS-IDX-ITEM) TO
017180          WORD-ART-NOMBRE (WS-IDX-ITEM).
017190     MOVE WT-ORD-ART-CANTIDAD (IDX-ORD, WS-IDX-ITEM) TO
017200          WORD-ART-CANTIDAD (WS-IDX-ITEM).
017210     MOVE WT-ORD-ART-PRECIO (IDX-ORD, WS-IDX-ITEM) TO
017220          WORD-ART-PRECIO (WS-IDX-ITEM).
017230
017240 FIN-40111.
017250     EXIT.
017260
017270 40120-WRITE-ORDERSOUT.
017280*----------------------
017290
017300     MOVE '40120-WRITE-ORDERSOUT'    TO WS-PARRAFO.
017310
017320     WRITE REG-ORDERSOUT-FD          FROM WORDER-REG.
017330
017340     EVALUATE FS-ORDOUT
017350         WHEN '00'
017360              ADD 1                  TO WS-GRABADOS-ORDOUT
017370         WHEN OTHER
017380              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
017390              MOVE 'ORDRSOUT'        TO WCANCELA-RECURSO
017400              MOVE 'WRITE'           TO WCANCELA-OPERACION
017410              MOVE FS-ORDOUT         TO WCANCELA-CODRET
017420              MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
017430              PERFORM 99999-CANCELO
017440     END-EVALUATE.
017450
017460 FIN-40120.
017470     EXIT.
017480
017490 40130-ARMO-ESCROW-SALIDA.
017500*-------------------------
017510
017520     MOVE WT-ORD-ID        (IDX-ORD) TO WESC-ORD-ID.
017530     MOVE WT-ORD-ESC-TOTAL (IDX-ORD) TO WESC-TOTAL.
017540     MOVE WT-ORD-ESC-REST-AMT  (IDX-ORD) TO WESC-MONTO-REST.
017550     MOVE WT-ORD-ESC-RIDER-AMT (IDX-ORD) TO WESC-MONTO-RIDER.
017560     MOVE WT-ORD-ESC-REST-PAGADO (IDX-ORD) TO
017570          WESC-IND-REST-PAGADO.
017580     MOVE WT-ORD-ESC-MITAD-PAGADA (IDX-ORD) TO
017590          WESC-IND-MITAD-PAGADA.
017600     MOVE WT-ORD-ESC-TOTAL-PAGADO (IDX-ORD) TO
017610          WESC-IND-TOTAL-PAGADO.
017620
017630 FIN-40130.
017640     EXIT.
017650
017660 40140-WRITE-ESCROWOUT.
017670*----------------------
017680
017690     MOVE '40140-WRITE-ESCROWOUT'    TO WS-PARRAFO.
017700
017710     WRITE REG-ESCROWOUT-FD          FROM WESCROW-REG.
017720
017730     EVALUATE FS-ESCOUT
017740         WHEN '00'
017750              ADD 1                  TO WS-GRABADOS-ESCOUT
017760         WHEN OTHER
017770              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
017780              MOVE 'ESCROUT '        TO WCANCELA-RECURSO
017790              MOVE 'WRITE'           TO WCANCELA-OPERACION
017800              MOVE FS-ESCOUT         TO WCANCELA-CODRET
017810              MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
017820              PERFORM 99999-CANCELO
017830     END-EVALUATE.
017840
017850 FIN-40140.
017860     EXIT.
017870
017880 40200-TOTALES-CONTROL.
017890*----------------------
017900
017910     MOVE WS-LEIDOS-ORDENES          TO WS-LEIDOS-ORDENES-ED.
017920     MOVE WS-LEIDOS-EVENTOS          TO WS-LEIDOS-EVENTOS-ED.
017930     MOVE WS-EVENTOS-APLICADOS       TO WS-EVENTOS-APLICADOS-ED.
017940     MOVE WS-EVENTOS-RECHAZADOS      TO WS-EVENTOS-RECHAZADOS-ED.
017950     MOVE WS-ORDENES-ENTREGADAS      TO WS-ORDENES-ENTREGADAS-ED.
017960     MOVE WS-TOT-ESCROW              TO WS-TOT-ESCROW-ED.
017970     MOVE WS-TOT-PAGO-REST           TO WS-TOT-PAGO-REST-ED.
017980     MOVE WS-TOT-PAGO-RIDER          TO WS-TOT-PAGO-RIDER-ED.
017990
018000     DISPLAY ' '.
018010     DISPLAY '****************************************'.
018020     DISPLAY 'TOTALES DE CONTROL PGM: QDORD01          '.
018030     DISPLAY '****************************************'.
018040     DISPLAY '* ORDENES LEIDAS            : ' WS-LEIDOS-ORDENES-ED.
018050     DISPLAY '* EVENTOS LEIDOS            : ' WS-LEIDOS-EVENTOS-ED.
018060     DISPLAY '* EVENTOS APLICADOS         : '
018070                                      WS-EVENTOS-APLICADOS-ED.
018080     DISPLAY '* EVENTOS RECHAZADOS        : '
018090                                      WS-EVENTOS-RECHAZADOS-ED.
018100     DISPLAY '* ORDENES ENTREGADAS        : '
018110                                      WS-ORDENES-ENTREGADAS-ED.
018120     DISPLAY '* TOTAL ESCROW              : ' WS-TOT-ESCROW-ED.
018130     DISPLAY '* TOTAL PAGADO A RESTAURANTE: ' WS-TOT-PAGO-REST-ED.
018140     DISPLAY '* TOTAL PAGADO A REPARTIDOR : '
018150                                      WS-TOT-PAGO-RIDER-ED.
018160     DISPLAY '****************************************'.
018170     DISPLAY ' '.
018180
018190 FIN-40200.
018200     EXIT.
018210
018220 41000-CIERRO-ARCHIVOS.
018230*----------------------
018240
018250     MOVE '41000-CIERRO-ARCHIVOS'     TO WS-PARRAFO.
018260
018270     IF 88-OPEN-CUST-SI
018280        CLOSE CUSTFILE
018290     END-IF.
018300     IF 88-OPEN-REST-SI
018310        CLOSE RESTFILE
018320     END-IF.
018330     IF 88-OPEN-RIDER-SI
018340        CLOSE RIDERFILE
018350     END-IF.
018360     IF 88-OPEN-ORDIN-SI
018370        CLOSE ORDERSIN
018380     END-IF.
018390     IF 88-OPEN-EVT-SI
018400        CLOSE GPSEVENTS
018410     END-IF.
018420     IF 88-OPEN-ORDOUT-SI
018430        CLOSE ORDERSOUT
018440     END-IF.
018450     IF 88-OPEN-ESCOUT-SI
018460        CLOSE ESCROWOUT
018470     END-IF.
018480     IF 88-OPEN-HISTOUT-SI
018490        CLOSE HISTORYOUT
018500     END-IF.
018510
018520 FIN-41000.
018530     EXIT.
018540
018550 99999-CANCELO.
018560*--------------
018570
018580     PERFORM 41000-CIERRO-ARCHIVOS.
018590
018600     CALL 'CANCELA' USING WCANCELA.
018610
018620     STOP RUN.
018630
018640 FIN-99999.
018650     EXIT.
018660
018670 END PROGRAM QDORD01.
