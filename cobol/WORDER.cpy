000010*----------------------------------------------------------------*
000020* WORDER   -  COPY DE REGISTRO DE ORDEN DE PEDIDO CON DETALLE    *
000030*             DE ARTICULOS EMBEBIDO (HASTA 10 ARTICULOS).        *
000040*             LONGITUD DE REGISTRO (527)                        *
000050*----------------------------------------------------------------*
000060* 1999-04-07  JNK  CR-0930  ALTA INICIAL DEL COPY DE ORDENES.    *
000070* 1999-04-22  JNK  CR-0930  SE AMPLIA DETALLE A 10 ARTICULOS.    *
000080* 1999-09-14  TWK  CR-1010  SE AGREGA ESTADO DE PAGO Y REPARTIDOR*
000090*                           ASIGNADO A LA ORDEN.                *
000100* 2001-06-05  RMO  CR-1188  SE DOCUMENTAN LOS 12 ESTADOS DE LA   *
000110*                           ORDEN (VER WQDLIN PARA ETIQUETAS).   *
000120*----------------------------------------------------------------*
000130 01  WORDER-REG.
000140     03 WORD-ID                      PIC X(08).
000150     03 WORD-CUST-ID                 PIC X(08).
000160     03 WORD-REST-ID                 PIC X(08).
000170     03 WORD-CANT-ARTIC              PIC S9(2).
000180     03 WORD-ARTICULO OCCURS 10 TIMES.
000190        05 WORD-ART-NOMBRE            PIC X(25).
000200        05 WORD-ART-CANTIDAD          PIC S9(3).
000210        05 WORD-ART-PRECIO            PIC S9(9)V99.
000220     03 WORD-FLETE                   PIC S9(9)V99.
000230     03 WORD-TOTAL                   PIC S9(9)V99.
000240     03 WORD-ESTADO                  PIC X(02).
000250*        01 PENDING-PAYMENT        07 RIDER-EN-ROUTE-PICKUP     *
000260*        02 PAYMENT-ESCROWED       08 RIDER-AT-RESTAURANT       *
000270*        03 RESTAURANT-NOTIFIED    09 ORDER-PICKED-UP           *
000280*        04 RESTAURANT-CONFIRMED   10 RIDER-EN-ROUTE-DELIVERY   *
000290*        05 SEEKING-RIDER          11 RIDER-AT-DELIVERY         *
000300*        06 RIDER-ASSIGNED         12 DELIVERED                 *
000310     03 WORD-ESTADO-PAGO             PIC X(01).
000320        88 88-WORD-PAGO-PENDIENTE              VALUE 'P'.
000330        88 88-WORD-PAGO-ESCROW                 VALUE 'E'.
000340        88 88-WORD-PAGO-REST-PAGADO            VALUE 'R'.
000350        88 88-WORD-PAGO-RIDER-MITAD            VALUE 'H'.
000360        88 88-WORD-PAGO-RIDER-TOTAL            VALUE 'F'.
000370     03 WORD-RIDER-ID                PIC X(08).
000380     03 WORD-CREADO-TS               PIC X(19).
000390     03 FILLER                       PIC X(59).
