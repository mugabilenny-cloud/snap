000010 IDENTIFICATION DIVISION.
000020*-----------------------
000030 PROGRAM-ID. QDDIST01.
000040*AUTHOR. T. WANYERA.
000050*INSTALLATION. KAMPALA LOGISTICS DATA CENTER.
000060*DATE-WRITTEN. 1999-09-29.
000070*DATE-COMPILED.
000080*SECURITY. CONFIDENTIAL - QUAD-MESH OPERATIONS - INTERNAL USE.
000090*-------------------------------------------------------------*
000100* RUTINA PARA EL CALCULO DE LA DISTANCIA SOBRE LA SUPERFICIE  *
000110* TERRESTRE (FORMULA DEL SEMIVERSENO / HAVERSINE) ENTRE DOS   *
000120* PUNTOS GPS (LATITUD/LONGITUD) Y SU COMPARACION CONTRA UNA   *
000130* TOLERANCIA EN METROS, PARA LOS CHEQUEOS DE "LLEGADA" DE LOS *
000140* EVENTOS AR Y AD DEL PROGRAMA QDORD01.                       *
000150*-------------------------------------------------------------*
000160* ESTE COMPILADOR NO TRAE SENO/COSENO/RAIZ DE FABRICA, ASI    *
000170* QUE SE RESUELVEN A MANO POR SERIE DE TAYLOR (SENO, COSENO   *
000180* Y ARCOSENO) Y POR EL METODO DE NEWTON-RAPHSON (RAIZ          *
000190* CUADRADA).  COMO EL ANGULO QUE SE LE PASA AL ARCOSENO ES    *
000200* SIEMPRE EL SENO DE LA MITAD DEL ANGULO CENTRAL (AMBOS        *
000210* OPERANDOS DE ATAN2 NO NEGATIVOS), ATAN2(RAIZ(A),RAIZ(1-A))  *
000220* ES EXACTAMENTE ARCOSENO(RAIZ(A)) Y NO HACE FALTA CALCULAR    *
000230* EL ATAN2 COMPLETO.                                           *
000240*-------------------------------------------------------------*
000250*                     HISTORIAL DE CAMBIOS                    *
000260*-------------------------------------------------------------*
000270* 1999-09-29  TWK  CR-1012  ALTA INICIAL DE LA RUTINA.         *
000280* 1999-10-05  TWK  CR-1012  SE AGREGA WQDDIST-TOLERANCIA Y EL  *
000290*                           INDICADOR DE DENTRO/FUERA.         *
000300* 2000-01-06  RMO  CR-1099  REVISION Y2K - SIN IMPACTO, ESTA   *
000310*                           RUTINA NO MANEJA FECHAS.            *
000320* 2001-06-05  RMO  CR-1188  SE DOCUMENTA LA SIMPLIFICACION DE  *
000330*                           ATAN2 A ARCOSENO EN EL ENCABEZADO. *
000340*-------------------------------------------------------------*
000350
000360 ENVIRONMENT DIVISION.
000370*-------------------------------------------------------------*
000380 CONFIGURATION SECTION.
000390*---------------------
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM.
000420
000430 DATA DIVISION.
000440*-------------
000450
000460 WORKING-STORAGE SECTION.
000470*-----------------------
000480 77  CTE-PI                            PIC S9(1)V9(9)
000490                                         VALUE 3.141592653.
000500 77  CTE-RADIO-TIERRA                  PIC S9(9) COMP             CR-1012 
000510                                         VALUE 6371000.
000520
000530*----------------------------------------------------------------*
000540* GRUPO DE TRABAJO CON LOS RADIANES, LOS DELTAS Y LOS RESULTADOS *
000550* INTERMEDIOS DE LA FORMULA.  EL REDEFINES ES EL VOLCADO DE      *
000560* BYTES QUE SE USA PARA EL DISPLAY DE DIAGNOSTICO CUANDO EL      *
000570* CHEQUEO GPS NO CIERRA (VER 2060-CALCULO-INDICADOR).            *
000580*----------------------------------------------------------------*
000590 01  WS-RADIANES-GRUPO.
000600     03 WS-LAT1-RAD                    PIC S9(3)V9(9).
000610     03 WS-LAT2-RAD                    PIC S9(3)V9(9).
000620     03 WS-LON1-RAD                    PIC S9(3)V9(9).
000630     03 WS-LON2-RAD                    PIC S9(3)V9(9).
000640     03 WS-DLAT                        PIC S9(3)V9(9).
000650     03 WS-DLON                        PIC S9(3)V9(9).
000660     03 WS-DLAT-MITAD                   PIC S9(3)V9(9).
000670     03 WS-DLON-MITAD                   PIC S9(3)V9(9).
000680     03 WS-SIN-DLAT-MITAD               PIC S9(1)V9(9).
000690     03 WS-SIN-DLON-MITAD               PIC S9(1)V9(9).
000700     03 WS-COS-LAT1                     PIC S9(1)V9(9).
000710     03 WS-COS-LAT2                     PIC S9(1)V9(9).
000720     03 WS-VALOR-A                      PIC S9(1)V9(9).
000730     03 WS-RAIZ-A                       PIC S9(1)V9(9).
000740     03 WS-ARCOSENO                     PIC S9(1)V9(9).
000750     03 WS-DISTANCIA-M                  PIC S9(9)V99.
000760     03 FILLER                          PIC X(01).
000770 01  WS-RADIANES-GRUPO-R REDEFINES WS-RADIANES-GRUPO.
000780     03 WS-RADIANES-BYTES               PIC X(248).
000790
000800*----------------------------------------------------------------*
000810* AREA DE TRABAJO GENERICA PARA LA SERIE DE TAYLOR DE SENO Y     *
000820* COSENO.  SE CARGA WS-ANGULO Y SE OBTIENE WS-RESULTADO-TRIG.    *
000830*----------------------------------------------------------------*
000840 01  WS-TRIG-SCRATCH.
000850     03 WS-ANGULO                       PIC S9(3)V9(9).
000860     03 WS-ANG2                         PIC S9(6)V9(9).
000870     03 WS-ANG3                         PIC S9(9)V9(9).
000880     03 WS-ANG4                         PIC S9(9)V9(9).
000890     03 WS-ANG5                         PIC S9(9)V9(9).
000900     03 WS-ANG6                         PIC S9(9)V9(9).
000910     03 WS-ANG7                         PIC S9(9)V9(9).
000920     03 WS-ANG8                         PIC S9(9)V9(9).
000930     03 WS-ANG9                         PIC S9(9)V9(9).
000940     03 WS-ANG10                        PIC S9(9)V9(9).
000950     03 WS-ANG11                        PIC S9(9)V9(9).
000960     03 WS-RESULTADO-TRIG                PIC S9(3)V9(9).
000970     03 FILLER                          PIC X(01).
000980 01  WS-TRIG-SCRATCH-R REDEFINES WS-TRIG-SCRATCH.
000990     03 WS-TRIG-SCRATCH-BYTES           PIC X(202).
001000
001010*----------------------------------------------------------------*
001020* AREA DE TRABAJO DE LA RAIZ CUADRADA (NEWTON-RAPHSON) Y DEL     *
001030* ARCOSENO (SERIE DE TAYLOR).                                    *
001040*----------------------------------------------------------------*
001050 01  WS-RAICES-ARCOSENO.
001060     03 WS-RADICANDO                    PIC S9(1)V9(9).
001070     03 WS-RAIZ-X                        PIC S9(1)V9(9).
001080     03 WS-RAIZ-RESULTADO                PIC S9(1)V9(9).
001090     03 WS-ARC-X                         PIC S9(1)V9(9).
001100     03 WS-ARC-X2                        PIC S9(2)V9(9).
001110     03 WS-ARC-X3                        PIC S9(2)V9(9).
001120     03 WS-ARC-X5                        PIC S9(2)V9(9).
001130     03 WS-ARC-X7                        PIC S9(2)V9(9).
001140     03 WS-ARC-X9                        PIC S9(2)V9(9).
001150     03 WS-ARC-RESULTADO                 PIC S9(1)V9(9).
001160     03 FILLER                           PIC X(01).
001170 01  WS-RAICES-ARCOSENO-R REDEFINES WS-RAICES-ARCOSENO.
001180     03 WS-RAICES-ARCOSENO-BYTES         PIC X(106).
001190
001200
001210 LINKAGE SECTION.
001220*---------------
001230* AREA DE COMUNICACION CON EL LLAMADOR (VER QDORD01 Y QDRPT01)
001240
001250 COPY WQDDIST.
001260
001270
001280 PROCEDURE DIVISION USING WQDDIST.
001290*--------------------------------
001300
001310 0000-CUERPO-PRINCIPAL SECTION.
001320*-----------------------------
001330
001340     PERFORM 1000-INICIO.
001350
001360     PERFORM 2000-PROCESO.
001370
001380     PERFORM 3000-TERMINO.
001390
001400 1000-INICIO SECTION.
001410*--------------------
001420
001430     INITIALIZE WQDDIST-SALIDA.
001440     MOVE '00'                       TO WQDDIST-RC.
001450     INITIALIZE WS-RADIANES-GRUPO
001460                WS-TRIG-SCRATCH
001470                WS-RAICES-ARCOSENO.
001480
001490 2000-PROCESO SECTION.
001500*---------------------
001510
001520     PERFORM 2010-CONVIERTO-RADIANES.
001530
001540     PERFORM 2020-CALCULO-DELTAS.
001550
001560     PERFORM 2030-CALCULO-SENOS-COSENOS.
001570
001580     PERFORM 2040-CALCULO-A.
001590
001600     PERFORM 2050-CALCULO-DISTANCIA.
001610
001620     PERFORM 2060-CALCULO-INDICADOR.
001630
001640 2010-CONVIERTO-RADIANES SECTION.
001650*--------------------------------
001660
001670     COMPUTE WS-LAT1-RAD =
001680             WQDDIST-LATITUD-1 * CTE-PI / 180.
001690     COMPUTE WS-LAT2-RAD =
001700             WQDDIST-LATITUD-2 * CTE-PI / 180.
001710     COMPUTE WS-LON1-RAD =
001720             WQDDIST-LONGITUD-1 * CTE-PI / 180.
001730     COMPUTE WS-LON2-RAD =
001740             WQDDIST-LONGITUD-2 * CTE-PI / 180.
001750
001760 2020-CALCULO-DELTAS SECTION.
001770*----------------------------
001780
001790     COMPUTE WS-DLAT = WS-LAT2-RAD - WS-LAT1-RAD.
001800     COMPUTE WS-DLON = WS-LON2-RAD - WS-LON1-RAD.
001810     COMPUTE WS-DLAT-MITAD = WS-DLAT / 2.
001820     COMPUTE WS-DLON-MITAD = WS-DLON / 2.
001830
001840 2030-CALCULO-SENOS-COSENOS SECTION.
001850*-----------------------------------
001860
001870     MOVE WS-DLAT-MITAD               TO WS-ANGULO.
001880     PERFORM 2100-CALCULO-SENO.
001890     MOVE WS-RESULTADO-TRIG           TO WS-SIN-DLAT-MITAD.
001900
001910     MOVE WS-DLON-MITAD               TO WS-ANGULO.
001920     PERFORM 2100-CALCULO-SENO.
001930     MOVE WS-RESULTADO-TRIG           TO WS-SIN-DLON-MITAD.
001940
001950     MOVE WS-LAT1-RAD                 TO WS-ANGULO.
001960     PERFORM 2200-CALCULO-COSENO.
001970     MOVE WS-RESULTADO-TRIG           TO WS-COS-LAT1.
001980
001990     MOVE WS-LAT2-RAD                 TO WS-ANGULO.
002000     PERFORM 2200-CALCULO-COSENO.
002010     MOVE WS-RESULTADO-TRIG           TO WS-COS-LAT2.
002020
002030 2040-CALCULO-A SECTION.
002040*-----------------------
002050
002060* ***************************************************************
002070* A = SEN2(DLAT/2) + COS(LAT1) * COS(LAT2) * SEN2(DLON/2)
002080* ***************************************************************
002090
002100     COMPUTE WS-VALOR-A =
002110             (WS-SIN-DLAT-MITAD * WS-SIN-DLAT-MITAD)
002120           + (WS-COS-LAT1 * WS-COS-LAT2
002130              * WS-SIN-DLON-MITAD * WS-SIN-DLON-MITAD).
002140
002150     MOVE WS-VALOR-A                  TO WS-RADICANDO.
002160     PERFORM 2300-CALCULO-RAIZ.
002170     MOVE WS-RAIZ-RESULTADO           TO WS-RAIZ-A.
002180
002190 2050-CALCULO-DISTANCIA SECTION.
002200*-------------------------------
002210
002220* ***************************************************************
002230* DISTANCIA = 2 * RADIO-TIERRA * ARCOSENO(RAIZ(A))
002240* ***************************************************************
002250
002260     MOVE WS-RAIZ-A                   TO WS-ARC-X.
002270     PERFORM 2400-CALCULO-ARCOSENO.
002280     MOVE WS-ARC-RESULTADO            TO WS-ARCOSENO.
002290
002300     COMPUTE WS-DISTANCIA-M ROUNDED =
002310             2 * CTE-RADIO-TIERRA * WS-ARCOSENO.                  CR-1188 
002320
002330     MOVE WS-DISTANCIA-M               TO WQDDIST-DISTANCIA.
002340
002350 2060-CALCULO-INDICADOR SECTION.
002360*-------------------------------
002370
002380     IF WQDDIST-DISTANCIA <= WQDDIST-TOLERANCIA                   CR-1012 
002390        SET 88-WQDDIST-DENTRO          TO TRUE
002400     ELSE
002410        SET 88-WQDDIST-FUERA           TO TRUE
002420     END-IF.
002430
002440*----------------------------------------------------------------*
002450* SERIE DE TAYLOR DEL SENO (6 TERMINOS, HASTA X**11).  CONVERGE  *
002460* SOBRADAMENTE PARA LOS ANGULOS PEQUENOS DE ESTE PROGRAMA (LAS   *
002470* MITADES DE DELTA-LATITUD Y DELTA-LONGITUD DE UN CHEQUEO DE     *
002480* PROXIMIDAD URBANA).                                            *
002490*----------------------------------------------------------------*
002500 2100-CALCULO-SENO SECTION.
002510*--------------------------
002520
002530     COMPUTE WS-ANG2  = WS-ANGULO * WS-ANGULO.
002540     COMPUTE WS-ANG3  = WS-ANG2  * WS-ANGULO.
002550     COMPUTE WS-ANG5  = WS-ANG3  * WS-ANG2.
002560     COMPUTE WS-ANG7  = WS-ANG5  * WS-ANG2.
002570     COMPUTE WS-ANG9  = WS-ANG7  * WS-ANG2.
002580     COMPUTE WS-ANG11 = WS-ANG9  * WS-ANG2.
002590
002600     COMPUTE WS-RESULTADO-TRIG =
002610               WS-ANGULO
002620             - (WS-ANG3  /         6)
002630             + (WS-ANG5  /       120)
002640             - (WS-ANG7  /      5040)
002650             + (WS-ANG9  /    362880)
002660             - (WS-ANG11 /  39916800).
002670
002680 FIN-2100.
002690     EXIT.
002700
002710*----------------------------------------------------------------*
002720* SERIE DE TAYLOR DEL COSENO (6 TERMINOS, HASTA X**10).          *
002730*----------------------------------------------------------------*
002740 2200-CALCULO-COSENO SECTION.
002750*----------------------------
002760
002770     COMPUTE WS-ANG2  = WS-ANGULO * WS-ANGULO.
002780     COMPUTE WS-ANG4  = WS-ANG2  * WS-ANG2.
002790     COMPUTE WS-ANG6  = WS-ANG4  * WS-ANG2.
002800     COMPUTE WS-ANG8  = WS-ANG6  * WS-ANG2.
002810     COMPUTE WS-ANG10 = WS-ANG8  * WS-ANG2.
002820
002830     COMPUTE WS-RESULTADO-TRIG =
002840               1
002850             - (WS-ANG2  /        2)
002860             + (WS-ANG4  /       24)
002870             - (WS-ANG6  /      720)
002880             + (WS-ANG8  /    40320)
002890             - (WS-ANG10 /  3628800).
002900
002910 FIN-2200.
002920     EXIT.
002930
002940*----------------------------------------------------------------*
002950* RAIZ CUADRADA POR NEWTON-RAPHSON.  SE CARGA WS-RADICANDO Y SE  *
002960* OBTIENE WS-RAIZ-RESULTADO.  20 ITERACIONES (MAS QUE DE SOBRA   *
002970* PARA UN RADICANDO ENTRE 0 Y 1) PARA NO DEPENDER DE UNA         *
002980* CONDICION DE CORTE POR DIFERENCIA.                             *
002990*----------------------------------------------------------------*
003000 2300-CALCULO-RAIZ SECTION.
003010*--------------------------
003020
003030     IF WS-RADICANDO = 0
003040        MOVE 0                        TO WS-RAIZ-RESULTADO
003050     ELSE
003060        MOVE 0.5                      TO WS-RAIZ-X
003070        PERFORM 2310-ITERO-RAIZ 20 TIMES
003080        MOVE WS-RAIZ-X                TO WS-RAIZ-RESULTADO
003090     END-IF.
003100
003110 FIN-2300.
003120     EXIT.
003130
003140 2310-ITERO-RAIZ SECTION.
003150*------------------------
003160
003170     COMPUTE WS-RAIZ-X ROUNDED =
003180             (WS-RAIZ-X + (WS-RADICANDO / WS-RAIZ-X)) / 2.
003190
003200 FIN-2310.
003210     EXIT.
003220
003230*----------------------------------------------------------------*
003240* SERIE DE TAYLOR DEL ARCOSENO (5 TERMINOS).  SE CARGA WS-ARC-X  *
003250* (SIEMPRE LA RAIZ DE "A", SIEMPRE ENTRE 0 Y 1) Y SE OBTIENE     *
003260* WS-ARC-RESULTADO EN RADIANES.                                  *
003270*----------------------------------------------------------------*
003280 2400-CALCULO-ARCOSENO SECTION.
003290*------------------------------
003300
003310     COMPUTE WS-ARC-X2 = WS-ARC-X * WS-ARC-X.
003320     COMPUTE WS-ARC-X3 = WS-ARC-X2 * WS-ARC-X.
003330     COMPUTE WS-ARC-X5 = WS-ARC-X3 * WS-ARC-X2.
003340     COMPUTE WS-ARC-X7 = WS-ARC-X5 * WS-ARC-X2.
003350     COMPUTE WS-ARC-X9 = WS-ARC-X7 * WS-ARC-X2.
003360
003370     COMPUTE WS-ARC-RESULTADO =
003380               WS-ARC-X
003390             + (WS-ARC-X3 *   1 /    6)
003400             + (WS-ARC-X5 *   3 /   40)
003410             + (WS-ARC-X7 *  15 /  336)
003420             + (WS-ARC-X9 * 105 / 3456).
003430
003440 FIN-2400.
003450     EXIT.
003460
003470 3000-TERMINO SECTION.
003480*---------------------
003490
003500     GOBACK.
003510
003520 END PROGRAM QDDIST01.
