000010 IDENTIFICATION DIVISION.
000020*-----------------------
000030 PROGRAM-ID. CANCELA.
000040*AUTHOR. J. NAKASEKE.
000050*INSTALLATION. KAMPALA LOGISTICS DATA CENTER.
000060*DATE-WRITTEN. 1998-05-03.
000070*DATE-COMPILED.
000080*SECURITY. CONFIDENTIAL - QUAD-MESH OPERATIONS - INTERNAL USE.
000090*-------------------------------------------------------------*
000100* RUTINA COMUN DE CANCELACION.  CUALQUIER PROGRAMA DEL AREA    *
000110* QUE DETECTA UN ERROR DE ARCHIVO CARGA WCANCELA Y HACE         *
000120* CALL 'CANCELA' USING WCANCELA PARA DEJAR CONSTANCIA EN EL     *
000130* LISTADO DE CONSOLA ANTES DE TERMINAR EL PROCESO.              *
000140*-------------------------------------------------------------*
000150*                     HISTORIAL DE CAMBIOS                    *
000160*-------------------------------------------------------------*
000170* 1998-05-03  JNK  CR-0612  ALTA INICIAL DE LA RUTINA COMUN.   *
000180* 1998-06-19  JNK  CR-0640  SE AGREGA LA TABLA DE MENSAJES POR *
000190*                           FILE STATUS (EVALUATE).            *
000200* 1999-01-15  JNK  CR-0810  WCANCELA-MENSAJE PASA A 80 BYTES;  *
000210*                           SIN CAMBIO DE LOGICA EN ESTA       *
000220*                           RUTINA.                            *
000230* 1999-10-29  TWK  CR-1020  SE AGREGA CHEQUEO DEFENSIVO: SI EL *
000240*                           LLAMADOR NO CARGO WCANCELA-CODRET, *
000250*                           SE INFORMA 'SIN CODIGO DE RETORNO' *
000260*                           EN LUGAR DE DEJAR MSG EN BLANCO.   *
000270* 2000-01-06  RMO  CR-1099  REVISION Y2K - ESTA RUTINA NO       *
000280*                           MANEJA FECHAS; SIN IMPACTO.        *
000290* 2001-06-05  RMO  CR-1188  SE QUITA DECIMAL-POINT IS COMMA DE *
000300*                           SPECIAL-NAMES; EL AREA NO TRAE      *
000310*                           CAMPOS NUMERICOS EDITADOS Y LA      *
000320*                           NORMA DEL AREA ES PUNTO DECIMAL.    *
000330* 2002-03-11  RMO  CR-1241  SE REESCRIBE LA TABLA DE MENSAJES   *
000340*                           POR FILE STATUS EN LA TERMINOLOGIA  *
000350*                           DE OPERACIONES DEL AREA (ANTES      *
000360*                           TRAIA TEXTO EN INGLES HEREDADO DE   *
000370*                           OTRO PROYECTO); SE QUITAN WS-CN-1,  *
000375*                          WS-CN-0 Y WS-CICLO, QUE NO SE USABAN*
000385*                          DESDE EL ALTA INICIAL DE LA RUTINA. *
000400*-------------------------------------------------------------*
000410
000420 ENVIRONMENT DIVISION.
000430*-------------------------------------------------------------*
000440 CONFIGURATION SECTION.
000450*---------------------
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480
000490 DATA DIVISION.
000500*-------------------------------------------------------------*
000510
000520 WORKING-STORAGE SECTION.
000530*-----------------------
000540 77  WS-VECES-LLAMADO                     PIC S9(04) COMP         CR-1020
000550                                           VALUE +0.
000560 77  MSG                                  PIC X(50) VALUE ' '.
000570 77  WS-MSG-BYTES REDEFINES MSG            PIC X(50).
000580
000590*        AREA DE DIAGNOSTICO: PARTE EL FILE STATUS EN SUS DOS   *
000600*        DIGITOS PARA PODER INSPECCIONARLO EN UN DUMP.          *
000610 01  WS-CODRET-GRUPO.
000620     03 WS-CODRET-DIG1                    PIC X(01).
000630     03 WS-CODRET-DIG2                    PIC X(01).
000640     03 FILLER                            PIC X(01).
000650 01  WS-CODRET-GRUPO-R REDEFINES WS-CODRET-GRUPO.
000660     03 WS-CODRET-2                       PIC X(02).
000670     03 FILLER                            PIC X(01).
000680
000690*-------------------------------------------------------------*
000700 LINKAGE SECTION.
000710*-------------------------------------------------------------*
000720* COPY DE AREA DE COMUNICACION CON ESTA RUTINA
000730 COPY WCANCELA.
000740 01  WCANCELA-R REDEFINES WCANCELA.
000750     03 WCANCELA-BYTES                    PIC X(144).
000760
000770*-------------------------------------------------------------*
000780 PROCEDURE DIVISION USING WCANCELA.
000790*-------------------------------------------------------------*
000800
000810 0000-CUERPO-PRINCIPAL SECTION.
000820*-----------------------------
000830
000840     ADD 1                           TO WS-VECES-LLAMADO.         CR-1020 
000850
000860     MOVE WCANCELA-CODRET             TO WS-CODRET-GRUPO.
000870
000880     IF WCANCELA-CODRET = SPACES
000890        MOVE 'LLAMADOR NO INFORMO CODIGO DE RETORNO' TO MSG        CR-1020
000900     ELSE
000910        EVALUATE WCANCELA-CODRET (1:2)
000920*            GRUPO 0 - TERMINACIONES NORMALES O CASI-NORMALES
000930             WHEN '00' MOVE 'OPERACION CONCLUIDA SIN NOVEDAD'    TO MSG
000940             WHEN '02' MOVE 'CONCLUIDA - REGISTRO DUPLICADO'     TO MSG
000950             WHEN '04' MOVE 'CONCLUIDA - LONGITUD NO COINCIDE'   TO MSG
000960             WHEN '05' MOVE 'CONCLUIDA - ARCHIVO OPCIONAL AUSENTE' TO MSG
000970             WHEN '07' MOVE 'CONCLUIDA - SIN UNIDAD DE CINTA'    TO MSG
000980             WHEN '10' MOVE 'FIN DE ARCHIVO ALCANZADO'           TO MSG
000990             WHEN '14' MOVE 'CLAVE RELATIVA FUERA DE RANGO'      TO MSG
001000*            GRUPO 2 - PROBLEMAS DE CLAVE DE ACCESO
001010             WHEN '21' MOVE 'SECUENCIA DE CLAVE INVALIDA'        TO MSG
001020             WHEN '22' MOVE 'LA CLAVE YA EXISTE EN EL ARCHIVO'   TO MSG
001030             WHEN '23' MOVE 'NO SE ENCONTRO LA CLAVE BUSCADA'    TO MSG
001040*            GRUPO 3 - ERRORES IRRECUPERABLES DE ARCHIVO
001050             WHEN '30' MOVE 'ERROR PERMANENTE DE ARCHIVO'        TO MSG
001060             WHEN '31' MOVE 'EL NOMBRE DE ARCHIVO NO COINCIDE'   TO MSG
001070             WHEN '34' MOVE 'SE EXCEDIO EL LIMITE DEL ARCHIVO'   TO MSG
001080             WHEN '35' MOVE 'ARCHIVO NO EXISTE O NO SE LOCALIZA' TO MSG
001090             WHEN '37' MOVE 'DISPOSITIVO NO ACEPTA EL ACCESO'    TO MSG
001100             WHEN '38' MOVE 'ARCHIVO CERRADO CON LOCK PREVIO'    TO MSG
001110             WHEN '39' MOVE 'ATRIBUTOS DE ARCHIVO EN CONFLICTO'  TO MSG
001120*            GRUPO 4 - SECUENCIA DE OPEN/READ/WRITE INCORRECTA
001130             WHEN '41' MOVE 'ARCHIVO YA SE ENCUENTRA ABIERTO'    TO MSG
001140             WHEN '42' MOVE 'ARCHIVO NO ESTA ABIERTO'            TO MSG
001150             WHEN '43' MOVE 'FALTA READ PREVIO AL REWRITE'       TO MSG
001160             WHEN '44' MOVE 'LONGITUD DE REGISTRO NO VALIDA'     TO MSG
001170             WHEN '46' MOVE 'LECTURA SIN REGISTRO VALIDO PREVIO' TO MSG
001180             WHEN '47' MOVE 'OPEN DE LECTURA NO PERMITIDO'       TO MSG
001190             WHEN '48' MOVE 'OPEN DE GRABACION NO PERMITIDO'     TO MSG
001200             WHEN '49' MOVE 'OPERACION DE E/S NO PERMITIDA'      TO MSG
001210*            GRUPO 5 - CONTENCION Y RECURSOS COMPARTIDOS
001220             WHEN '51' MOVE 'REGISTRO BLOQUEADO POR OTRO PROCESO' TO MSG
001230             WHEN '52' MOVE 'FIN DE PAGINA EN ARCHIVO CON LINAGE' TO MSG
001240             WHEN '57' MOVE 'CLAUSULA LINAGE INCONSISTENTE'      TO MSG
001250             WHEN '61' MOVE 'ARCHIVO NO COMPARTIBLE EN ESTE MODO' TO MSG
001260             WHEN '91' MOVE 'ARCHIVO NO DISPONIBLE EN EL SISTEMA' TO MSG
001270             WHEN OTHER MOVE 'CODIGO DE RETORNO FUERA DE CATALOGO' TO MSG
001280        END-EVALUATE
001290     END-IF.
001300
001310
001320     DISPLAY ' '.
001330     DISPLAY '================================================'.
001340     DISPLAY '===   ABEND CONTROLADO DE PROCESO BATCH     ==='.
001350     DISPLAY '===          RUTINA COMUN CANCELA           ==='.
001360     DISPLAY '================================================'.
001370     DISPLAY '-                                                '.
001380     DISPLAY '-  PROGRAMA QUE CANCELA . : ' WCANCELA-PROGRAMA.
001390     DISPLAY '-  PARRAFO EN CURSO ..... : ' WCANCELA-PARRAFO.
001400     DISPLAY '-  RECURSO AFECTADO ..... : ' WCANCELA-RECURSO.
001410     DISPLAY '-  OPERACION INTENTADA .. : ' WCANCELA-OPERACION.
001420     DISPLAY '-  FILE STATUS DEVUELTO . : ' WCANCELA-CODRET.
001430     DISPLAY '-  DETALLE DEL LLAMADOR . : ' WCANCELA-MENSAJE.
001440     DISPLAY '-  DIAGNOSTICO CANCELA .. : ' MSG.
001450     DISPLAY '-                                                '.
001460     DISPLAY '================================================'.
001470     DISPLAY '===   EL PROCESO SE DA POR TERMINADO AQUI    ==='.
001480     DISPLAY '================================================'.
001490
001500     GOBACK.
001510
001520
001530
