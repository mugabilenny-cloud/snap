000010*----------------------------------------------------------------*
000020* WEVENT   -  COPY DE REGISTRO DE EVENTO GPS/CICLO DE VIDA QUE   *
000030*             ALIMENTA EL PROCESO BATCH.  LONGITUD (55)          *
000040*----------------------------------------------------------------*
000050* 1999-09-20  TWK  CR-1011  ALTA INICIAL DEL COPY DE EVENTOS.    *
000060* 1999-10-02  TWK  CR-1010  SE DOCUMENTAN LOS 7 CODIGOS DE EVENTO*
000070*----------------------------------------------------------------*
000080*        PA PAGO                   PU CONFIRMA RETIRO           *
000090*        RC CONFIRMA RESTAURANTE   AD LLEGADA A ENTREGA (C/GPS)  *
000100*        RA ACEPTA REPARTIDOR      DL CONFIRMA ENTREGA           *
000110*        AR LLEGADA A RESTO (C/GPS)                              *
000120*----------------------------------------------------------------*
000130 01  WEVENT-REG.
000140     03 WEVT-ORD-ID                  PIC X(08).
000150     03 WEVT-TIPO                    PIC X(02).
000160     03 WEVT-LATITUD                 PIC S9(3)V9(6).
000170     03 WEVT-LONGITUD                PIC S9(3)V9(6).
000180     03 WEVT-TIMESTAMP               PIC X(19).
000190     03 FILLER                       PIC X(08).
