000010*----------------------------------------------------------------*
000020* WCANCELA -  AREA DE COMUNICACION CON LA RUTINA CANCELA.        *
000030*             TODO PROGRAMA QUE ABORTA POR ERROR DE I-O CARGA    *
000040*             ESTA AREA Y HACE CALL 'CANCELA' USING WCANCELA.    *
000050*----------------------------------------------------------------*
000060* 1998-05-03  JNK  CR-0612  ALTA INICIAL DEL AREA DE CANCELACION.*
000070* 1999-01-15  JNK  CR-0810  SE AMPLIA WCANCELA-MENSAJE A 80 BYTES*
000080*                           PARA ADMITIR LINEA DE REPORTE.       *
000090*----------------------------------------------------------------*
000100 01  WCANCELA.
000110     05 WCANCELA-PROGRAMA            PIC X(20).
000120     05 WCANCELA-PARRAFO             PIC X(20).
000130     05 WCANCELA-RECURSO             PIC X(08).
000140     05 WCANCELA-OPERACION           PIC X(12).
000150     05 WCANCELA-CODRET              PIC X(02).
000160     05 WCANCELA-MENSAJE             PIC X(80).
000170     05 FILLER                       PIC X(01).
