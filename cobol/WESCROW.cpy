000010*----------------------------------------------------------------*
000020* WESCROW  -  COPY DE REGISTRO DE CUENTA DE GARANTIA (ESCROW)    *
000030*             DE LA ORDEN.  LONGITUD DE REGISTRO (50)            *
000040*----------------------------------------------------------------*
000050* 1999-09-14  TWK  CR-1010  ALTA INICIAL DEL COPY DE ESCROW.     *
000060* 1999-10-02  TWK  CR-1010  SE SEPARAN LOS 3 INDICADORES DE      *
000070*                           LIBERACION (RESTAURANTE/MITAD/TOTAL).*
000080*----------------------------------------------------------------*
000090 01  WESCROW-REG.
000100     03 WESC-ORD-ID                  PIC X(08).
000110     03 WESC-TOTAL                   PIC S9(9)V99.
000120     03 WESC-MONTO-REST              PIC S9(9)V99.
000130     03 WESC-MONTO-RIDER             PIC S9(9)V99.
000140     03 WESC-IND-REST-PAGADO         PIC X(01).
000150        88 88-WESC-REST-PAGADO                 VALUE 'Y'.
000160        88 88-WESC-REST-NO-PAGADO              VALUE 'N'.
000170     03 WESC-IND-MITAD-PAGADA        PIC X(01).
000180        88 88-WESC-MITAD-PAGADA                VALUE 'Y'.
000190        88 88-WESC-MITAD-NO-PAGADA              VALUE 'N'.
000200     03 WESC-IND-TOTAL-PAGADO        PIC X(01).
000210        88 88-WESC-TOTAL-PAGADO                 VALUE 'Y'.
000220        88 88-WESC-TOTAL-NO-PAGADO               VALUE 'N'.
000230     03 FILLER                       PIC X(06).
