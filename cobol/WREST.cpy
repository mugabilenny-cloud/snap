000010*----------------------------------------------------------------*
000020* WREST    -  COPY DE REGISTRO MAESTRO DE RESTAURANTES           *
000030*             LONGITUD DE REGISTRO (195)                         *
000040*----------------------------------------------------------------*
000050* 1999-02-11  JNK  CR-0871  ALTA INICIAL DEL COPY DE RESTAURANTES*
000060* 1999-03-02  JNK  CR-0902  SE AGREGA CUENTA BANCARIA DE PAGO.   *
000070* 2001-06-05  RMO  CR-1188  SE DOCUMENTA INDICADOR DE ACTIVO.    *
000080*----------------------------------------------------------------*
000090 01  WREST-REG.
000100     03 WREST-ID                     PIC X(08).
000110     03 WREST-NOMBRE                 PIC X(30).
000120     03 WREST-LATITUD                PIC S9(3)V9(6).
000130     03 WREST-LONGITUD               PIC S9(3)V9(6).
000140     03 WREST-DIRECCION              PIC X(40).
000150     03 WREST-EMAIL                  PIC X(30).
000160     03 WREST-TELEFONO               PIC X(15).
000170     03 WREST-CTA-BANCARIA           PIC X(16).
000180     03 WREST-IND-ACTIVO             PIC X(01).
000190        88 88-WREST-ACTIVO                     VALUE 'Y'.
000200        88 88-WREST-INACTIVO                   VALUE 'N'.
000210     03 FILLER                       PIC X(37).
