000010*----------------------------------------------------------------*
000020* WQDDIST  -  AREA DE COMUNICACION CON LA RUTINA QDDIST01.       *
000030*             CALCULA LA DISTANCIA GPS (HAVERSINE) ENTRE DOS     *
000040*             PUNTOS Y DEVUELVE SI ESTA DENTRO DE TOLERANCIA.    *
000050*----------------------------------------------------------------*
000060* 1999-10-05  TWK  CR-1012  ALTA INICIAL DEL AREA DE DISTANCIA.  *
000070*----------------------------------------------------------------*
000080 01  WQDDIST.
000090     05 WQDDIST-ENTRADA.
000100        07 WQDDIST-LATITUD-1          PIC S9(3)V9(6).
000110        07 WQDDIST-LONGITUD-1         PIC S9(3)V9(6).
000120        07 WQDDIST-LATITUD-2          PIC S9(3)V9(6).
000130        07 WQDDIST-LONGITUD-2         PIC S9(3)V9(6).
000140        07 WQDDIST-TOLERANCIA         PIC S9(9)V99.
000150     05 WQDDIST-SALIDA.
000160        07 WQDDIST-DISTANCIA          PIC S9(9)V99.
000170        07 WQDDIST-IND-DENTRO         PIC X(01).
000180           88 88-WQDDIST-DENTRO                  VALUE 'Y'.
000190           88 88-WQDDIST-FUERA                   VALUE 'N'.
000200        07 WQDDIST-RC                 PIC X(02).
000210     05 FILLER                        PIC X(01).
